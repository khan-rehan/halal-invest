000100******************************************************************
000200*    HTX.TIP03  --  TRANSACTION RECORD (PORTFOLIO LEDGER)        *
000300*    APPEND-ONLY LEDGER OF BUY/SELL FILLS.  TICKER IS UPPER-     *
000400*    CASED ON ENTRY BY THE FEEDING SYSTEM BEFORE THIS FILE IS    *
000500*    BUILT -- PLD.TIP05 DOES NOT RE-FOLD IT.                     *
001000******************************************************************
001100* 05/19/92    RSK  TIP-4550   ORIGINAL MEMBER.                   *
001200* 01/09/99    JQO  TIP-5810   SHARES WIDENED TO ALLOW FRACTIONAL *
001300*                             DRIP PURCHASES.                    *
002000******************************************************************
002100 01  HTX-TRANSACTION.
002200     05  HTX-TICKER                    PIC X(08).
002300     05  HTX-ACTION                    PIC X(04).
002400         88  HTX-ACTION-BUY                VALUE 'BUY '.
002500         88  HTX-ACTION-SELL               VALUE 'SELL'.
002600     05  HTX-SHARES                    PIC S9(7)V99.
002700     05  HTX-PRICE                     PIC S9(7)V99.
002800     05  HTX-TXN-DATE                  PIC X(10).
002900     05  FILLER                        PIC X(05).

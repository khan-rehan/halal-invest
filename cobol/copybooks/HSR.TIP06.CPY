000100******************************************************************
000200*    HSR.TIP06  --  SCREEN-RESULT RECORD                         *
000300*    OUTPUT OF HSC.TIP01, ONE PER FUNDAMENTALS RECORD READ.      *
000400*    HALAL-STATUS DRIVES WHETHER SVR.TIP04 WILL SCORE THE NAME.  *
001000******************************************************************
001100* 03/18/91    RSK  TIP-4410   ORIGINAL MEMBER.                   *
001200* 09/14/94    RSK  TIP-4477   ADDED FOUR RATIO/PASS PAIRS TO     *
001300*                             CARRY THE INDIVIDUAL SCREEN        *
001400*                             RESULTS FOR THE AUDIT REPORT.      *
002000******************************************************************
002100 01  HSR-SCREEN-RESULT.
002200     05  HSR-TICKER                    PIC X(08).
002300     05  HSR-COMPANY-NAME              PIC X(30).
002400     05  HSR-SECTOR                    PIC X(24).
002500     05  HSR-HALAL-STATUS              PIC X(08).
002600         88  HSR-STATUS-PASS               VALUE 'PASS    '.
002700         88  HSR-STATUS-FAIL               VALUE 'FAIL    '.
002800         88  HSR-STATUS-DOUBTFUL           VALUE 'DOUBTFUL'.
002900         88  HSR-STATUS-ERROR              VALUE 'ERROR   '.
003000     05  HSR-BUSINESS-PASS             PIC X(01).
003100     05  HSR-DEBT-RATIO                PIC S9(3)V9999.
003200     05  HSR-DEBT-PASS                 PIC X(01).
003300     05  HSR-LIQUID-RATIO              PIC S9(3)V9999.
003400     05  HSR-LIQUID-PASS               PIC X(01).
003500     05  HSR-IMPURE-RATIO              PIC S9(3)V9999.
003600     05  HSR-IMPURE-PASS               PIC X(01).
003700     05  HSR-RECEIVABLES-RATIO         PIC S9(3)V9999.
003800     05  HSR-RECEIVABLES-PASS          PIC X(01).
003900     05  FILLER                        PIC X(30).

000100******************************************************************
000200*    HTS.TIP12  --  TECHNICAL-SIGNAL RECORD                       *
000300*    OUTPUT OF TSE.TIP02, ONE PER TICKER, CARRYING THE FIVE       *
000400*    INDICATOR READINGS AND THE MAJORITY-VOTE OVERALL SIGNAL      *
000500*    THAT SVR.TIP04 FOLDS INTO THE COMPOSITE SCORE.               *
001000******************************************************************
001100* 04/02/91    RSK  TIP-4404   ORIGINAL MEMBER.                    *
001200* 09/14/94    RSK  TIP-4477   VOLUME RATIO/FLAG ADDED.            *
002000******************************************************************
002100 01  HTS-TECHNICAL-SIGNAL.
002200     05  HTS-TICKER                    PIC X(08).
002300     05  HTS-RSI-VALUE                 PIC S9(3)V99.
002400     05  HTS-RSI-SIGNAL                PIC X(04).
002500     05  HTS-MACD-VALUE                PIC S9(5)V9999.
002600     05  HTS-MACD-SIGNAL               PIC X(04).
002700     05  HTS-SMA-SIGNAL                PIC X(04).
002800     05  HTS-BOLL-SIGNAL               PIC X(04).
002900     05  HTS-VOLUME-RATIO              PIC S9(3)V99.
003000     05  HTS-VOLUME-FLAG               PIC X(11).
003100     05  HTS-OVERALL-SIGNAL            PIC X(04).
003200         88  HTS-SIGNAL-BUY                VALUE 'BUY '.
003300         88  HTS-SIGNAL-HOLD               VALUE 'HOLD'.
003400         88  HTS-SIGNAL-SELL               VALUE 'SELL'.
003500         88  HTS-SIGNAL-NA                 VALUE 'N/A '.
003600     05  FILLER                        PIC X(20).

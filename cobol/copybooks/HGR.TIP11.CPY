000100******************************************************************
000200*    HGR.TIP11  --  GROWTH-RESULT (CAGR) RECORD                  *
000300*    OUTPUT OF CGR.TIP03, ONE PER TICKER, CARRYING THE FOUR      *
000400*    WINDOW CAGRS SIDE BY SIDE.  9.9999 SIGNALS "UNAVAILABLE".   *
001000******************************************************************
001100* 08/05/97    JQO  TIP-5340   ORIGINAL MEMBER.                   *
002000******************************************************************
002100 01  HGR-GROWTH-RESULT.
002200     05  HGR-TICKER                    PIC X(08).
002300     05  HGR-CAGR-1YR                  PIC S9(1)V9999.
002400     05  HGR-CAGR-1YR-AVAIL            PIC X(01).
002500     05  HGR-CAGR-3YR                  PIC S9(1)V9999.
002600     05  HGR-CAGR-3YR-AVAIL            PIC X(01).
002700     05  HGR-CAGR-5YR                  PIC S9(1)V9999.
002800     05  HGR-CAGR-5YR-AVAIL            PIC X(01).
002900     05  HGR-CAGR-10YR                 PIC S9(1)V9999.
003000     05  HGR-CAGR-10YR-AVAIL           PIC X(01).
003100     05  FILLER                        PIC X(08).

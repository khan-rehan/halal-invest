000100******************************************************************
000200*    HAA.TIP08  --  ALLOCATION RECORD                            *
000300*    OUTPUT OF SVR.TIP04, ONE LINE PER TOP-10 STOCK RECEIVING     *
000400*    A DOLLAR ALLOCATION FROM THE DEFAULT $1,000 BUDGET.          *
001000******************************************************************
001100* 06/07/95    DMP  TIP-4981   ORIGINAL MEMBER.                   *
002000******************************************************************
002100 01  HAA-ALLOCATION.
002200     05  HAA-TICKER                    PIC X(08).
002300     05  HAA-COMPANY-NAME              PIC X(30).
002400     05  HAA-PRICE                     PIC S9(7)V99.
002500     05  HAA-ALLOCATION-DOLLARS        PIC S9(5)V99.
002600     05  HAA-APPROX-SHARES             PIC S9(5)V99.
002700     05  FILLER                        PIC X(05).

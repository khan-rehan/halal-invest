000100******************************************************************
000200*    HAL.TIP05  --  ALERT RECORD                                 *
000300*    OUTPUT OF WLA.TIP06, ONE LINE PER FIRED TARGET-PRICE ALERT. *
001000******************************************************************
001100* 02/08/93    DMP  TIP-4791   ORIGINAL MEMBER.                   *
002000******************************************************************
002100 01  HAL-ALERT.
002200     05  HAL-TICKER                    PIC X(08).
002300     05  HAL-ALERT-TYPE                PIC X(04).
002400         88  HAL-ALERT-BUY                 VALUE 'BUY '.
002500         88  HAL-ALERT-SELL                VALUE 'SELL'.
002600     05  HAL-TARGET-PRICE              PIC S9(7)V99.
002700     05  HAL-CURRENT-PRICE             PIC S9(7)V99.
002800     05  FILLER                        PIC X(03).

000100******************************************************************
000200*    HDV.TIP09  --  DIVIDEND-FEED RECORD                         *
000300*    TRANSFER-AGENT DISTRIBUTION FEED, HEADER/DETAIL/TRAILER,    *
000400*    ADAPTED FROM THE OLD DVRA DIVIDEND-REFRESHER LAYOUT.  ONE   *
000500*    DETAIL LINE PER TICKER PER DIVIDEND PAID -- THIS IS THE     *
000600*    DOLLAR-AMOUNT INPUT THAT PLD.TIP05 PURIFIES.                *
001000******************************************************************
001100* 11/14/96    DMP  TIP-5205   ORIGINAL MEMBER, CUT DOWN FROM THE *
001200*                             OLD DVRA DISTRIBUTION LAYOUT TO    *
001300*                             JUST WHAT THE PURIFICATION LOG     *
001400*                             NEEDS.                             *
002000******************************************************************
002100 01  HDV-DIVIDEND-FEED.
002200     05  HDV-RECORD-TYPE-CDE           PIC X(01).
002300         88  HDV-RECORD-IS-HEADER          VALUE 'H'.
002400         88  HDV-RECORD-IS-DETAIL          VALUE 'D'.
002500         88  HDV-RECORD-IS-TRAILER         VALUE 'T'.
002600     05  HDV-HEADER-AREA.
002700         10  HDV-RUN-DATE.
002800             15  HDV-RUN-YYYY          PIC 9(04).
002900             15  HDV-RUN-MM            PIC 9(02).
003000             15  HDV-RUN-DD            PIC 9(02).
003100         10  FILLER                    PIC X(29).
003200     05  HDV-DETAIL-AREA REDEFINES HDV-HEADER-AREA.
003300         10  HDV-TICKER                PIC X(08).
003400         10  HDV-EX-DIVIDEND-DATE      PIC X(10).
003500         10  HDV-DIVIDEND-AMOUNT       PIC S9(7)V99.
003600         10  FILLER                    PIC X(13).
003700     05  HDV-TRAILER-AREA REDEFINES HDV-HEADER-AREA.
003800         10  HDV-DETAIL-COUNT          PIC 9(07).
003900         10  FILLER                    PIC X(30).

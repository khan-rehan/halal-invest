000100******************************************************************
000200*    HPH.TIP02  --  PRICE-HISTORY RECORD                         *
000300*    ONE LINE PER TICKER PER TRADING DAY, VENDOR FEED IN         *
000400*    ASCENDING TRADE-DATE ORDER WITHIN TICKER.                   *
000500******************************************************************
000600* 03/11/91    RSK  TIP-4402   ORIGINAL MEMBER.                   *
000700* 04/22/97    DMP  TIP-5610   CLOSE-PRICE WIDENED TO 4 DECIMALS  *
000800*                             TO MATCH VENDOR ADJUSTED-CLOSE     *
000900*                             PRECISION.                        *
001000******************************************************************
001100 01  HPH-PRICE-HISTORY.
001200     05  HPH-TICKER                    PIC X(08).
001300     05  HPH-TRADE-DATE                PIC X(10).
001400     05  HPH-CLOSE-PRICE               PIC S9(7)V9999.
001500     05  HPH-VOLUME                    PIC 9(12).
001600     05  FILLER                        PIC X(06).

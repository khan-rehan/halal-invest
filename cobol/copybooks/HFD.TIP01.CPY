000100******************************************************************
000200*    HFD.TIP01  --  STOCK-FUNDAMENTALS RECORD                    *
000300*    COPY MEMBER FOR THE HALAL SCREENING FUNDAMENTALS EXTRACT.   *
000400*    ONE OCCURRENCE PER TICKER.  SOURCE FEED IS THE OVERNIGHT    *
000500*    MARKET-DATA VENDOR PULL, REFORMATTED TO FIXED FIELDS.       *
000600******************************************************************
000700* 03/11/91    RSK  TIP-4401   ORIGINAL MEMBER FOR AAOIFI PROJECT *
000800* 09/14/94    RSK  TIP-4477   ADDED AVAILABILITY FLAGS PER FIELD *
000900*                             GROUP -- VENDOR FEED CARRIES NULLS *
001000*                             AS ZERO AND WE COULD NOT TELL A    *
001100*                             REAL ZERO FROM A MISSING VALUE.    *
001200* 11/02/98    DMP  TIP-5120   Y2K -- CONFIRMED NO 2-DIGIT YEARS  *
001300*                             IN THIS MEMBER, DATES ARE X(10)    *
001400*                             YYYY-MM-DD ON THE VENDOR SIDE.     *
001500* 06/15/03    JQO  TIP-6203   WIDENED MARKET-CAP TO S9(15).      *
002000******************************************************************
002100 01  HFD-STOCK-FUNDAMENTALS.
002200     05  HFD-TICKER                    PIC X(08).
002300     05  HFD-COMPANY-NAME              PIC X(30).
002400     05  HFD-SECTOR                    PIC X(24).
002500     05  HFD-INDUSTRY                  PIC X(30).
002600     05  HFD-PRICE-GROUP.
002700         10  HFD-CURRENT-PRICE         PIC S9(7)V99.
002800         10  HFD-WK52-HIGH             PIC S9(7)V99.
002900         10  HFD-WK52-LOW              PIC S9(7)V99.
003000         10  HFD-PRICE-AVAIL           PIC X(01).
003100             88  HFD-PRICE-IS-AVAIL        VALUE 'Y'.
003200             88  HFD-PRICE-NOT-AVAIL       VALUE 'N'.
003300     05  HFD-VALUATION-GROUP.
003400         10  HFD-PE-RATIO              PIC S9(5)V99.
003500         10  HFD-PE-AVAIL              PIC X(01).
003600             88  HFD-PE-IS-AVAIL           VALUE 'Y'.
003700         10  HFD-PB-RATIO              PIC S9(5)V99.
003800         10  HFD-PB-AVAIL              PIC X(01).
003900             88  HFD-PB-IS-AVAIL           VALUE 'Y'.
004000         10  HFD-PEG-RATIO             PIC S9(5)V99.
004100         10  HFD-PEG-AVAIL             PIC X(01).
004200             88  HFD-PEG-IS-AVAIL          VALUE 'Y'.
004300     05  HFD-PROFITABILITY-GROUP.
004400         10  HFD-NET-MARGIN            PIC S9(3)V9999.
004500         10  HFD-ROE                   PIC S9(3)V9999.
004600         10  HFD-ROA                   PIC S9(3)V9999.
004700         10  HFD-MARGIN-AVAIL          PIC X(01).
004800             88  HFD-MARGIN-IS-AVAIL       VALUE 'Y'.
004900     05  HFD-GROWTH-GROUP.
005000         10  HFD-REVENUE-GROWTH        PIC S9(3)V9999.
005100         10  HFD-EARNINGS-GROWTH       PIC S9(3)V9999.
005200         10  HFD-GROWTH-AVAIL          PIC X(01).
005300             88  HFD-GROWTH-IS-AVAIL       VALUE 'Y'.
005400     05  HFD-HEALTH-GROUP.
005500         10  HFD-DEBT-TO-EQUITY        PIC S9(5)V99.
005600         10  HFD-DE-AVAIL              PIC X(01).
005700             88  HFD-DE-IS-AVAIL           VALUE 'Y'.
005800         10  HFD-CURRENT-RATIO         PIC S9(3)V99.
005900         10  HFD-CR-AVAIL              PIC X(01).
006000             88  HFD-CR-IS-AVAIL           VALUE 'Y'.
006100         10  HFD-FREE-CASH-FLOW        PIC S9(13).
006200         10  HFD-FCF-AVAIL             PIC X(01).
006300             88  HFD-FCF-IS-AVAIL          VALUE 'Y'.
006400     05  HFD-BALANCE-SHEET-GROUP.
006500         10  HFD-TOTAL-DEBT            PIC S9(13).
006600         10  HFD-DEBT-AVAIL            PIC X(01).
006700             88  HFD-DEBT-IS-AVAIL         VALUE 'Y'.
006800         10  HFD-TOTAL-CASH            PIC S9(13).
006900         10  HFD-SHORT-TERM-INVEST     PIC S9(13).
007000         10  HFD-NET-RECEIVABLES       PIC S9(13).
007100         10  HFD-RECV-AVAIL            PIC X(01).
007200             88  HFD-RECV-IS-AVAIL         VALUE 'Y'.
007300     05  HFD-INCOME-GROUP.
007400         10  HFD-INTEREST-EXPENSE      PIC S9(13).
007500         10  HFD-INTEREST-INCOME       PIC S9(13).
007600         10  HFD-TOTAL-REVENUE         PIC S9(13).
007700         10  HFD-REVENUE-AVAIL         PIC X(01).
007800             88  HFD-REVENUE-IS-AVAIL      VALUE 'Y'.
007900     05  HFD-MARKET-CAP                PIC S9(15).
008000     05  HFD-MKTCAP-AVAIL              PIC X(01).
008100         88  HFD-MKTCAP-IS-AVAIL           VALUE 'Y'.
008200     05  FILLER                        PIC X(09).

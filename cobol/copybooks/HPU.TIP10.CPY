000100******************************************************************
000200*    HPU.TIP10  --  PURIFICATION-LOG RECORD                      *
000300*    APPEND-ONLY LOG WRITTEN BY PLD.TIP05 EACH TIME A DIVIDEND   *
000400*    ON A DOUBTFUL/IMPURE-INCOME NAME IS PURIFIED.               *
001000******************************************************************
001100* 11/14/96    DMP  TIP-5206   ORIGINAL MEMBER.                   *
002000******************************************************************
002100 01  HPU-PURIFICATION-LOG.
002200     05  HPU-TICKER                    PIC X(08).
002300     05  HPU-IMPURE-PERCENTAGE         PIC S9(3)V99.
002400     05  HPU-DIVIDEND-AMOUNT           PIC S9(7)V99.
002500     05  HPU-PURIFICATION-AMOUNT       PIC S9(7)V99.
002600     05  HPU-LOG-DATE                  PIC X(10).
002700     05  FILLER                        PIC X(04).

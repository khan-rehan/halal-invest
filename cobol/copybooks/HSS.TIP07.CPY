000100******************************************************************
000200*    HSS.TIP07  --  SCORED-STOCK RECORD                          *
000300*    OUTPUT OF SVR.TIP04, ONE PER PASS/DOUBTFUL STOCK, WRITTEN   *
000400*    IN COMPOSITE-SCORE DESCENDING ORDER.                        *
001000******************************************************************
001100* 06/07/95    DMP  TIP-4980   ORIGINAL MEMBER.                   *
001200* 03/19/01    JQO  TIP-6010   ADDED DEBT-PCT FOR THE TOP-10       *
001300*                             SECTION OF THE PRINTED REPORT.      *
002000******************************************************************
002100 01  HSS-SCORED-STOCK.
002200     05  HSS-TICKER                    PIC X(08).
002300     05  HSS-COMPANY-NAME              PIC X(30).
002400     05  HSS-SECTOR                    PIC X(24).
002500     05  HSS-COMPOSITE-SCORE           PIC S9(3)V9.
002600     05  HSS-VALUATION-TAG             PIC X(11).
002700         88  HSS-TAG-UNDERPRICED           VALUE 'UNDERPRICED'.
002800         88  HSS-TAG-FAIR-VALUE            VALUE 'FAIR VALUE '.
002900         88  HSS-TAG-OVERPRICED            VALUE 'OVERPRICED '.
003000     05  HSS-OVERALL-SIGNAL            PIC X(04).
003100         88  HSS-SIGNAL-BUY                VALUE 'BUY '.
003200         88  HSS-SIGNAL-HOLD               VALUE 'HOLD'.
003300         88  HSS-SIGNAL-SELL               VALUE 'SELL'.
003400         88  HSS-SIGNAL-NA                 VALUE 'N/A '.
003500     05  HSS-CURRENT-PRICE             PIC S9(7)V99.
003600     05  HSS-PE-RATIO                  PIC S9(5)V99.
003700     05  HSS-DEBT-PCT                  PIC S9(3)V99.
003800     05  FILLER                        PIC X(10).

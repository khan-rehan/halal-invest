000100******************************************************************
000200*    HWL.TIP04  --  WATCHLIST RECORD                             *
000300*    ANALYST-MAINTAINED TARGET PRICE FILE, ONE LINE PER TICKER.  *
000400*    ZERO IN EITHER TARGET MEANS THAT TARGET IS NOT SET.         *
001000******************************************************************
001100* 02/08/93    DMP  TIP-4790   ORIGINAL MEMBER.                   *
002000******************************************************************
002100 01  HWL-WATCHLIST.
002200     05  HWL-TICKER                    PIC X(08).
002300     05  HWL-TARGET-BUY-PRICE          PIC S9(7)V99.
002400     05  HWL-TARGET-SELL-PRICE         PIC S9(7)V99.
002500     05  HWL-NOTES                     PIC X(40).
002600     05  FILLER                        PIC X(11).

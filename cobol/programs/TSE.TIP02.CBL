000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TECHNICAL-SIGNAL-EVALUATION.
000300 AUTHOR.        R S KHAN.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->         *
001100*    PLD.TIP05 -> WLA.TIP06                                      *
001200******************************************************************
001300*    TSE.TIP02 READS THE PRICE HISTORY EXTRACT (ASCENDING DATE   *
001400*    WITHIN TICKER) AND BUILDS FIVE TECHNICAL INDICATORS PER     *
001500*    NAME -- RSI, MACD, THE 50/200 MOVING AVERAGE CROSS, THE     *
001600*    BOLLINGER BAND POSITION AND THE VOLUME RATIO -- THEN A      *
001700*    MAJORITY-VOTE OVERALL SIGNAL.  SVR.TIP04 READS SIGNALOUT    *
001800*    TO FEED THE COMPOSITE SCORE.                                *
001900******************************************************************
002000*                       CHANGE LOG                               *
002100******************************************************************
002200* 04/02/91    RSK  TIP-4403   ORIGINAL PROGRAM.                  *
002300* 08/19/93    DMP  TIP-4460   FIXED WILDER SMOOTHING -- FIRST    *TIP-4460
002400*                             14-DAY AVERAGE WAS BEING COMPUTED  *TIP-4460
002500*                             OVER 15 DAYS BY MISTAKE.           *TIP-4460
002600* 09/14/94    RSK  TIP-4477   VOLUME RATIO ADDED, INFORMATIONAL  *TIP-4477
002700*                             ONLY, DOES NOT ENTER THE VOTE.     *TIP-4477
002800* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- TRADE-DATE IS X(10)  *TIP-5120
002900*                             YYYY-MM-DD, NO WINDOWING NEEDED.   *TIP-5120
003000* 02/17/00    JQO  TIP-5330   BOLLINGER BAND WIDENED THE PRICE   *TIP-5330
003100*                             TABLE TO 260 OCCURRENCES TO COVER  *TIP-5330
003200*                             A FULL TRADING YEAR OF HISTORY.    *TIP-5330
003300* 06/15/03    JQO  TIP-6203   RAISED SMA WINDOW GUARD -- SMA200  *TIP-6203
003400*                             NOW REPORTS HOLD, NOT A BAD        *TIP-6203
003500*                             SUBSCRIPT, WHEN FEWER THAN 200     *TIP-6203
003600*                             CLOSES ARE ON FILE.                *TIP-6203
003700* 09/22/05    JQO  TIP-6415   TAKEN OUT OF THE OLD IN-LINE       *TIP-6415
003800*                             PERFORM LOOPS PER THE SHOP'S       *TIP-6415
003900*                             OUT-OF-LINE PERFORM STANDARD --    *TIP-6415
004000*                             MAINLINE'S TICKER LOOP AND EVERY   *TIP-6415
004100*                             WINDOW-SUM/SMOOTHING LOOP NOW      *TIP-6415
004200*                             PERFORM A NAMED PARAGRAPH.  NO     *TIP-6415
004300*                             CHANGE TO THE ARITHMETIC.          *TIP-6415
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TSE-PRICES-FILE ASSIGN TO PRICES
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-PRICE-STATUS.
005600     SELECT TSE-SIGNALS-FILE ASSIGN TO SIGNALOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-SIGNAL-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TSE-PRICES-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 01  TSE-PRICE-RECORD.
006500     COPY HPH.TIP02.
006600 FD  TSE-SIGNALS-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  TSE-SIGNAL-RECORD.
007000     COPY HTS.TIP12.
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*    PROGRAM INDICATOR SWITCHES                                  *
007400******************************************************************
007500 01  WS-PROGRAM-SWITCHES.
007600     05  WS-PRICE-EOF-SW           PIC X(03)  VALUE 'NO '.
007700         88  PRICE-EOF                         VALUE 'YES'.
007800     05  WS-PRICE-STATUS           PIC X(02)  VALUE SPACES.
007900         88  WS-PRICE-OK                       VALUE '00'.
008000     05  WS-SIGNAL-STATUS          PIC X(02)  VALUE SPACES.
008100         88  WS-SIGNAL-OK                      VALUE '00'.
008200     05  WS-SAME-TICKER-SW         PIC X(03)  VALUE 'NO '.
008300         88  WS-SAME-TICKER                    VALUE 'YES'.
008400     05  FILLER                    PIC X(04).
008500******************************************************************
008600*    PRICE TABLE -- UP TO 260 TRADING DAYS FOR THE TICKER        *
008700*    CURRENTLY BEING ACCUMULATED, ASCENDING DATE.                *
008800******************************************************************
008900 01  WS-PRICE-TABLE-CTL.
009000     05  WS-PRICE-OCCURS-CT        PIC 9(03)  COMP VALUE ZERO.
009100     05  WS-CURRENT-TICKER         PIC X(08)  VALUE SPACES.
009200     05  WS-HOLD-TICKER            PIC X(08)  VALUE SPACES.
009300     05  WS-HOLD-CLOSE             PIC S9(7)V9999 VALUE ZERO.
009400     05  WS-HOLD-VOLUME            PIC 9(12)  VALUE ZERO.
009500     05  FILLER                    PIC X(04).
009600 01  WS-PRICE-TABLE-FILLERS.
009700     05  WS-PRICE-ENTRY-FILL OCCURS 260 TIMES.                    TIP-5330
009800         10  FILLER                PIC S9(7)V9999.
009900         10  FILLER                PIC 9(12).
010000 01  WS-PRICE-TABLE REDEFINES WS-PRICE-TABLE-FILLERS.
010100     05  WS-PRICE-ENTRY OCCURS 260 TIMES                          TIP-5330
010200                        INDEXED BY WS-PRICE-IDX.
010300         10  WS-CLOSE-ENTRY        PIC S9(7)V9999.
010400         10  WS-VOLUME-ENTRY       PIC 9(12).
010500******************************************************************
010600*    RSI WORK AREA                                               *
010700******************************************************************
010800 01  WS-RSI-WORK-AREA.
010900     05  WS-RSI-AVG-GAIN           PIC S9(7)V9999 VALUE ZERO.
011000     05  WS-RSI-AVG-LOSS           PIC S9(7)V9999 VALUE ZERO.
011100     05  WS-RSI-GAIN-SUM           PIC S9(7)V9999 VALUE ZERO.
011200     05  WS-RSI-LOSS-SUM           PIC S9(7)V9999 VALUE ZERO.
011300     05  WS-RSI-DELTA              PIC S9(7)V9999 VALUE ZERO.
011400     05  WS-RSI-RS                 PIC S9(7)V9999 VALUE ZERO.
011500     05  WS-RSI-RESULT             PIC S9(3)V99   VALUE ZERO.
011600     05  FILLER                    PIC X(04).
011700 01  WS-RSI-COUNTERS REDEFINES WS-RSI-WORK-AREA.
011800     05  FILLER                    PIC X(28).
011900     05  WS-RSI-SEED-IDX           PIC 9(03) COMP.
012000     05  FILLER                    PIC X(01).
012100******************************************************************
012200*    MACD WORK AREA                                               *
012300******************************************************************
012400 01  WS-MACD-WORK-AREA.
012500     05  WS-EMA-12                 PIC S9(7)V9999 VALUE ZERO.
012600     05  WS-EMA-26                 PIC S9(7)V9999 VALUE ZERO.
012700     05  WS-EMA-9-OF-MACD          PIC S9(7)V9999 VALUE ZERO.
012800     05  WS-MACD-LINE              PIC S9(7)V9999 VALUE ZERO.
012900     05  WS-MULT-12                PIC S9(1)V9999 VALUE ZERO.
013000     05  WS-MULT-26                PIC S9(1)V9999 VALUE ZERO.
013100     05  WS-MULT-9                 PIC S9(1)V9999 VALUE ZERO.
013200     05  FILLER                    PIC X(04).
013300******************************************************************
013400*    SMA / BOLLINGER WORK AREA                                   *
013500******************************************************************
013600 01  WS-SMA-WORK-AREA.
013700     05  WS-SMA-50                 PIC S9(7)V99   VALUE ZERO.
013800     05  WS-SMA-200                PIC S9(7)V99   VALUE ZERO.
013900     05  WS-SMA-20                 PIC S9(7)V99   VALUE ZERO.
014000     05  WS-SMA-SUM                PIC S9(9)V9999 VALUE ZERO.
014100     05  WS-BOLL-VARIANCE-SUM      PIC S9(11)V9999 VALUE ZERO.
014200     05  WS-BOLL-STDDEV            PIC S9(7)V99   VALUE ZERO.
014300     05  WS-BOLL-UPPER             PIC S9(7)V99   VALUE ZERO.
014400     05  WS-BOLL-LOWER             PIC S9(7)V99   VALUE ZERO.
014500     05  WS-BOLL-DIFF              PIC S9(7)V9999 VALUE ZERO.
014600     05  FILLER                    PIC X(04).
014700 01  WS-VOLUME-WORK-AREA.
014800     05  WS-VOL-AVG-20             PIC 9(12)      VALUE ZERO.
014900     05  WS-VOL-SUM-20             PIC 9(14)      VALUE ZERO.
015000     05  FILLER                    PIC X(04).
015100 01  WS-VOLUME-WORK-COMP REDEFINES WS-VOLUME-WORK-AREA.
015200     05  WS-VOL-AVG-20-COMP        PIC 9(12)      COMP.
015300     05  FILLER                    PIC X(18).
015400******************************************************************
015500*    VOTE COUNTERS FOR THE OVERALL SIGNAL                        *
015600******************************************************************
015700 01  WS-VOTE-COUNTERS.
015800     05  WS-BUY-VOTES              PIC 9(01)  COMP VALUE ZERO.
015900     05  WS-SELL-VOTES             PIC 9(01)  COMP VALUE ZERO.
016000     05  FILLER                    PIC X(04).
016100 01  WS-MISC.
016200     05  WS-SUB-1                  PIC 9(03)  COMP VALUE ZERO.
016300     05  WS-SUB-2                  PIC 9(03)  COMP VALUE ZERO.
016400     05  WS-WINDOW-START           PIC 9(03)  COMP VALUE ZERO.
016500     05  FILLER                    PIC X(04).
016600 PROCEDURE DIVISION.
016700
016800 000-MAINLINE SECTION.
016900
017000     OPEN INPUT  TSE-PRICES-FILE
017100          OUTPUT TSE-SIGNALS-FILE.
017200     IF NOT WS-PRICE-OK
017300        DISPLAY '** TSE0001 CANNOT OPEN PRICES FILE, STATUS = '
017400                WS-PRICE-STATUS
017500        MOVE 16 TO RETURN-CODE
017600        GO TO 000-MAINLINE-EXIT.
017700     PERFORM 100-READ-PRICE THRU 100-READ-PRICE-EXIT.
017800     PERFORM 160-PROCESS-ONE-TICKER THRU 160-PROCESS-ONE-TICKER-EXIT
017900        UNTIL PRICE-EOF.
018000     CLOSE TSE-PRICES-FILE
018100           TSE-SIGNALS-FILE.
018200     MOVE ZERO TO RETURN-CODE.
018300
018400 000-MAINLINE-EXIT.
018500     STOP RUN.
018600
018700 100-READ-PRICE.
018800
018900     READ TSE-PRICES-FILE
019000         AT END MOVE 'YES' TO WS-PRICE-EOF-SW.
019100
019200 100-READ-PRICE-EXIT.
019300     EXIT.
019400
019500 150-LOAD-TICKER-PRICES.
019600
019700     IF WS-PRICE-OCCURS-CT < 260
019800        ADD 1 TO WS-PRICE-OCCURS-CT
019900        SET WS-PRICE-IDX TO WS-PRICE-OCCURS-CT
020000        MOVE HPH-CLOSE-PRICE TO WS-CLOSE-ENTRY (WS-PRICE-IDX)
020100        MOVE HPH-VOLUME      TO WS-VOLUME-ENTRY (WS-PRICE-IDX).
020200     PERFORM 100-READ-PRICE THRU 100-READ-PRICE-EXIT.
020300
020400 150-LOAD-TICKER-PRICES-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800*    160-PROCESS-ONE-TICKER -- LOADS ONE TICKER'S PRICE TABLE      *
020900*    THEN RUNS THE FIVE-INDICATOR EVALUATION AGAINST IT.  TIP-6415 *
021000*    PULLED THIS OUT OF THE MAINLINE PERFORM SO THE LOOP CONTROL   *
021100*    STAYS OUT-OF-LINE.                                            *
021200******************************************************************
021300 160-PROCESS-ONE-TICKER.                                          TIP-6415
021400
021500     MOVE HPH-TICKER TO WS-CURRENT-TICKER.
021600     MOVE 0 TO WS-PRICE-OCCURS-CT.
021700     PERFORM 150-LOAD-TICKER-PRICES THRU
021800                150-LOAD-TICKER-PRICES-EXIT
021900        UNTIL PRICE-EOF OR
022000              HPH-TICKER NOT = WS-CURRENT-TICKER.
022100     PERFORM 200-EVALUATE-TICKER THRU 200-EVALUATE-TICKER-EXIT.
022200
022300 160-PROCESS-ONE-TICKER-EXIT.                                     TIP-6415
022400     EXIT.
022500
022600******************************************************************
022700*    ONE TICKER'S TABLE IS FULLY LOADED -- RUN ALL FIVE          *
022800*    INDICATORS THEN THE MAJORITY VOTE AND WRITE THE OUTPUT.     *
022900******************************************************************
023000 200-EVALUATE-TICKER.
023100
023200     MOVE 0 TO WS-BUY-VOTES WS-SELL-VOTES.
023300     PERFORM 300-CALC-RSI      THRU 300-CALC-RSI-EXIT.
023400     PERFORM 320-CALC-MACD     THRU 320-CALC-MACD-EXIT.
023500     PERFORM 340-CALC-SMA      THRU 340-CALC-SMA-EXIT.
023600     PERFORM 360-CALC-BOLLINGER THRU 360-CALC-BOLLINGER-EXIT.
023700     PERFORM 380-CALC-VOLUME   THRU 380-CALC-VOLUME-EXIT.
023800     PERFORM 400-CALC-OVERALL  THRU 400-CALC-OVERALL-EXIT.
023900     MOVE WS-CURRENT-TICKER  TO HTS-TICKER.
024000     WRITE TSE-SIGNAL-RECORD.
024100
024200 200-EVALUATE-TICKER-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600*    RSI(14), WILDER SMOOTHING.  NEEDS AT LEAST 15 CLOSES        *
024700*    (14 MOVES) TO SEED THE FIRST AVERAGE.                       *
024800******************************************************************
024900 300-CALC-RSI.
025000
025100     MOVE 0 TO WS-RSI-AVG-GAIN WS-RSI-AVG-LOSS
025200               WS-RSI-GAIN-SUM WS-RSI-LOSS-SUM.
025300     IF WS-PRICE-OCCURS-CT < 15
025400        MOVE 'HOLD' TO HTS-RSI-SIGNAL
025500        MOVE 50.00  TO HTS-RSI-VALUE WS-RSI-RESULT
025600        GO TO 300-CALC-RSI-EXIT.
025700     PERFORM 302-SUM-RSI-SEED THRU 302-SUM-RSI-SEED-EXIT          TIP-4460
025800        VARYING WS-SUB-1 FROM 2 BY 1                              TIP-4460
025900        UNTIL WS-SUB-1 > 15.                                      TIP-4460
026000     COMPUTE WS-RSI-AVG-GAIN = WS-RSI-GAIN-SUM / 14.              TIP-4460
026100     COMPUTE WS-RSI-AVG-LOSS = WS-RSI-LOSS-SUM / 14.
026200     PERFORM 304-SMOOTH-RSI-AVERAGES THRU 304-SMOOTH-RSI-AVERAGES-EXIT
026300        VARYING WS-SUB-1 FROM 16 BY 1
026400        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
026500     IF WS-RSI-AVG-LOSS = 0
026600        MOVE 100.00 TO WS-RSI-RESULT
026700     ELSE
026800        COMPUTE WS-RSI-RS = WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS
026900        COMPUTE WS-RSI-RESULT ROUNDED =
027000           100 - (100 / (1 + WS-RSI-RS)).
027100     MOVE WS-RSI-RESULT TO HTS-RSI-VALUE.
027200     IF WS-RSI-RESULT < 30
027300        MOVE 'BUY ' TO HTS-RSI-SIGNAL
027400        ADD 1 TO WS-BUY-VOTES
027500     ELSE
027600        IF WS-RSI-RESULT > 70
027700           MOVE 'SELL' TO HTS-RSI-SIGNAL
027800           ADD 1 TO WS-SELL-VOTES
027900        ELSE
028000           MOVE 'HOLD' TO HTS-RSI-SIGNAL.
028100
028200 300-CALC-RSI-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*    302-SUM-RSI-SEED -- ACCUMULATES THE FIRST 14 GAIN/LOSS       *
028700*    DELTAS TO SEED THE WILDER AVERAGES.                          *
028800******************************************************************
028900 302-SUM-RSI-SEED.                                                TIP-6415
029000
029100     COMPUTE WS-RSI-DELTA =
029200        WS-CLOSE-ENTRY (WS-SUB-1) - WS-CLOSE-ENTRY (WS-SUB-1 - 1).
029300     IF WS-RSI-DELTA > 0
029400        ADD WS-RSI-DELTA TO WS-RSI-GAIN-SUM
029500     ELSE
029600        SUBTRACT WS-RSI-DELTA FROM WS-RSI-LOSS-SUM.
029700
029800 302-SUM-RSI-SEED-EXIT.                                           TIP-6415
029900     EXIT.
030000
030100******************************************************************
030200*    304-SMOOTH-RSI-AVERAGES -- WILDER SMOOTHING OF THE GAIN AND  *
030300*    LOSS AVERAGES ACROSS THE REMAINING CLOSES ON FILE.           *
030400******************************************************************
030500 304-SMOOTH-RSI-AVERAGES.                                         TIP-6415
030600
030700     COMPUTE WS-RSI-DELTA =
030800        WS-CLOSE-ENTRY (WS-SUB-1) - WS-CLOSE-ENTRY (WS-SUB-1 - 1).
030900     IF WS-RSI-DELTA > 0
031000        COMPUTE WS-RSI-AVG-GAIN =
031100           (WS-RSI-AVG-GAIN * 13 + WS-RSI-DELTA) / 14
031200        COMPUTE WS-RSI-AVG-LOSS = (WS-RSI-AVG-LOSS * 13) / 14
031300     ELSE
031400        COMPUTE WS-RSI-AVG-LOSS =
031500           (WS-RSI-AVG-LOSS * 13 - WS-RSI-DELTA) / 14
031600        COMPUTE WS-RSI-AVG-GAIN = (WS-RSI-AVG-GAIN * 13) / 14.
031700
031800 304-SMOOTH-RSI-AVERAGES-EXIT.                                    TIP-6415
031900     EXIT.
032000
032100******************************************************************
032200*    MACD(12,26,9).  EMAS SEEDED WITH THE FIRST CLOSE.           *
032300******************************************************************
032400 320-CALC-MACD.
032500
032600     IF WS-PRICE-OCCURS-CT < 1
032700        MOVE 'HOLD' TO HTS-MACD-SIGNAL
032800        MOVE ZERO  TO HTS-MACD-VALUE
032900        GO TO 320-CALC-MACD-EXIT.
033000     COMPUTE WS-MULT-12 = 2 / 13.
033100     COMPUTE WS-MULT-26 = 2 / 27.
033200     COMPUTE WS-MULT-9  = 2 / 10.
033300     MOVE WS-CLOSE-ENTRY (1) TO WS-EMA-12 WS-EMA-26.
033400     MOVE ZERO TO WS-EMA-9-OF-MACD.
033500     PERFORM 322-SMOOTH-MACD-EMAS THRU 322-SMOOTH-MACD-EMAS-EXIT
033600        VARYING WS-SUB-1 FROM 2 BY 1
033700        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
033800     COMPUTE WS-MACD-LINE = WS-EMA-12 - WS-EMA-26.
033900     MOVE WS-MACD-LINE TO HTS-MACD-VALUE.
034000     IF WS-MACD-LINE > WS-EMA-9-OF-MACD
034100        MOVE 'BUY ' TO HTS-MACD-SIGNAL
034200        ADD 1 TO WS-BUY-VOTES
034300     ELSE
034400        IF WS-MACD-LINE < WS-EMA-9-OF-MACD
034500           MOVE 'SELL' TO HTS-MACD-SIGNAL
034600           ADD 1 TO WS-SELL-VOTES
034700        ELSE
034800           MOVE 'HOLD' TO HTS-MACD-SIGNAL.
034900
035000 320-CALC-MACD-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    322-SMOOTH-MACD-EMAS -- ROLLS THE 12/26/9 EXPONENTIAL         *
035500*    AVERAGES FORWARD ONE CLOSE AT A TIME.                         *
035600******************************************************************
035700 322-SMOOTH-MACD-EMAS.                                            TIP-6415
035800
035900     COMPUTE WS-EMA-12 =
036000        (WS-CLOSE-ENTRY (WS-SUB-1) - WS-EMA-12) * WS-MULT-12
036100                                                 + WS-EMA-12.
036200     COMPUTE WS-EMA-26 =
036300        (WS-CLOSE-ENTRY (WS-SUB-1) - WS-EMA-26) * WS-MULT-26
036400                                                 + WS-EMA-26.
036500     COMPUTE WS-MACD-LINE = WS-EMA-12 - WS-EMA-26.
036600     IF WS-SUB-1 = 2
036700        MOVE WS-MACD-LINE TO WS-EMA-9-OF-MACD
036800     ELSE
036900        COMPUTE WS-EMA-9-OF-MACD =
037000           (WS-MACD-LINE - WS-EMA-9-OF-MACD) * WS-MULT-9
037100                                              + WS-EMA-9-OF-MACD.
037200
037300 322-SMOOTH-MACD-EMAS-EXIT.                                       TIP-6415
037400     EXIT.
037500
037600******************************************************************
037700*    SMA50 VS SMA200 CROSSOVER.  TIP-6203 -- HOLD, NOT AN        *TIP-6203
037800*    ABEND, WHEN FEWER THAN 200 CLOSES ARE ON FILE.              *TIP-6203
037900******************************************************************
038000 340-CALC-SMA.
038100
038200     IF WS-PRICE-OCCURS-CT < 200                                  TIP-6203
038300        MOVE 'HOLD' TO HTS-SMA-SIGNAL                             TIP-6203
038400        GO TO 340-CALC-SMA-EXIT.                                  TIP-6203
038500     COMPUTE WS-WINDOW-START = WS-PRICE-OCCURS-CT - 49.
038600     MOVE 0 TO WS-SMA-SUM.
038700     PERFORM 345-SUM-CLOSE-WINDOW THRU 345-SUM-CLOSE-WINDOW-EXIT
038800        VARYING WS-SUB-1 FROM WS-WINDOW-START BY 1
038900        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
039000     COMPUTE WS-SMA-50 ROUNDED = WS-SMA-SUM / 50.
039100     COMPUTE WS-WINDOW-START = WS-PRICE-OCCURS-CT - 199.
039200     MOVE 0 TO WS-SMA-SUM.
039300     PERFORM 345-SUM-CLOSE-WINDOW THRU 345-SUM-CLOSE-WINDOW-EXIT
039400        VARYING WS-SUB-1 FROM WS-WINDOW-START BY 1
039500        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
039600     COMPUTE WS-SMA-200 ROUNDED = WS-SMA-SUM / 200.
039700     IF WS-SMA-50 > WS-SMA-200
039800        MOVE 'BUY ' TO HTS-SMA-SIGNAL
039900        ADD 1 TO WS-BUY-VOTES
040000     ELSE
040100        IF WS-SMA-50 < WS-SMA-200
040200           MOVE 'SELL' TO HTS-SMA-SIGNAL
040300           ADD 1 TO WS-SELL-VOTES
040400        ELSE
040500           MOVE 'HOLD' TO HTS-SMA-SIGNAL.
040600
040700 340-CALC-SMA-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100*    345-SUM-CLOSE-WINDOW -- ACCUMULATES CLOSING PRICES ACROSS    *
041200*    A TRAILING WINDOW INTO WS-SMA-SUM.  SHARED BY THE SMA AND    *
041300*    BOLLINGER MIDDLE-BAND CALCULATIONS.                          *
041400******************************************************************
041500 345-SUM-CLOSE-WINDOW.                                            TIP-6415
041600
041700     ADD WS-CLOSE-ENTRY (WS-SUB-1) TO WS-SMA-SUM.
041800
041900 345-SUM-CLOSE-WINDOW-EXIT.                                       TIP-6415
042000     EXIT.
042100
042200******************************************************************
042300*    BOLLINGER(20,2).  MIDDLE IS SMA20, BANDS ARE 2 POPULATION   *
042400*    STANDARD DEVIATIONS EITHER SIDE.                            *
042500******************************************************************
042600 360-CALC-BOLLINGER.
042700
042800     IF WS-PRICE-OCCURS-CT < 20
042900        MOVE 'HOLD' TO HTS-BOLL-SIGNAL
043000        GO TO 360-CALC-BOLLINGER-EXIT.
043100     COMPUTE WS-WINDOW-START = WS-PRICE-OCCURS-CT - 19.
043200     MOVE 0 TO WS-SMA-SUM.
043300     PERFORM 345-SUM-CLOSE-WINDOW THRU 345-SUM-CLOSE-WINDOW-EXIT
043400        VARYING WS-SUB-1 FROM WS-WINDOW-START BY 1
043500        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
043600     COMPUTE WS-SMA-20 ROUNDED = WS-SMA-SUM / 20.
043700     MOVE 0 TO WS-BOLL-VARIANCE-SUM.
043800     PERFORM 365-SUM-BOLL-VARIANCE THRU 365-SUM-BOLL-VARIANCE-EXIT
043900        VARYING WS-SUB-1 FROM WS-WINDOW-START BY 1
044000        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.
044100     COMPUTE WS-BOLL-STDDEV ROUNDED =
044200        FUNCTION SQRT (WS-BOLL-VARIANCE-SUM / 20).
044300     COMPUTE WS-BOLL-UPPER ROUNDED =
044400        WS-SMA-20 + (2 * WS-BOLL-STDDEV).
044500     COMPUTE WS-BOLL-LOWER ROUNDED =
044600        WS-SMA-20 - (2 * WS-BOLL-STDDEV).
044700     IF WS-CLOSE-ENTRY (WS-PRICE-OCCURS-CT) < WS-BOLL-LOWER
044800        MOVE 'BUY ' TO HTS-BOLL-SIGNAL
044900        ADD 1 TO WS-BUY-VOTES
045000     ELSE
045100        IF WS-CLOSE-ENTRY (WS-PRICE-OCCURS-CT) > WS-BOLL-UPPER
045200           MOVE 'SELL' TO HTS-BOLL-SIGNAL
045300           ADD 1 TO WS-SELL-VOTES
045400        ELSE
045500           MOVE 'HOLD' TO HTS-BOLL-SIGNAL.
045600
045700 360-CALC-BOLLINGER-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*    365-SUM-BOLL-VARIANCE -- ACCUMULATES SQUARED DEVIATIONS OF   *
046200*    EACH CLOSE FROM THE SMA20 MIDDLE BAND.                       *
046300******************************************************************
046400 365-SUM-BOLL-VARIANCE.                                           TIP-6415
046500
046600     COMPUTE WS-BOLL-DIFF = WS-CLOSE-ENTRY (WS-SUB-1) - WS-SMA-20.
046700     COMPUTE WS-BOLL-VARIANCE-SUM =
046800        WS-BOLL-VARIANCE-SUM + (WS-BOLL-DIFF * WS-BOLL-DIFF).
046900
047000 365-SUM-BOLL-VARIANCE-EXIT.
047100     EXIT.
047200
047300******************************************************************TIP-4477
047400*    VOLUME RATIO -- INFORMATIONAL, EXCLUDED FROM THE VOTE.      *TIP-4477
047500******************************************************************
047600 380-CALC-VOLUME.                                                 TIP-4477
047700
047800     IF WS-PRICE-OCCURS-CT < 20                                   TIP-4477
047900        MOVE 0.00 TO HTS-VOLUME-RATIO                             TIP-4477
048000        MOVE 'NORMAL' TO HTS-VOLUME-FLAG                          TIP-4477
048100        GO TO 380-CALC-VOLUME-EXIT.                               TIP-4477
048200     COMPUTE WS-WINDOW-START = WS-PRICE-OCCURS-CT - 19.           TIP-4477
048300     MOVE 0 TO WS-VOL-SUM-20.                                     TIP-4477
048400     PERFORM 385-SUM-VOLUME-WINDOW THRU 385-SUM-VOLUME-WINDOW-EXITTIP-4477
048500        VARYING WS-SUB-1 FROM WS-WINDOW-START BY 1                TIP-4477
048600        UNTIL WS-SUB-1 > WS-PRICE-OCCURS-CT.                      TIP-4477
048700     COMPUTE WS-VOL-AVG-20 = WS-VOL-SUM-20 / 20.                  TIP-4477
048800     IF WS-VOL-AVG-20 = 0                                         TIP-4477
048900        MOVE 0.00 TO HTS-VOLUME-RATIO                             TIP-4477
049000     ELSE                                                         TIP-4477
049100        COMPUTE HTS-VOLUME-RATIO ROUNDED =                        TIP-4477
049200           WS-VOLUME-ENTRY (WS-PRICE-OCCURS-CT) / WS-VOL-AVG-20.  TIP-4477
049300     IF HTS-VOLUME-RATIO > 1.50                                   TIP-4477
049400        MOVE 'HIGH VOLUME' TO HTS-VOLUME-FLAG                     TIP-4477
049500     ELSE                                                         TIP-4477
049600        MOVE 'NORMAL'      TO HTS-VOLUME-FLAG.                    TIP-4477
049700
049800 380-CALC-VOLUME-EXIT.                                            TIP-4477
049900     EXIT.                                                        TIP-4477
050000
050100******************************************************************
050200*    385-SUM-VOLUME-WINDOW -- ACCUMULATES SHARE VOLUME ACROSS A   *
050300*    TRAILING 20-SESSION WINDOW.                                  *
050400******************************************************************TIP-4477
050500 385-SUM-VOLUME-WINDOW.                                           TIP-4477
050600
050700     ADD WS-VOLUME-ENTRY (WS-SUB-1) TO WS-VOL-SUM-20.             TIP-4477
050800                                                                  TIP-4477
050900 385-SUM-VOLUME-WINDOW-EXIT.                                      TIP-4477
051000     EXIT.                                                        TIP-4477
051100
051200******************************************************************
051300*    OVERALL SIGNAL -- MAJORITY VOTE OF RSI/MACD/SMA/BOLLINGER.  *
051400*    NO ROWS AT ALL FOR THE TICKER MEANS N/A.                    *
051500******************************************************************
051600 400-CALC-OVERALL.
051700
051800     IF WS-PRICE-OCCURS-CT = 0
051900        MOVE 'N/A ' TO HTS-OVERALL-SIGNAL
052000        GO TO 400-CALC-OVERALL-EXIT.
052100     IF WS-BUY-VOTES > WS-SELL-VOTES
052200        MOVE 'BUY ' TO HTS-OVERALL-SIGNAL
052300     ELSE
052400        IF WS-SELL-VOTES > WS-BUY-VOTES
052500           MOVE 'SELL' TO HTS-OVERALL-SIGNAL
052600        ELSE
052700           MOVE 'HOLD' TO HTS-OVERALL-SIGNAL.
052800
052900 400-CALC-OVERALL-EXIT.
053000     EXIT.

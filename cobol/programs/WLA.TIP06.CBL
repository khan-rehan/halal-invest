000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WATCHLIST-ALERT-EVALUATION.
000300 AUTHOR.        D M PARKER.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  02/08/93.
000600 DATE-COMPILED. 02/08/93.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->        *
001100*    PLD.TIP05 -> WLA.TIP06                                     *
001200******************************************************************
001300*    WLA.TIP06 IS THE LAST STEP.  IT READS THE ANALYST WATCHLIST *
001400*               -- ONE LINE PER TICKER CARRYING AN OPTIONAL      *
001500*               TARGET-BUY AND TARGET-SELL PRICE -- AND COMPARES *
001600*               EACH AGAINST THE CURRENT PRICE OFF THE           *
001700*               FUNDAMENTALS EXTRACT.  A ZERO TARGET MEANS THAT  *
001800*               TARGET IS NOT SET.  BOTH A BUY AND A SELL ALERT  *
001900*               CAN FIRE FOR THE SAME TICKER ON THE SAME RUN; A  *
002000*               TICKER WITH NO CURRENT PRICE ON FILE IS SKIPPED  *
002100*               ENTIRELY.                                        *
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400******************************************************************
002500* 02/08/93    DMP  TIP-4790   ORIGINAL PROGRAM -- BUY-SIDE TARGET*
002600*                              ALERTS ONLY.                      *
002700* 06/03/93    DMP  TIP-4791   SELL-SIDE TARGET ADDED.  BOTH      *TIP-4791
002800*                              ALERTS MAY FIRE FOR THE SAME      *TIP-4791
002900*                              TICKER ON THE SAME RUN.           *TIP-4791
003000* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- NO DATES CARRIED ON  *
003100*                              EITHER THE WATCHLIST OR THE ALERT *
003200*                              RECORD, NOTHING TO FIX.           *
003300* 06/15/03    JQO  TIP-6203   FUNDAMENTALS LOOKUP TABLE WIDENED  *TIP-6203
003400*                              TO 500 TICKERS TO MATCH THE GROWN *TIP-6203
003500*                              UNIVERSE.                         *TIP-6203
003600* 04/22/08    JQO  TIP-6970   FUNDAMENTALS AND WATCHLIST TICKERS *TIP-6970
003700*                              ARE NOW UPPER-CASED ON READ -- A  *TIP-6970
003800*                              LOWER-CASE TICKER ON THE ANALYST  *TIP-6970
003900*                              WATCHLIST WAS FAILING THE PRICE   *TIP-6970
004000*                              LOOKUP AGAINST THE FUND TABLE.    *TIP-6970
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT WLA-FUNDAMENTALS-FILE ASSIGN TO FUNDAMENTALS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FUND-STATUS.
005300     SELECT WLA-WATCHLIST-FILE ASSIGN TO WATCHLIST
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-WATCH-STATUS.
005600     SELECT WLA-ALERTS-FILE ASSIGN TO ALERTSOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-ALERT-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  WLA-FUNDAMENTALS-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 01  WLA-FUND-RECORD.
006500     COPY HFD.TIP01.
006600 FD  WLA-WATCHLIST-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  WLA-WATCHLIST-RECORD.
007000     COPY HWL.TIP04.
007100 FD  WLA-ALERTS-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  WLA-ALERT-RECORD.
007500     COPY HAL.TIP05.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*    PROGRAM INDICATOR SWITCHES                                  *
007900******************************************************************
008000 01  WS-PROGRAM-SWITCHES.
008100     05  WS-FUND-EOF-SW            PIC X(03)  VALUE 'NO '.
008200         88  FUND-EOF                          VALUE 'YES'.
008300     05  WS-FUND-STATUS            PIC X(02)  VALUE SPACES.
008400         88  WS-FUND-OK                        VALUE '00'.
008500     05  WS-WATCH-EOF-SW           PIC X(03)  VALUE 'NO '.
008600         88  WATCH-EOF                         VALUE 'YES'.
008700     05  WS-WATCH-STATUS           PIC X(02)  VALUE SPACES.
008800         88  WS-WATCH-OK                       VALUE '00'.
008900     05  WS-ALERT-STATUS           PIC X(02)  VALUE SPACES.
009000         88  WS-ALERT-OK                       VALUE '00'.
009100     05  FILLER                    PIC X(04).
009200******************************************************************
009300*    FUNDAMENTALS LOOKUP TABLE -- CURRENT PRICE BY TICKER,       *
009400*    LOADED ONCE, SEARCHED FOR EVERY WATCHLIST ENTRY.            *
009500*    TIP-6203 WIDENED THIS TO 500 ROWS.                          *
009600******************************************************************
009700 01  WS-FUND-TABLE-CTL.
009800     05  WS-FUND-CT                PIC 9(04)  COMP VALUE ZERO.
009900     05  FILLER                    PIC X(04).
010000 01  WS-FUND-TABLE-CTL-COMP REDEFINES WS-FUND-TABLE-CTL.
010100     05  WS-FUND-CT-SEED-IDX       PIC 9(02)  COMP.
010200     05  FILLER                    PIC X(06).
010300 01  WS-FUND-TABLE-FILLERS.
010400     05  WS-FND-ROW-FILL OCCURS 500 TIMES.                        TIP-6203
010500         10  FILLER                PIC X(08).
010600         10  FILLER                PIC S9(7)V99.
010700 01  WS-FUND-TABLE REDEFINES WS-FUND-TABLE-FILLERS.
010800     05  WS-FND-ROW OCCURS 500 TIMES INDEXED BY WS-FND-IDX.       TIP-6203
010900         10  WS-FND-TICKER         PIC X(08).
011000         10  WS-FND-PRICE          PIC S9(7)V99.
011100 01  WS-PRICE-NOT-FOUND-SW        PIC X(03)  VALUE 'NO '.
011200     88  WS-PRICE-NOT-FOUND           VALUE 'YES'.
011300******************************************************************
011400*    CURRENT-PRICE HOLD AREA AND AN ALTERNATE REDEFINITION USED  *
011500*    FOR THE EDITED CONSOLE DISPLAY LINES BELOW.                 *
011600******************************************************************
011700 01  WS-CURRENT-PRICE-HOLD.
011800     05  WS-CURR-PRICE             PIC S9(7)V99  VALUE ZERO.
011900     05  FILLER                    PIC X(04).
012000 01  WS-CURRENT-PRICE-EDIT REDEFINES WS-CURRENT-PRICE-HOLD.
012100     05  WS-CURR-PRICE-EDIT        PIC S9(7)V99.
012200     05  FILLER                    PIC X(04).
012300 01  WS-MISC.
012400     05  WS-SUB-1                  PIC 9(03)  COMP VALUE ZERO.
012500     05  FILLER                    PIC X(04).
012600
012700 PROCEDURE DIVISION.
012800******************************************************************
012900*    MAINLINE                                                    *
013000******************************************************************
013100 000-MAINLINE SECTION.
013200     OPEN INPUT WLA-FUNDAMENTALS-FILE.
013300     IF NOT WS-FUND-OK
013400         DISPLAY '** WLA0001 FUNDAMENTALS OPEN FAILED, STATUS = '
013500             WS-FUND-STATUS
013600         GO TO 000-MAINLINE-EXIT
013700     END-IF.
013800     OPEN INPUT WLA-WATCHLIST-FILE.
013900     IF NOT WS-WATCH-OK
014000         DISPLAY '** WLA0002 WATCHLIST OPEN FAILED, STATUS = '
014100             WS-WATCH-STATUS
014200         GO TO 000-MAINLINE-EXIT
014300     END-IF.
014400     OPEN OUTPUT WLA-ALERTS-FILE.
014500     IF NOT WS-ALERT-OK
014600         DISPLAY '** WLA0003 ALERTS OPEN FAILED, STATUS = '
014700             WS-ALERT-STATUS
014800         GO TO 000-MAINLINE-EXIT
014900     END-IF.
015000
015100     PERFORM 100-LOAD-FUND-TABLE THRU 100-LOAD-FUND-TABLE-EXIT.
015200
015300     PERFORM 200-READ-WATCHLIST THRU 200-READ-WATCHLIST-EXIT.
015400     PERFORM 300-EVALUATE-TICKER THRU 300-EVALUATE-TICKER-EXIT
015500         UNTIL WATCH-EOF.
015600
015700     CLOSE WLA-FUNDAMENTALS-FILE
015800           WLA-WATCHLIST-FILE
015900           WLA-ALERTS-FILE.
016000 000-MAINLINE-EXIT.
016100     STOP RUN.
016200
016300******************************************************************
016400*    100-LOAD-FUND-TABLE -- LOADS THE FUNDAMENTALS EXTRACT INTO A*
016500*    TICKER/PRICE TABLE, SO EACH WATCHLIST LINE'S CURRENT PRICE  *
016600*    CAN BE FOUND WITH A SEARCH RATHER THAN A RE-READ.           *
016700******************************************************************
016800 100-LOAD-FUND-TABLE.
016900     PERFORM 110-READ-FUNDAMENTAL THRU 110-READ-FUNDAMENTAL-EXIT.
017000     PERFORM 120-STORE-FUND THRU 120-STORE-FUND-EXIT
017100         UNTIL FUND-EOF.
017200 100-LOAD-FUND-TABLE-EXIT.
017300     EXIT.
017400
017500 110-READ-FUNDAMENTAL.
017600     READ WLA-FUNDAMENTALS-FILE
017700         AT END MOVE 'YES' TO WS-FUND-EOF-SW
017800     END-READ.
017900     IF NOT FUND-EOF                                              TIP-6970
018000        INSPECT HFD-TICKER CONVERTING                             TIP-6970
018100           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
018200           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
018300 110-READ-FUNDAMENTAL-EXIT.
018400     EXIT.
018500
018600 120-STORE-FUND.
018700     ADD 1 TO WS-FUND-CT.
018800     MOVE HFD-TICKER          TO WS-FND-TICKER (WS-FUND-CT).
018900     MOVE HFD-CURRENT-PRICE   TO WS-FND-PRICE  (WS-FUND-CT).
019000     PERFORM 110-READ-FUNDAMENTAL THRU 110-READ-FUNDAMENTAL-EXIT.
019100 120-STORE-FUND-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500*    200-READ-WATCHLIST -- NEXT WATCHLIST LINE                   *
019600******************************************************************
019700 200-READ-WATCHLIST.
019800     READ WLA-WATCHLIST-FILE
019900         AT END MOVE 'YES' TO WS-WATCH-EOF-SW
020000     END-READ.
020100     IF NOT WATCH-EOF                                             TIP-6970
020200        INSPECT HWL-TICKER CONVERTING                             TIP-6970
020300           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
020400           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
020500 200-READ-WATCHLIST-EXIT.
020600     EXIT.
020700
020800******************************************************************
020900*    300-EVALUATE-TICKER -- FINDS THE CURRENT PRICE FOR THIS     *
021000*    TICKER AND, IF FOUND, TESTS BOTH TARGETS.  A ZERO TARGET    *
021100*    MEANS THAT SIDE IS NOT SET AND IS NOT TESTED.  A TICKER     *
021200*    WITH NO PRICE ON THE FUNDAMENTALS EXTRACT IS SKIPPED.       *
021300******************************************************************
021400 300-EVALUATE-TICKER.
021500     PERFORM 350-FIND-CURRENT-PRICE THRU 350-FIND-CURRENT-PRICE-EXIT.
021600     IF WS-PRICE-NOT-FOUND
021700         GO TO 300-EVALUATE-TICKER-EXIT
021800     END-IF.
021900     IF HWL-TARGET-BUY-PRICE NOT = ZERO
022000         IF WS-CURR-PRICE <= HWL-TARGET-BUY-PRICE
022100             PERFORM 400-WRITE-BUY-ALERT THRU 400-WRITE-BUY-ALERT-EXIT
022200         END-IF
022300     END-IF.
022400     IF HWL-TARGET-SELL-PRICE NOT = ZERO                          TIP-4791
022500         IF WS-CURR-PRICE >= HWL-TARGET-SELL-PRICE                TIP-4791
022600             PERFORM 410-WRITE-SELL-ALERT THRU 410-WRITE-SELL-ALERT-EXIT
022700         END-IF                                                   TIP-4791
022800     END-IF.                                                      TIP-4791
022900     PERFORM 200-READ-WATCHLIST THRU 200-READ-WATCHLIST-EXIT.
023000 300-EVALUATE-TICKER-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400*    350-FIND-CURRENT-PRICE -- SEARCH OF THE FUNDAMENTALS TABLE  *
023500******************************************************************
023600 350-FIND-CURRENT-PRICE.
023700     SET WS-FND-IDX TO 1.
023800     MOVE 'NO ' TO WS-PRICE-NOT-FOUND-SW.
023900     SEARCH WS-FND-ROW
024000         AT END
024100             MOVE 'YES' TO WS-PRICE-NOT-FOUND-SW
024200         WHEN WS-FND-TICKER (WS-FND-IDX) = HWL-TICKER
024300             MOVE WS-FND-PRICE (WS-FND-IDX) TO WS-CURR-PRICE
024400     END-SEARCH.
024500 350-FIND-CURRENT-PRICE-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    400-WRITE-BUY-ALERT -- CURRENT PRICE HAS FALLEN TO OR       *
025000*    BELOW THE ANALYST'S TARGET BUY PRICE.                       *
025100******************************************************************
025200 400-WRITE-BUY-ALERT.
025300     MOVE HWL-TICKER             TO HAL-TICKER.
025400     MOVE 'BUY '                 TO HAL-ALERT-TYPE.
025500     MOVE HWL-TARGET-BUY-PRICE   TO HAL-TARGET-PRICE.
025600     MOVE WS-CURR-PRICE          TO HAL-CURRENT-PRICE.
025700     WRITE WLA-ALERT-RECORD.
025800     DISPLAY '** WLA0010 BUY  ALERT  ' HWL-TICKER
025900         ' TARGET ' HWL-TARGET-BUY-PRICE ' CURRENT ' WS-CURR-PRICE.
026000 400-WRITE-BUY-ALERT-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    410-WRITE-SELL-ALERT -- CURRENT PRICE HAS RISEN TO OR       *TIP-4791
026500*    ABOVE THE ANALYST'S TARGET SELL PRICE.                      *TIP-4791
026600******************************************************************TIP-4791
026700 410-WRITE-SELL-ALERT.                                            TIP-4791
026800     MOVE HWL-TICKER             TO HAL-TICKER.                   TIP-4791
026900     MOVE 'SELL'                 TO HAL-ALERT-TYPE.               TIP-4791
027000     MOVE HWL-TARGET-SELL-PRICE  TO HAL-TARGET-PRICE.             TIP-4791
027100     MOVE WS-CURR-PRICE          TO HAL-CURRENT-PRICE.            TIP-4791
027200     WRITE WLA-ALERT-RECORD.                                      TIP-4791
027300     DISPLAY '** WLA0011 SELL ALERT  ' HWL-TICKER                 TIP-4791
027400         ' TARGET ' HWL-TARGET-SELL-PRICE ' CURRENT ' WS-CURR-PRICE.
027500 410-WRITE-SELL-ALERT-EXIT.                                       TIP-4791
027600     EXIT.                                                        TIP-4791

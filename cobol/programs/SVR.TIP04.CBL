000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SCORE-VALUATION-REPORT.
000300 AUTHOR.        D M PATEL.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  06/07/95.
000600 DATE-COMPILED. 06/07/95.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->         *
001100*    PLD.TIP05 -> WLA.TIP06                                      *
001200******************************************************************
001300*    SVR.TIP04 IS THE HEART OF THE DAILY RUN.  IT PAIRS EACH     *
001400*    SCREEN-RESULT RECORD WITH ITS FUNDAMENTALS RECORD (SAME     *
001500*    INPUT ORDER -- HSC.TIP01 IS A STRAIGHT PASS-THROUGH OF THE  *
001600*    FUNDAMENTALS EXTRACT AND DOES NOT RESEQUENCE), LOOKS UP     *
001700*    THE MATCHING TECHNICAL SIGNAL (TABLE SEARCH, SIGNALOUT IS   *
001800*    NOT IN FUNDAMENTALS ORDER), SCORES EVERY PASS/DOUBTFUL      *
001900*    NAME 0-100, TAGS IT UNDERPRICED/FAIR VALUE/OVERPRICED,      *
002000*    RANKS BY SCORE, ALLOCATES THE DEFAULT $1,000 BUDGET ACROSS  *
002100*    THE TOP 10, AND PRINTS THE THREE-SECTION ANALYST REPORT.    *
002200******************************************************************
002300*                       CHANGE LOG                               *
002400******************************************************************
002500* 06/07/95    DMP  TIP-4980   ORIGINAL PROGRAM.                  *
002600* 03/12/97    RSK  TIP-5290   FIXED CURRENT-RATIO LADDER -- THE  *TIP-5290
002700*                             >2-3 BRACKET WAS FALLING THROUGH   *TIP-5290
002800*                             TO THE >3 BRACKET FOR RATIOS OF    *TIP-5290
002900*                             EXACTLY 3.00.                      *TIP-5290
003000* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- NO 2-DIGIT DATES IN  *TIP-5120
003100*                             THIS PROGRAM, REPORT DATE COMES    *TIP-5120
003200*                             FROM THE OPERATOR PARM CARD.       *TIP-5120
003300* 03/19/01    JQO  TIP-6010   ADDED DEBT-PCT TO THE SCORED-STOCK *TIP-6010
003400*                             RECORD FOR THE TOP-10 REPORT LINE. *TIP-6010
003500* 06/15/03    JQO  TIP-6203   SECOND SORT ADDED FOR THE SECTOR   *TIP-6203
003600*                             CONTROL BREAK -- PREVIOUSLY THE    *TIP-6203
003700*                             ALL-STOCKS SECTION WAS UNSORTED    *TIP-6203
003800*                             WITHIN SECTOR.                     *TIP-6203
003900* 09/09/04    RSK  TIP-6511   ALLOCATION REMAINDER NOW ADDED TO  *TIP-6511
004000*                             THE FIRST (HIGHEST SCORED) STOCK   *TIP-6511
004100*                             RATHER THAN LOST TO ROUNDING.      *TIP-6511
004200* 02/07/07    RSK  TIP-6812   MARGIN, ROE, ROA, REV-GROWTH AND   *TIP-6812
004300*                             EARN-GROWTH LADDERS WERE TESTING   *TIP-6812
004400*                             NOT-LESS-THAN AT EACH BREAKPOINT,  *TIP-6812
004500*                             SCORING AN EXACT BOUNDARY VALUE AT *TIP-6812
004600*                             THE HIGHER BRACKET.  CHANGED ALL   *TIP-6812
004700*                             FIVE LADDERS TO STRICT GREATER-THAN*TIP-6812
004800*                             TO MATCH THE OTHER SEVEN LADDERS.  *TIP-6812
004900* 04/22/08    JQO  TIP-6970   TICKER NOW UPPER-CASED ON THE      *TIP-6970
005000*                             FUNDAMENTALS READ -- A LOWER-CASE  *TIP-6970
005100*                             TICKER ON THE EXTRACT WAS FAILING  *TIP-6970
005200*                             THE SIGNAL-TABLE SEARCH.           *TIP-6970
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SVR-FUNDAMENTALS-FILE ASSIGN TO FUNDAMENTALS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FUND-STATUS.
006500     SELECT SVR-SCREEN-RESULTS-FILE ASSIGN TO SCREENRES
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-SCRN-STATUS.
006800     SELECT SVR-SIGNALS-FILE ASSIGN TO SIGNALOUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-SGNL-STATUS.
007100     SELECT SVR-SCORED-FILE ASSIGN TO SCOREDOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-SCOR-STATUS.
007400     SELECT SVR-ALLOC-FILE ASSIGN TO ALLOCOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-ALOC-STATUS.
007700     SELECT SVR-REPORT-FILE ASSIGN TO ANALYSRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-RPT-STATUS.
008000     SELECT SVR-RANK-SORT-FILE ASSIGN TO SORTWK1.
008100     SELECT SVR-SECTOR-SORT-FILE ASSIGN TO SORTWK2.
008200     SELECT SVR-PARM-FILE ASSIGN TO RUNPARM
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-PARM-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SVR-FUNDAMENTALS-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  SVR-FUNDAMENTALS-RECORD.
009100     COPY HFD.TIP01.
009200 FD  SVR-SCREEN-RESULTS-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 01  SVR-SCREEN-RESULT-RECORD.
009600     COPY HSR.TIP06.
009700 FD  SVR-SIGNALS-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  SVR-SIGNAL-RECORD.
010100     COPY HTS.TIP12.
010200 FD  SVR-SCORED-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  SVR-SCORED-RECORD.
010600     COPY HSS.TIP07.
010700 FD  SVR-ALLOC-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  SVR-ALLOC-RECORD.
011100     COPY HAA.TIP08.
011200 FD  SVR-REPORT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  SVR-REPORT-LINE                   PIC X(132).
011600 FD  SVR-PARM-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 01  SVR-PARM-RECORD.
012000     05  PARM-RUN-DATE             PIC X(08).
012100     05  FILLER                    PIC X(72).
012200 SD  SVR-RANK-SORT-FILE.
012300 01  SVR-RANK-SORT-REC.
012400     05  SRT1-SCORE-KEY                PIC S9(3)V9.
012500     05  SRT1-TICKER                   PIC X(08).
012600     05  SRT1-COMPANY-NAME             PIC X(30).
012700     05  SRT1-SECTOR                   PIC X(24).
012800     05  SRT1-VALUATION-TAG            PIC X(11).
012900     05  SRT1-OVERALL-SIGNAL           PIC X(04).
013000     05  SRT1-CURRENT-PRICE            PIC S9(7)V99.
013100     05  SRT1-PE-RATIO                 PIC S9(5)V99.
013200     05  SRT1-DEBT-PCT                 PIC S9(3)V99.              TIP-6010
013300 SD  SVR-SECTOR-SORT-FILE.
013400 01  SVR-SECTOR-SORT-REC.
013500     05  SRT2-SECTOR-KEY               PIC X(24).
013600     05  SRT2-SCORE-KEY                PIC S9(3)V9.
013700     05  SRT2-TICKER                   PIC X(08).
013800     05  SRT2-COMPANY-NAME             PIC X(30).
013900     05  SRT2-VALUATION-TAG            PIC X(11).
014000     05  SRT2-OVERALL-SIGNAL           PIC X(04).
014100     05  SRT2-CURRENT-PRICE            PIC S9(7)V99.
014200 WORKING-STORAGE SECTION.
014300******************************************************************
014400*    PROGRAM INDICATOR SWITCHES                                  *
014500******************************************************************
014600 01  WS-PROGRAM-SWITCHES.
014700     05  WS-FUND-EOF-SW            PIC X(03)  VALUE 'NO '.
014800         88  FUND-EOF                          VALUE 'YES'.
014900     05  WS-SGNL-EOF-SW            PIC X(03)  VALUE 'NO '.
015000         88  SGNL-EOF                          VALUE 'YES'.
015100     05  WS-RANK-EOF-SW            PIC X(03)  VALUE 'NO '.
015200         88  RANK-EOF                          VALUE 'YES'.
015300     05  WS-FUND-STATUS            PIC X(02)  VALUE SPACES.
015400         88  WS-FUND-OK                        VALUE '00'.
015500     05  WS-SCRN-STATUS            PIC X(02)  VALUE SPACES.
015600         88  WS-SCRN-OK                        VALUE '00'.
015700     05  WS-SGNL-STATUS            PIC X(02)  VALUE SPACES.
015800     05  WS-SCOR-STATUS            PIC X(02)  VALUE SPACES.
015900     05  WS-ALOC-STATUS            PIC X(02)  VALUE SPACES.
016000     05  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
016100     05  WS-PARM-STATUS            PIC X(02)  VALUE SPACES.
016200     05  WS-RUN-DATE-SW            PIC X(03)  VALUE 'NO '.
016300         88  WS-RUN-DATE-READ          VALUE 'YES'.
016400     05  WS-RUN-DATE               PIC X(08)  VALUE SPACES.
016500     05  FILLER                    PIC X(04).
016600******************************************************************
016700*    RUN TOTALS FOR THE SUMMARY PAGE                             *
016800******************************************************************
016900 01  WS-RUN-TOTALS.
017000     05  WS-TOTAL-SCREENED         PIC 9(05)  COMP VALUE ZERO.
017100     05  WS-TOTAL-PASS             PIC 9(05)  COMP VALUE ZERO.
017200     05  WS-TOTAL-FAIL             PIC 9(05)  COMP VALUE ZERO.
017300     05  WS-TOTAL-DOUBTFUL         PIC 9(05)  COMP VALUE ZERO.
017400     05  WS-TOTAL-ERROR            PIC 9(05)  COMP VALUE ZERO.
017500     05  WS-TOTAL-SCORED           PIC 9(05)  COMP VALUE ZERO.
017600     05  FILLER                    PIC X(04).
017700******************************************************************
017800*    TECHNICAL SIGNAL LOOKUP TABLE -- LOADED ONCE, SEARCHED BY   *
017900*    TICKER FOR EVERY SCREEN-RESULT/FUNDAMENTALS PAIR.           *
018000******************************************************************
018100 01  WS-SIGNAL-TABLE-CTL.
018200     05  WS-SIGNAL-CT              PIC 9(04)  COMP VALUE ZERO.
018300     05  FILLER                    PIC X(04).
018400 01  WS-SIGNAL-TABLE-FILLERS.
018500     05  WS-SIG-ROW-FILL OCCURS 500 TIMES.
018600         10  FILLER                PIC X(08).
018700         10  FILLER                PIC X(04).
018800 01  WS-SIGNAL-TABLE REDEFINES WS-SIGNAL-TABLE-FILLERS.
018900     05  WS-SIG-ROW OCCURS 500 TIMES INDEXED BY WS-SIG-IDX.
019000         10  WS-SIG-TICKER         PIC X(08).
019100         10  WS-SIG-OVERALL        PIC X(04).
019200 01  WS-SIGNAL-NOT-FOUND-SW        PIC X(03)  VALUE 'NO '.
019300     88  WS-SIGNAL-NOT-FOUND          VALUE 'YES'.
019400******************************************************************
019500*    SCORED-STOCK ACCUMULATOR -- ONE ROW PER PASS/DOUBTFUL NAME. *
019600******************************************************************
019700 01  WS-SCORE-TABLE-FILLERS.
019800     05  WS-SCR-ROW-FILL OCCURS 500 TIMES.
019900         10  FILLER                PIC X(08).
020000         10  FILLER                PIC X(30).
020100         10  FILLER                PIC X(24).
020200         10  FILLER                PIC S9(3)V9.
020300         10  FILLER                PIC X(11).
020400         10  FILLER                PIC X(04).
020500         10  FILLER                PIC S9(7)V99.
020600         10  FILLER                PIC S9(5)V99.
020700         10  FILLER                PIC S9(3)V99.
020800 01  WS-SCORE-TABLE REDEFINES WS-SCORE-TABLE-FILLERS.
020900     05  WS-SCR-ROW OCCURS 500 TIMES INDEXED BY WS-SCR-IDX.
021000         10  WS-SCR-TICKER         PIC X(08).
021100         10  WS-SCR-COMPANY        PIC X(30).
021200         10  WS-SCR-SECTOR         PIC X(24).
021300         10  WS-SCR-COMPOSITE      PIC S9(3)V9.
021400         10  WS-SCR-TAG            PIC X(11).
021500         10  WS-SCR-SIGNAL         PIC X(04).
021600         10  WS-SCR-PRICE          PIC S9(7)V99.
021700         10  WS-SCR-PE             PIC S9(5)V99.
021800         10  WS-SCR-DEBT-PCT       PIC S9(3)V99.                  TIP-6010
021900 01  WS-SCORE-TABLE-CTL.
022000     05  WS-SCORE-CT               PIC 9(04)  COMP VALUE ZERO.
022100     05  FILLER                    PIC X(04).
022200******************************************************************
022300*    RANKED (SCORE DESC) TABLE -- FILLED BY THE FIRST SORT'S     *
022400*    OUTPUT PROCEDURE.  TOP 10 SECTION AND SCORED-STOCKS FILE    *
022500*    BOTH COME FROM THIS TABLE.                                  *
022600******************************************************************
022700 01  WS-RANKED-TABLE-FILLERS.
022800     05  WS-RNK-ROW-FILL OCCURS 500 TIMES.
022900         10  FILLER                PIC X(08).
023000         10  FILLER                PIC X(30).
023100         10  FILLER                PIC X(24).
023200         10  FILLER                PIC S9(3)V9.
023300         10  FILLER                PIC X(11).
023400         10  FILLER                PIC X(04).
023500         10  FILLER                PIC S9(7)V99.
023600         10  FILLER                PIC S9(5)V99.
023700         10  FILLER                PIC S9(3)V99.
023800 01  WS-RANKED-TABLE REDEFINES WS-RANKED-TABLE-FILLERS.
023900     05  WS-RNK-ROW OCCURS 500 TIMES INDEXED BY WS-RNK-IDX.
024000         10  WS-RNK-TICKER         PIC X(08).
024100         10  WS-RNK-COMPANY        PIC X(30).
024200         10  WS-RNK-SECTOR         PIC X(24).
024300         10  WS-RNK-COMPOSITE      PIC S9(3)V9.
024400         10  WS-RNK-TAG            PIC X(11).
024500         10  WS-RNK-SIGNAL         PIC X(04).
024600         10  WS-RNK-PRICE          PIC S9(7)V99.
024700         10  WS-RNK-PE             PIC S9(5)V99.
024800         10  WS-RNK-DEBT-PCT       PIC S9(3)V99.                  TIP-6010
024900 01  WS-RANKED-TABLE-CTL.
025000     05  WS-RANKED-CT              PIC 9(04)  COMP VALUE ZERO.
025100     05  FILLER                    PIC X(04).
025200******************************************************************
025300*    SECTOR-ORDERED (SECTOR ASC / SCORE DESC) TABLE -- FILLED BY *
025400*    THE SECOND SORT FOR THE ALL-STOCKS CONTROL BREAK SECTION.   *
025500******************************************************************
025600 01  WS-SECTOR-TABLE-FILLERS.
025700     05  WS-SEC-ROW-FILL OCCURS 500 TIMES.
025800         10  FILLER                PIC X(24).
025900         10  FILLER                PIC S9(3)V9.
026000         10  FILLER                PIC X(08).
026100         10  FILLER                PIC X(30).
026200         10  FILLER                PIC X(11).
026300         10  FILLER                PIC X(04).
026400         10  FILLER                PIC S9(7)V99.
026500 01  WS-SECTOR-TABLE REDEFINES WS-SECTOR-TABLE-FILLERS.
026600     05  WS-SEC-ROW OCCURS 500 TIMES INDEXED BY WS-SEC-IDX.
026700         10  WS-SEC-SECTOR         PIC X(24).
026800         10  WS-SEC-COMPOSITE      PIC S9(3)V9.
026900         10  WS-SEC-TICKER         PIC X(08).
027000         10  WS-SEC-COMPANY        PIC X(30).
027100         10  WS-SEC-TAG            PIC X(11).
027200         10  WS-SEC-SIGNAL         PIC X(04).
027300         10  WS-SEC-PRICE          PIC S9(7)V99.
027400 01  WS-SECTOR-TABLE-CTL.
027500     05  WS-SECTOR-CT              PIC 9(04)  COMP VALUE ZERO.
027600     05  FILLER                    PIC X(04).
027700******************************************************************
027800*    SECTOR HEAD-COUNT TABLE FOR THE SUMMARY PAGE'S SECTOR       *
027900*    BREAKDOWN -- BUBBLE-SORTED BY COUNT DESCENDING, SMALL SO A  *
028000*    TABLE SORT IS CHEAPER THAN A THIRD SORT-VERB PASS.          *
028100******************************************************************
028200 01  WS-SECCNT-TABLE-FILLERS.
028300     05  WS-SC-ROW-FILL OCCURS 60 TIMES.
028400         10  FILLER                PIC X(24).
028500         10  FILLER                PIC 9(04) COMP.
028600 01  WS-SECCNT-TABLE REDEFINES WS-SECCNT-TABLE-FILLERS.
028700     05  WS-SC-ROW OCCURS 60 TIMES INDEXED BY WS-SC-IDX.
028800         10  WS-SC-SECTOR          PIC X(24).
028900         10  WS-SC-COUNT           PIC 9(04) COMP.
029000 01  WS-SECCNT-TABLE-CTL.
029100     05  WS-SECCNT-CT              PIC 9(04)  COMP VALUE ZERO.
029200     05  FILLER                    PIC X(04).
029300******************************************************************
029400*    TOP-10 / ALLOCATION WORK AREA                               *
029500******************************************************************
029600 01  WS-ALLOC-TABLE-FILLERS.
029700     05  WS-ALC-ROW-FILL OCCURS 10 TIMES.
029800         10  FILLER                PIC X(08).
029900         10  FILLER                PIC X(30).
030000         10  FILLER                PIC S9(7)V99.
030100         10  FILLER                PIC S9(3)V9.
030200         10  FILLER                PIC X(11).
030300         10  FILLER                PIC S9(5)V99.
030400         10  FILLER                PIC S9(5)V99.
030500 01  WS-ALLOC-TABLE REDEFINES WS-ALLOC-TABLE-FILLERS.
030600     05  WS-ALC-ROW OCCURS 10 TIMES INDEXED BY WS-ALC-IDX.
030700         10  WS-ALC-TICKER         PIC X(08).
030800         10  WS-ALC-COMPANY        PIC X(30).
030900         10  WS-ALC-PRICE          PIC S9(7)V99.
031000         10  WS-ALC-SCORE          PIC S9(3)V9.
031100         10  WS-ALC-TAG            PIC X(11).
031200         10  WS-ALC-DOLLARS        PIC S9(5)V99.
031300         10  WS-ALC-SHARES         PIC S9(5)V99.
031400 01  WS-ALLOC-CTL.
031500     05  WS-ALLOC-ELIGIBLE-CT      PIC 9(02)  COMP VALUE ZERO.
031600     05  WS-ALLOC-TOTAL-SCORE      PIC S9(5)V9 VALUE ZERO.
031700     05  WS-ALLOC-BUDGET           PIC S9(7)V99 VALUE +1000.00.
031800     05  WS-ALLOC-SUM-DOLLARS      PIC S9(5)V99 VALUE ZERO.
031900     05  WS-ALLOC-RAW-WORK         PIC S9(5)V99 VALUE ZERO.
032000     05  WS-ALLOC-TENS-WORK        PIC S9(3)   COMP VALUE ZERO.
032100     05  WS-ALLOC-REMAINDER        PIC S9(5)V99 VALUE ZERO.       TIP-6511
032200     05  FILLER                    PIC X(04).
032300******************************************************************
032400*    SCORE-LADDER WORK AREA                                     *
032500******************************************************************
032600 01  WS-SCORE-WORK.
032700     05  WS-PE-SCORE               PIC 9(02)  COMP VALUE ZERO.
032800     05  WS-PB-SCORE               PIC 9(02)  COMP VALUE ZERO.
032900     05  WS-PEG-SCORE              PIC 9(02)  COMP VALUE ZERO.
033000     05  WS-MARGIN-SCORE           PIC 9(02)  COMP VALUE ZERO.
033100     05  WS-ROE-SCORE              PIC 9(02)  COMP VALUE ZERO.
033200     05  WS-ROA-SCORE              PIC 9(02)  COMP VALUE ZERO.
033300     05  WS-REVGRW-SCORE           PIC 9(02)  COMP VALUE ZERO.
033400     05  WS-EARGRW-SCORE           PIC 9(02)  COMP VALUE ZERO.
033500     05  WS-DE-SCORE               PIC 9(02)  COMP VALUE ZERO.
033600     05  WS-CR-SCORE               PIC 9(02)  COMP VALUE ZERO.
033700     05  WS-FCF-SCORE              PIC 9(02)  COMP VALUE ZERO.
033800     05  WS-TECH-SCORE             PIC 9(02)  COMP VALUE ZERO.
033900     05  FILLER                    PIC X(04).
034000 01  WS-CATEGORY-WORK.
034100     05  WS-VAL-AVG                PIC S9(3)V99 VALUE ZERO.
034200     05  WS-PROF-AVG               PIC S9(3)V99 VALUE ZERO.
034300     05  WS-GROWTH-AVG             PIC S9(3)V99 VALUE ZERO.
034400     05  WS-HEALTH-AVG             PIC S9(3)V99 VALUE ZERO.
034500     05  WS-COMPOSITE-RESULT       PIC S9(3)V9  VALUE ZERO.
034600     05  FILLER                    PIC X(04).
034700 01  WS-PCT-WORK.
034800     05  WS-MARGIN-PCT             PIC S9(5)V9999 VALUE ZERO.
034900     05  WS-ROE-PCT                PIC S9(5)V9999 VALUE ZERO.
035000     05  WS-ROA-PCT                PIC S9(5)V9999 VALUE ZERO.
035100     05  WS-REVGRW-PCT             PIC S9(5)V9999 VALUE ZERO.
035200     05  WS-EARGRW-PCT             PIC S9(5)V9999 VALUE ZERO.
035300     05  FILLER                    PIC X(04).
035400******************************************************************
035500*    VALUATION-TAG VOTE WORK AREA                                *
035600******************************************************************
035700 01  WS-VOTE-WORK.
035800     05  WS-CHEAP-VOTES            PIC 9(01)  COMP VALUE ZERO.
035900     05  WS-FAIR-VOTES             PIC 9(01)  COMP VALUE ZERO.
036000     05  WS-EXPENSIVE-VOTES        PIC 9(01)  COMP VALUE ZERO.
036100     05  WS-WK52-POSITION          PIC S9(3)V9999 VALUE ZERO.
036200     05  WS-WK52-RANGE             PIC S9(7)V99   VALUE ZERO.
036300     05  WS-SCR-SIGNAL-HOLD        PIC X(04)      VALUE SPACES.
036400     05  WS-VALUATION-TAG-HOLD     PIC X(11)      VALUE SPACES.
036500     05  FILLER                    PIC X(04).
036600 01  WS-MISC.
036700     05  WS-SUB-1                  PIC 9(04)  COMP VALUE ZERO.
036800     05  WS-SUB-2                  PIC 9(04)  COMP VALUE ZERO.
036900     05  WS-SWAP-SW                PIC X(03)  VALUE 'NO '.
037000         88  WS-DID-SWAP               VALUE 'YES'.
037100     05  WS-RANK-NO                PIC 9(03)  COMP VALUE ZERO.
037200     05  WS-CENTS-WORK             PIC 9(07)  VALUE ZERO.
037300     05  WS-PRIOR-SECTOR           PIC X(24)  VALUE SPACES.
037400     05  WS-FIRST-SECTOR-SW        PIC X(03)  VALUE 'YES'.
037500         88  WS-FIRST-SECTOR           VALUE 'YES'.
037600     05  WS-SECTOR-SUB-TOTAL       PIC 9(04)  COMP VALUE ZERO.
037700     05  WS-REPORT-PAGE-NO         PIC 9(03)  COMP VALUE ZERO.
037800     05  WS-LINES-USED             PIC 9(02)  COMP VALUE 99.
037900     05  FILLER                    PIC X(04).
038000 01  WS-SECCNT-SORT-WORK.
038100     05  WS-SC-TEMP-SECTOR         PIC X(24).
038200     05  WS-SC-TEMP-COUNT          PIC 9(04)  COMP.
038300******************************************************************
038400*    PRINTED REPORT LINES                                        *
038500******************************************************************
038600 01  RL-HEADER-1.
038700     05  FILLER                    PIC X(01)  VALUE SPACES.
038800     05  FILLER                    PIC X(40)
038900         VALUE 'AAOIFI HALAL SCREENING - ANALYST REPORT'.
039000     05  FILLER                    PIC X(09)  VALUE 'RUN DATE '.
039100     05  RL1-RUN-DATE              PIC X(08).
039200     05  FILLER                    PIC X(18)  VALUE SPACES.
039300     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
039400     05  RL1-PAGE-NO               PIC ZZ9.
039500     05  FILLER                    PIC X(48)  VALUE SPACES.
039600 01  RL-HEADER-2.
039700     05  FILLER                    PIC X(01)  VALUE SPACES.
039800     05  FILLER                    PIC X(20)  VALUE 'TOTAL SCREENED    : '.
039900     05  RL2-SCREENED              PIC ZZ,ZZ9.
040000     05  FILLER                    PIC X(105)  VALUE SPACES.
040100 01  RL-SUMMARY-LINE.
040200     05  FILLER                    PIC X(01)  VALUE SPACES.
040300     05  RL3-CAPTION               PIC X(20).
040400     05  RL3-VALUE                 PIC ZZ,ZZ9.
040500     05  FILLER                    PIC X(105)  VALUE SPACES.
040600 01  RL-SECTOR-COUNT-LINE.
040700     05  FILLER                    PIC X(03)  VALUE SPACES.
040800     05  RL4-SECTOR                PIC X(24).
040900     05  FILLER                    PIC X(05)  VALUE SPACES.
041000     05  RL4-COUNT                 PIC ZZ,ZZ9.
041100     05  FILLER                    PIC X(94)  VALUE SPACES.
041200 01  RL-TOP10-HEADER.
041300     05  FILLER                    PIC X(01)  VALUE SPACES.
041400     05  FILLER                    PIC X(70)
041500         VALUE 'RNK TICKER   COMPANY                SECTOR             SCORE PRICE'.
041600     05  FILLER                    PIC X(38)
041700         VALUE '   VALUATION  SIGNAL PE     DEBT%'.
041800     05  FILLER                    PIC X(23)  VALUE SPACES.
041900 01  RL-TOP10-DETAIL.
042000     05  FILLER                    PIC X(01)  VALUE SPACES.
042100     05  RL5-RANK                  PIC ZZ9.
042200     05  FILLER                    PIC X(01)  VALUE SPACES.
042300     05  RL5-TICKER                PIC X(08).
042400     05  FILLER                    PIC X(01)  VALUE SPACES.
042500     05  RL5-COMPANY               PIC X(22).
042600     05  FILLER                    PIC X(01)  VALUE SPACES.
042700     05  RL5-SECTOR                PIC X(18).
042800     05  FILLER                    PIC X(01)  VALUE SPACES.
042900     05  RL5-SCORE                 PIC ZZ9.9.
043000     05  FILLER                    PIC X(01)  VALUE SPACES.
043100     05  RL5-PRICE                 PIC ZZZ9.99.
043200     05  FILLER                    PIC X(01)  VALUE SPACES.
043300     05  RL5-TAG                   PIC X(11).
043400     05  FILLER                    PIC X(01)  VALUE SPACES.
043500     05  RL5-SIGNAL                PIC X(04).
043600     05  FILLER                    PIC X(01)  VALUE SPACES.
043700     05  RL5-PE                    PIC ZZ9.99.
043800     05  FILLER                    PIC X(01)  VALUE SPACES.
043900     05  RL5-DEBTPCT               PIC ZZ9.99.
044000     05  FILLER                    PIC X(32)  VALUE SPACES.
044100 01  RL-ALLOC-HEADER.
044200     05  FILLER                    PIC X(01)  VALUE SPACES.
044300     05  FILLER                    PIC X(35)
044400         VALUE 'INVESTMENT PLAN -- BUDGET $1,000.00'.
044500     05  FILLER                    PIC X(96)  VALUE SPACES.
044600 01  RL-ALLOC-DETAIL.
044700     05  FILLER                    PIC X(03)  VALUE SPACES.
044800     05  RL6-TICKER                PIC X(08).
044900     05  FILLER                    PIC X(01)  VALUE SPACES.
045000     05  RL6-COMPANY               PIC X(22).
045100     05  FILLER                    PIC X(01)  VALUE SPACES.
045200     05  RL6-DOLLARS               PIC $$$$9.99.
045300     05  FILLER                    PIC X(01)  VALUE SPACES.
045400     05  RL6-SHARES                PIC ZZ,ZZ9.99.
045500     05  FILLER                    PIC X(79)  VALUE SPACES.
045600 01  RL-ALLOC-TOTAL.
045700     05  FILLER                    PIC X(03)  VALUE SPACES.
045800     05  FILLER                    PIC X(30)  VALUE 'TOTAL ALLOCATED           '.
045900     05  RL7-TOTAL                 PIC $$$$9.99.
046000     05  FILLER                    PIC X(91)  VALUE SPACES.
046100 01  RL-ALL-DETAIL.
046200     05  FILLER                    PIC X(03)  VALUE SPACES.
046300     05  RL8-TICKER                PIC X(08).
046400     05  FILLER                    PIC X(01)  VALUE SPACES.
046500     05  RL8-COMPANY               PIC X(22).
046600     05  FILLER                    PIC X(01)  VALUE SPACES.
046700     05  RL8-SCORE                 PIC ZZ9.9.
046800     05  FILLER                    PIC X(01)  VALUE SPACES.
046900     05  RL8-PRICE                 PIC ZZ,ZZ9.99.
047000     05  FILLER                    PIC X(01)  VALUE SPACES.
047100     05  RL8-TAG                   PIC X(11).
047200     05  FILLER                    PIC X(01)  VALUE SPACES.
047300     05  RL8-SIGNAL                PIC X(04).
047400     05  FILLER                    PIC X(65)  VALUE SPACES.
047500 01  RL-SECTOR-BREAK-LINE.
047600     05  FILLER                    PIC X(01)  VALUE SPACES.
047700     05  FILLER                    PIC X(10)  VALUE 'SECTOR -- '.
047800     05  RL9-SECTOR                PIC X(24).
047900     05  FILLER                    PIC X(97)  VALUE SPACES.
048000 01  RL-SECTOR-SUBTOTAL-LINE.
048100     05  FILLER                    PIC X(03)  VALUE SPACES.
048200     05  FILLER                    PIC X(20)  VALUE 'SECTOR COUNT      : '.
048300     05  RL10-COUNT                PIC ZZ9.
048400     05  FILLER                    PIC X(106) VALUE SPACES.
048500 01  RL-GRAND-TOTAL-LINE.
048600     05  FILLER                    PIC X(01)  VALUE SPACES.
048700     05  FILLER                    PIC X(20)  VALUE 'GRAND TOTAL SCORED: '.
048800     05  RL11-COUNT                PIC ZZ,ZZ9.
048900     05  FILLER                    PIC X(105) VALUE SPACES.
049000 01  RL-BLANK-LINE                 PIC X(132) VALUE SPACES.
049100 PROCEDURE DIVISION.
049200
049300 000-MAINLINE SECTION.
049400
049500     OPEN INPUT  SVR-FUNDAMENTALS-FILE
049600                 SVR-SCREEN-RESULTS-FILE
049700                 SVR-SIGNALS-FILE
049800          OUTPUT SVR-SCORED-FILE
049900                 SVR-ALLOC-FILE
050000                 SVR-REPORT-FILE.
050100     IF NOT WS-FUND-OK OR NOT WS-SCRN-OK
050200        DISPLAY '** SVR0001 CANNOT OPEN INPUT FILES'
050300        MOVE 16 TO RETURN-CODE
050400        GO TO 000-MAINLINE-EXIT.
050500     PERFORM 050-READ-RUN-DATE-PARM THRU
050600                050-READ-RUN-DATE-PARM-EXIT.
050700     PERFORM 100-LOAD-SIGNAL-TABLE THRU 100-LOAD-SIGNAL-TABLE-EXIT.
050800     CLOSE SVR-SIGNALS-FILE.
050900     PERFORM 150-READ-FUND-AND-SCREEN THRU
051000                150-READ-FUND-AND-SCREEN-EXIT.
051100     PERFORM 180-PROCESS-ONE-STOCK THRU 180-PROCESS-ONE-STOCK-EXIT
051200        UNTIL FUND-EOF.
051300     PERFORM 500-SORT-BY-SCORE   THRU 500-SORT-BY-SCORE-EXIT.
051400     PERFORM 600-BUILD-SECTOR-COUNTS THRU
051500                600-BUILD-SECTOR-COUNTS-EXIT.
051600     PERFORM 650-SORT-BY-SECTOR  THRU 650-SORT-BY-SECTOR-EXIT.    TIP-6203
051700     PERFORM 700-BUILD-ALLOCATIONS THRU 700-BUILD-ALLOCATIONS-EXIT.
051800     PERFORM 800-PRINT-SUMMARY   THRU 800-PRINT-SUMMARY-EXIT.
051900     PERFORM 820-PRINT-TOP10-AND-PLAN THRU
052000                820-PRINT-TOP10-AND-PLAN-EXIT.
052100     PERFORM 840-PRINT-ALL-STOCKS THRU 840-PRINT-ALL-STOCKS-EXIT.
052200     CLOSE SVR-FUNDAMENTALS-FILE
052300           SVR-SCREEN-RESULTS-FILE
052400           SVR-SCORED-FILE
052500           SVR-ALLOC-FILE
052600           SVR-REPORT-FILE.
052700     MOVE ZERO TO RETURN-CODE.
052800
052900 000-MAINLINE-EXIT.
053000     STOP RUN.
053100
053200******************************************************************
053300*    READ THE OPERATOR RUN-DATE PARM CARD (RUNPARM).  IF THE CARD *
053400*    IS MISSING OR BLANK THE HEADING PRINTS WITH A SPACE-FILLED   *
053500*    DATE RATHER THAN ABENDING THE RUN -- THE DAILY BATCH MUST    *
053600*    STILL PRODUCE THE ANALYST REPORT.  TIP-5120.                 *
053700******************************************************************
053800 050-READ-RUN-DATE-PARM.
053900
054000     OPEN INPUT SVR-PARM-FILE.
054100     IF NOT WS-PARM-STATUS = '00'
054200        DISPLAY '** SVR0009 NO RUNPARM CARD -- DATE LEFT BLANK'
054300        GO TO 050-READ-RUN-DATE-PARM-EXIT.
054400     READ SVR-PARM-FILE
054500         AT END MOVE 'NO ' TO WS-RUN-DATE-SW.
054600     IF WS-PARM-STATUS = '00'
054700        MOVE PARM-RUN-DATE TO WS-RUN-DATE
054800        MOVE 'YES' TO WS-RUN-DATE-SW
054900     END-IF.
055000     CLOSE SVR-PARM-FILE.
055100
055200 050-READ-RUN-DATE-PARM-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600*    LOAD THE TECHNICAL SIGNAL FILE INTO A LOOKUP TABLE.  THE    *
055700*    FILE IS SMALL ENOUGH (ONE ROW PER TICKER) TO HOLD ENTIRELY  *
055800*    IN WORKING STORAGE FOR THE SEARCH BELOW.                    *
055900******************************************************************
056000 100-LOAD-SIGNAL-TABLE.
056100
056200     OPEN INPUT SVR-SIGNALS-FILE.
056300     IF NOT WS-SGNL-STATUS = '00'
056400        DISPLAY '** SVR0002 CANNOT OPEN SIGNALOUT FILE'
056500        GO TO 100-LOAD-SIGNAL-TABLE-EXIT.
056600     PERFORM 110-READ-SIGNAL THRU 110-READ-SIGNAL-EXIT.
056700     PERFORM 120-STORE-SIGNAL THRU 120-STORE-SIGNAL-EXIT
056800        UNTIL SGNL-EOF.
056900
057000 100-LOAD-SIGNAL-TABLE-EXIT.
057100     EXIT.
057200
057300 110-READ-SIGNAL.
057400
057500     READ SVR-SIGNALS-FILE
057600         AT END MOVE 'YES' TO WS-SGNL-EOF-SW.
057700
057800 110-READ-SIGNAL-EXIT.
057900     EXIT.
058000
058100 120-STORE-SIGNAL.
058200
058300     IF WS-SIGNAL-CT < 500
058400        ADD 1 TO WS-SIGNAL-CT
058500        SET WS-SIG-IDX TO WS-SIGNAL-CT
058600        MOVE HTS-TICKER         TO WS-SIG-TICKER (WS-SIG-IDX)
058700        MOVE HTS-OVERALL-SIGNAL TO WS-SIG-OVERALL (WS-SIG-IDX)
058800     END-IF.
058900     PERFORM 110-READ-SIGNAL THRU 110-READ-SIGNAL-EXIT.
059000 120-STORE-SIGNAL-EXIT.
059100     EXIT.
059200
059300 150-READ-FUND-AND-SCREEN.
059400     READ SVR-FUNDAMENTALS-FILE
059500         AT END MOVE 'YES' TO WS-FUND-EOF-SW.
059600     IF NOT FUND-EOF                                              TIP-6970
059700        INSPECT HFD-TICKER CONVERTING                             TIP-6970
059800           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
059900           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
060000     IF NOT FUND-EOF
060100        READ SVR-SCREEN-RESULTS-FILE
060200            AT END MOVE 'YES' TO WS-FUND-EOF-SW.
060300
060400 150-READ-FUND-AND-SCREEN-EXIT.
060500     EXIT.
060600
060700******************************************************************
060800*    ONE ITERATION OF THE MAIN SCREEN/SCORE LOOP -- FACTORED OUT  *
060900*    OF THE MAINLINE SO THE PERFORM ... UNTIL STAYS OUT-OF-LINE.  *
061000******************************************************************
061100 180-PROCESS-ONE-STOCK.
061200
061300     ADD 1 TO WS-TOTAL-SCREENED.
061400     PERFORM 200-TALLY-STATUS THRU 200-TALLY-STATUS-EXIT.
061500     IF HSR-STATUS-PASS OR HSR-STATUS-DOUBTFUL
061600        PERFORM 250-SCORE-AND-TABLE THRU 250-SCORE-AND-TABLE-EXIT
061700     END-IF.
061800     PERFORM 150-READ-FUND-AND-SCREEN THRU
061900                150-READ-FUND-AND-SCREEN-EXIT.
062000
062100 180-PROCESS-ONE-STOCK-EXIT.
062200     EXIT.
062300
062400 200-TALLY-STATUS.
062500
062600     IF HSR-STATUS-PASS
062700        ADD 1 TO WS-TOTAL-PASS
062800     ELSE
062900        IF HSR-STATUS-FAIL
063000           ADD 1 TO WS-TOTAL-FAIL
063100        ELSE
063200           IF HSR-STATUS-DOUBTFUL
063300              ADD 1 TO WS-TOTAL-DOUBTFUL
063400           ELSE
063500              ADD 1 TO WS-TOTAL-ERROR.
063600
063700 200-TALLY-STATUS-EXIT.
063800     EXIT.
063900
064000******************************************************************
064100*    SCORE ONE PASS/DOUBTFUL STOCK AND APPEND IT TO THE SCORED   *
064200*    TABLE.  LOOKS UP THE TECHNICAL SIGNAL FIRST SINCE THE       *
064300*    COMPOSITE SCORE NEEDS IT.                                   *
064400******************************************************************
064500 250-SCORE-AND-TABLE.
064600
064700     MOVE 'NO ' TO WS-SIGNAL-NOT-FOUND-SW.
064800     SET WS-SIG-IDX TO 1.
064900     SEARCH WS-SIG-ROW
065000        AT END MOVE 'YES' TO WS-SIGNAL-NOT-FOUND-SW
065100        WHEN WS-SIG-TICKER (WS-SIG-IDX) = HFD-TICKER
065200           CONTINUE.
065300     IF WS-SIGNAL-NOT-FOUND
065400        MOVE 'N/A ' TO WS-SCR-SIGNAL-HOLD
065500     ELSE
065600        MOVE WS-SIG-OVERALL (WS-SIG-IDX) TO WS-SCR-SIGNAL-HOLD.
065700     PERFORM 300-SCORE-STOCK  THRU 300-SCORE-STOCK-EXIT.
065800     PERFORM 400-VALUATION-TAG THRU 400-VALUATION-TAG-EXIT.
065900     IF WS-SCORE-CT < 500
066000        ADD 1 TO WS-SCORE-CT
066100        SET WS-SCR-IDX TO WS-SCORE-CT
066200        MOVE HFD-TICKER            TO WS-SCR-TICKER  (WS-SCR-IDX)
066300        MOVE HFD-COMPANY-NAME      TO WS-SCR-COMPANY (WS-SCR-IDX)
066400        MOVE HFD-SECTOR            TO WS-SCR-SECTOR  (WS-SCR-IDX)
066500        MOVE WS-COMPOSITE-RESULT   TO WS-SCR-COMPOSITE (WS-SCR-IDX)
066600        MOVE WS-VALUATION-TAG-HOLD TO WS-SCR-TAG      (WS-SCR-IDX)
066700        MOVE WS-SCR-SIGNAL-HOLD    TO WS-SCR-SIGNAL   (WS-SCR-IDX)
066800        MOVE HFD-CURRENT-PRICE     TO WS-SCR-PRICE    (WS-SCR-IDX)
066900        MOVE HFD-PE-RATIO          TO WS-SCR-PE       (WS-SCR-IDX)
067000        COMPUTE WS-SCR-DEBT-PCT (WS-SCR-IDX) =                    TIP-6010
067100           HSR-DEBT-RATIO * 100                                   TIP-6010
067200     END-IF.
067300
067400 250-SCORE-AND-TABLE-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800*    COMPOSITE SCORE -- TWELVE LADDER LOOKUPS ROLLED UP INTO     *
067900*    FIVE CATEGORY AVERAGES, THEN THE WEIGHTED COMPOSITE.        *
068000*    UNAVAILABLE INPUTS SCORE 5 (NEUTRAL) THROUGHOUT UNLESS THE  *
068100*    LADDER ITSELF SAYS OTHERWISE (P/E, P/B, PEG).               *
068200******************************************************************
068300 300-SCORE-STOCK.
068400
068500     PERFORM 310-SCORE-PE       THRU 310-SCORE-PE-EXIT.
068600     PERFORM 312-SCORE-PB       THRU 312-SCORE-PB-EXIT.
068700     PERFORM 314-SCORE-PEG      THRU 314-SCORE-PEG-EXIT.
068800     PERFORM 320-SCORE-MARGIN   THRU 320-SCORE-MARGIN-EXIT.
068900     PERFORM 322-SCORE-ROE      THRU 322-SCORE-ROE-EXIT.
069000     PERFORM 324-SCORE-ROA      THRU 324-SCORE-ROA-EXIT.
069100     PERFORM 330-SCORE-REVGRW   THRU 330-SCORE-REVGRW-EXIT.
069200     PERFORM 332-SCORE-EARGRW   THRU 332-SCORE-EARGRW-EXIT.
069300     PERFORM 340-SCORE-DE       THRU 340-SCORE-DE-EXIT.
069400     PERFORM 342-SCORE-CR       THRU 342-SCORE-CR-EXIT.
069500     PERFORM 344-SCORE-FCF      THRU 344-SCORE-FCF-EXIT.
069600     PERFORM 350-SCORE-TECH     THRU 350-SCORE-TECH-EXIT.
069700     COMPUTE WS-VAL-AVG ROUNDED =
069800        (WS-PE-SCORE + WS-PB-SCORE + WS-PEG-SCORE) / 3.
069900     COMPUTE WS-PROF-AVG ROUNDED =
070000        (WS-MARGIN-SCORE + WS-ROE-SCORE + WS-ROA-SCORE) / 3.
070100     COMPUTE WS-GROWTH-AVG ROUNDED =
070200        (WS-REVGRW-SCORE + WS-EARGRW-SCORE) / 2.
070300     COMPUTE WS-HEALTH-AVG ROUNDED =
070400        (WS-DE-SCORE + WS-CR-SCORE + WS-FCF-SCORE) / 3.
070500     COMPUTE WS-COMPOSITE-RESULT ROUNDED =
070600        (WS-VAL-AVG    * 0.30 +
070700         WS-PROF-AVG   * 0.25 +
070800         WS-GROWTH-AVG * 0.20 +
070900         WS-HEALTH-AVG * 0.15 +
071000         WS-TECH-SCORE * 0.10) * 10.
071100
071200 300-SCORE-STOCK-EXIT.
071300     EXIT.
071400
071500 310-SCORE-PE.
071600
071700     IF NOT HFD-PE-IS-AVAIL OR HFD-PE-RATIO NOT > 0
071800        MOVE 5  TO WS-PE-SCORE
071900     ELSE
072000        IF HFD-PE-RATIO < 15
072100           MOVE 10 TO WS-PE-SCORE
072200        ELSE
072300           IF HFD-PE-RATIO < 25
072400              MOVE 7  TO WS-PE-SCORE
072500           ELSE
072600              IF HFD-PE-RATIO < 35
072700                 MOVE 4  TO WS-PE-SCORE
072800              ELSE
072900                 MOVE 1  TO WS-PE-SCORE.
073000
073100 310-SCORE-PE-EXIT.
073200     EXIT.
073300
073400 312-SCORE-PB.
073500
073600     IF NOT HFD-PB-IS-AVAIL OR HFD-PB-RATIO NOT > 0
073700        MOVE 5  TO WS-PB-SCORE
073800     ELSE
073900        IF HFD-PB-RATIO < 1.5
074000           MOVE 10 TO WS-PB-SCORE
074100        ELSE
074200           IF HFD-PB-RATIO < 3
074300              MOVE 7  TO WS-PB-SCORE
074400           ELSE
074500              IF HFD-PB-RATIO < 5
074600                 MOVE 4  TO WS-PB-SCORE
074700              ELSE
074800                 MOVE 1  TO WS-PB-SCORE.
074900
075000 312-SCORE-PB-EXIT.
075100     EXIT.
075200
075300 314-SCORE-PEG.
075400
075500     IF NOT HFD-PEG-IS-AVAIL OR HFD-PEG-RATIO NOT > 0
075600        MOVE 5  TO WS-PEG-SCORE
075700     ELSE
075800        IF HFD-PEG-RATIO < 1
075900           MOVE 10 TO WS-PEG-SCORE
076000        ELSE
076100           IF HFD-PEG-RATIO < 2
076200              MOVE 7  TO WS-PEG-SCORE
076300           ELSE
076400              IF HFD-PEG-RATIO < 3
076500                 MOVE 4  TO WS-PEG-SCORE
076600              ELSE
076700                 MOVE 1  TO WS-PEG-SCORE.
076800
076900 314-SCORE-PEG-EXIT.
077000     EXIT.
077100
077200******************************************************************
077300*    MARGIN/ROE/ROA/GROWTH ARRIVE AS DECIMALS (E.G. 0.1500 FOR   *
077400*    15%) -- SCALE TO PERCENT UNITS WHEN THE MAGNITUDE IS UNDER  *
077500*    1 BEFORE APPLYING THE LADDER.  A VALUE ALREADY OVER 1 IN    *
077600*    EITHER DIRECTION IS TREATED AS ALREADY IN PERCENT UNITS.    *
077700******************************************************************
077800 320-SCORE-MARGIN.                                                TIP-6812
077900
078000     IF NOT HFD-MARGIN-IS-AVAIL
078100        MOVE 5  TO WS-MARGIN-SCORE
078200        GO TO 320-SCORE-MARGIN-EXIT.
078300     IF HFD-NET-MARGIN < 1 AND HFD-NET-MARGIN > -1
078400        COMPUTE WS-MARGIN-PCT = HFD-NET-MARGIN * 100
078500     ELSE
078600        MOVE HFD-NET-MARGIN TO WS-MARGIN-PCT.
078700     IF WS-MARGIN-PCT > 20
078800        MOVE 10 TO WS-MARGIN-SCORE
078900     ELSE
079000        IF WS-MARGIN-PCT > 10                                     TIP-6812
079100           MOVE 7  TO WS-MARGIN-SCORE
079200        ELSE
079300           IF WS-MARGIN-PCT > 5
079400              MOVE 5  TO WS-MARGIN-SCORE
079500           ELSE
079600              IF WS-MARGIN-PCT > 0
079700                 MOVE 3  TO WS-MARGIN-SCORE
079800              ELSE
079900                 MOVE 1  TO WS-MARGIN-SCORE.
080000
080100 320-SCORE-MARGIN-EXIT.
080200     EXIT.
080300
080400 322-SCORE-ROE.                                                   TIP-6812
080500
080600     IF NOT HFD-MARGIN-IS-AVAIL
080700        MOVE 5  TO WS-ROE-SCORE
080800        GO TO 322-SCORE-ROE-EXIT.
080900     IF HFD-ROE < 1 AND HFD-ROE > -1
081000        COMPUTE WS-ROE-PCT = HFD-ROE * 100
081100     ELSE
081200        MOVE HFD-ROE TO WS-ROE-PCT.
081300     IF WS-ROE-PCT > 25
081400        MOVE 10 TO WS-ROE-SCORE
081500     ELSE
081600        IF WS-ROE-PCT > 15                                        TIP-6812
081700           MOVE 7  TO WS-ROE-SCORE
081800        ELSE
081900           IF WS-ROE-PCT > 10
082000              MOVE 5  TO WS-ROE-SCORE
082100           ELSE
082200              IF WS-ROE-PCT > 0
082300                 MOVE 3  TO WS-ROE-SCORE
082400              ELSE
082500                 MOVE 1  TO WS-ROE-SCORE.
082600
082700 322-SCORE-ROE-EXIT.
082800     EXIT.
082900
083000 324-SCORE-ROA.                                                   TIP-6812
083100
083200     IF NOT HFD-MARGIN-IS-AVAIL
083300        MOVE 5  TO WS-ROA-SCORE
083400        GO TO 324-SCORE-ROA-EXIT.
083500     IF HFD-ROA < 1 AND HFD-ROA > -1
083600        COMPUTE WS-ROA-PCT = HFD-ROA * 100
083700     ELSE
083800        MOVE HFD-ROA TO WS-ROA-PCT.
083900     IF WS-ROA-PCT > 15
084000        MOVE 10 TO WS-ROA-SCORE
084100     ELSE
084200        IF WS-ROA-PCT > 10                                        TIP-6812
084300           MOVE 7  TO WS-ROA-SCORE
084400        ELSE
084500           IF WS-ROA-PCT > 5
084600              MOVE 5  TO WS-ROA-SCORE
084700           ELSE
084800              IF WS-ROA-PCT > 0
084900                 MOVE 3  TO WS-ROA-SCORE
085000              ELSE
085100                 MOVE 1  TO WS-ROA-SCORE.
085200
085300 324-SCORE-ROA-EXIT.
085400     EXIT.
085500
085600 330-SCORE-REVGRW.                                                TIP-6812
085700
085800     IF NOT HFD-GROWTH-IS-AVAIL
085900        MOVE 5  TO WS-REVGRW-SCORE
086000        GO TO 330-SCORE-REVGRW-EXIT.
086100     IF HFD-REVENUE-GROWTH < 1 AND HFD-REVENUE-GROWTH > -1
086200        COMPUTE WS-REVGRW-PCT = HFD-REVENUE-GROWTH * 100
086300     ELSE
086400        MOVE HFD-REVENUE-GROWTH TO WS-REVGRW-PCT.
086500     IF WS-REVGRW-PCT > 25
086600        MOVE 10 TO WS-REVGRW-SCORE
086700     ELSE
086800        IF WS-REVGRW-PCT > 15                                     TIP-6812
086900           MOVE 8  TO WS-REVGRW-SCORE
087000        ELSE
087100           IF WS-REVGRW-PCT > 5
087200              MOVE 6  TO WS-REVGRW-SCORE
087300           ELSE
087400              IF WS-REVGRW-PCT > 0
087500                 MOVE 4  TO WS-REVGRW-SCORE
087600              ELSE
087700                 MOVE 2  TO WS-REVGRW-SCORE.
087800
087900 330-SCORE-REVGRW-EXIT.
088000     EXIT.
088100
088200 332-SCORE-EARGRW.                                                TIP-6812
088300
088400     IF NOT HFD-GROWTH-IS-AVAIL
088500        MOVE 5  TO WS-EARGRW-SCORE
088600        GO TO 332-SCORE-EARGRW-EXIT.
088700     IF HFD-EARNINGS-GROWTH < 1 AND HFD-EARNINGS-GROWTH > -1
088800        COMPUTE WS-EARGRW-PCT = HFD-EARNINGS-GROWTH * 100
088900     ELSE
089000        MOVE HFD-EARNINGS-GROWTH TO WS-EARGRW-PCT.
089100     IF WS-EARGRW-PCT > 30
089200        MOVE 10 TO WS-EARGRW-SCORE
089300     ELSE
089400        IF WS-EARGRW-PCT > 15                                     TIP-6812
089500           MOVE 8  TO WS-EARGRW-SCORE
089600        ELSE
089700           IF WS-EARGRW-PCT > 5
089800              MOVE 6  TO WS-EARGRW-SCORE
089900           ELSE
090000              IF WS-EARGRW-PCT > 0
090100                 MOVE 4  TO WS-EARGRW-SCORE
090200              ELSE
090300                 MOVE 2  TO WS-EARGRW-SCORE.
090400
090500 332-SCORE-EARGRW-EXIT.
090600     EXIT.
090700
090800 340-SCORE-DE.
090900
091000     IF NOT HFD-DE-IS-AVAIL
091100        MOVE 5  TO WS-DE-SCORE
091200     ELSE
091300        IF HFD-DEBT-TO-EQUITY < 30
091400           MOVE 10 TO WS-DE-SCORE
091500        ELSE
091600           IF HFD-DEBT-TO-EQUITY < 60
091700              MOVE 7  TO WS-DE-SCORE
091800           ELSE
091900              IF HFD-DEBT-TO-EQUITY < 100
092000                 MOVE 5  TO WS-DE-SCORE
092100              ELSE
092200                 IF HFD-DEBT-TO-EQUITY < 150
092300                    MOVE 3  TO WS-DE-SCORE
092400                 ELSE
092500                    MOVE 1  TO WS-DE-SCORE.
092600
092700 340-SCORE-DE-EXIT.
092800     EXIT.
092900
093000******************************************************************
093100*    CURRENT RATIO -- TIP-5290 FIX: THE >2-3 TEST MUST INCLUDE   *
093200*    THE UPPER BOUND OR A RATIO OF EXACTLY 3.00 FALLS THROUGH TO *
093300*    THE >3 BRACKET AND SCORES 8 INSTEAD OF 10.                  *
093400******************************************************************
093500 342-SCORE-CR.
093600
093700     IF NOT HFD-CR-IS-AVAIL
093800        MOVE 5  TO WS-CR-SCORE
093900     ELSE
094000        IF HFD-CURRENT-RATIO > 2 AND HFD-CURRENT-RATIO NOT > 3    TIP-5290
094100           MOVE 10 TO WS-CR-SCORE                                 TIP-5290
094200        ELSE
094300           IF HFD-CURRENT-RATIO > 3                               TIP-5290
094400              MOVE 8  TO WS-CR-SCORE                              TIP-5290
094500           ELSE
094600              IF HFD-CURRENT-RATIO > 1.5 AND HFD-CURRENT-RATIO NOT > 2
094700                 MOVE 7  TO WS-CR-SCORE                           TIP-5290
094800              ELSE
094900                 IF HFD-CURRENT-RATIO > 1 AND                     TIP-5290
095000                    HFD-CURRENT-RATIO NOT > 1.5                   TIP-5290
095100                    MOVE 5  TO WS-CR-SCORE                        TIP-5290
095200                 ELSE                                             TIP-5290
095300                    MOVE 2  TO WS-CR-SCORE.
095400                                                                  TIP-5290
095500 342-SCORE-CR-EXIT.                                               TIP-5290
095600     EXIT.
095700
095800 344-SCORE-FCF.
095900
096000     IF NOT HFD-FCF-IS-AVAIL
096100        MOVE 5  TO WS-FCF-SCORE
096200     ELSE
096300        IF HFD-FREE-CASH-FLOW > 10000000000
096400           MOVE 10 TO WS-FCF-SCORE
096500        ELSE
096600           IF HFD-FREE-CASH-FLOW > 1000000000
096700              MOVE 8  TO WS-FCF-SCORE
096800           ELSE
096900              IF HFD-FREE-CASH-FLOW > 100000000
097000                 MOVE 6  TO WS-FCF-SCORE
097100              ELSE
097200                 IF HFD-FREE-CASH-FLOW > 0
097300                    MOVE 4  TO WS-FCF-SCORE
097400                 ELSE
097500                    MOVE 1  TO WS-FCF-SCORE.
097600
097700 344-SCORE-FCF-EXIT.
097800     EXIT.
097900
098000 350-SCORE-TECH.
098100
098200     IF WS-SCR-SIGNAL-HOLD = 'BUY '
098300        MOVE 10 TO WS-TECH-SCORE
098400     ELSE
098500        IF WS-SCR-SIGNAL-HOLD = 'SELL'
098600           MOVE 1  TO WS-TECH-SCORE
098700        ELSE
098800           MOVE 5  TO WS-TECH-SCORE.
098900
099000 350-SCORE-TECH-EXIT.
099100     EXIT.
099200
099300******************************************************************
099400*    VALUATION TAG -- MAJORITY OF FOUR VOTES (P/E, P/B, PEG,      *
099500*    52-WEEK POSITION).  ANY VOTE WHOSE INPUT IS MISSING OR OUT   *
099600*    OF RANGE DEFAULTS TO FAIR RATHER THAN BEING DROPPED, SO THE  *
099700*    VOTE COUNT ALWAYS TOTALS FOUR.                               *
099800******************************************************************
099900 400-VALUATION-TAG.
100000
100100     MOVE ZERO TO WS-CHEAP-VOTES.
100200     MOVE ZERO TO WS-FAIR-VOTES.
100300     MOVE ZERO TO WS-EXPENSIVE-VOTES.
100400     PERFORM 410-VOTE-PE     THRU 410-VOTE-PE-EXIT.
100500     PERFORM 412-VOTE-PB     THRU 412-VOTE-PB-EXIT.
100600     PERFORM 414-VOTE-PEG    THRU 414-VOTE-PEG-EXIT.
100700     PERFORM 416-VOTE-WK52   THRU 416-VOTE-WK52-EXIT.
100800     IF WS-CHEAP-VOTES NOT < WS-FAIR-VOTES AND
100900        WS-CHEAP-VOTES NOT < WS-EXPENSIVE-VOTES
101000        MOVE 'UNDERPRICED' TO WS-VALUATION-TAG-HOLD
101100     ELSE
101200        IF WS-EXPENSIVE-VOTES NOT < WS-FAIR-VOTES AND
101300           WS-EXPENSIVE-VOTES > WS-CHEAP-VOTES
101400           MOVE 'OVERPRICED ' TO WS-VALUATION-TAG-HOLD
101500        ELSE
101600           MOVE 'FAIR VALUE ' TO WS-VALUATION-TAG-HOLD.
101700
101800 400-VALUATION-TAG-EXIT.
101900     EXIT.
102000
102100 410-VOTE-PE.
102200
102300     IF HFD-PE-RATIO NOT > 0
102400        ADD 1 TO WS-FAIR-VOTES
102500     ELSE
102600        IF HFD-PE-RATIO < 15
102700           ADD 1 TO WS-CHEAP-VOTES
102800        ELSE
102900           IF HFD-PE-RATIO NOT > 25
103000              ADD 1 TO WS-FAIR-VOTES
103100           ELSE
103200              ADD 1 TO WS-EXPENSIVE-VOTES.
103300
103400 410-VOTE-PE-EXIT.
103500     EXIT.
103600
103700 412-VOTE-PB.
103800
103900     IF HFD-PB-RATIO NOT > 0
104000        ADD 1 TO WS-FAIR-VOTES
104100     ELSE
104200        IF HFD-PB-RATIO < 1.5
104300           ADD 1 TO WS-CHEAP-VOTES
104400        ELSE
104500           IF HFD-PB-RATIO NOT > 3
104600              ADD 1 TO WS-FAIR-VOTES
104700           ELSE
104800              ADD 1 TO WS-EXPENSIVE-VOTES.
104900
105000 412-VOTE-PB-EXIT.
105100     EXIT.
105200
105300 414-VOTE-PEG.
105400
105500     IF HFD-PEG-RATIO NOT > 0
105600        ADD 1 TO WS-FAIR-VOTES
105700     ELSE
105800        IF HFD-PEG-RATIO < 1
105900           ADD 1 TO WS-CHEAP-VOTES
106000        ELSE
106100           IF HFD-PEG-RATIO NOT > 2
106200              ADD 1 TO WS-FAIR-VOTES
106300           ELSE
106400              ADD 1 TO WS-EXPENSIVE-VOTES.
106500
106600 414-VOTE-PEG-EXIT.
106700     EXIT.
106800
106900 416-VOTE-WK52.
107000
107100     IF NOT HFD-PRICE-IS-AVAIL OR HFD-WK52-HIGH NOT > HFD-WK52-LOW
107200        ADD 1 TO WS-FAIR-VOTES
107300        GO TO 416-VOTE-WK52-EXIT.
107400     COMPUTE WS-WK52-RANGE = HFD-WK52-HIGH - HFD-WK52-LOW.
107500     COMPUTE WS-WK52-POSITION ROUNDED =
107600        (HFD-CURRENT-PRICE - HFD-WK52-LOW) / WS-WK52-RANGE.
107700     IF WS-WK52-POSITION < 0.33
107800        ADD 1 TO WS-CHEAP-VOTES
107900     ELSE
108000        IF WS-WK52-POSITION NOT > 0.66
108100           ADD 1 TO WS-FAIR-VOTES
108200        ELSE
108300           ADD 1 TO WS-EXPENSIVE-VOTES.
108400
108500 416-VOTE-WK52-EXIT.
108600     EXIT.
108700
108800******************************************************************
108900*    FIRST SORT PASS -- SCORE DESCENDING.  THE INPUT PROCEDURE    *
109000*    RELEASES ONE SORT RECORD PER ROW OF THE SCORE TABLE; THE     *
109100*    OUTPUT PROCEDURE BUILDS THE RANKED TABLE (USED BY THE TOP-10 *
109200*    AND ALLOCATION STEPS) AND WRITES THE SCOREDOUT FILE.         *
109300******************************************************************
109400 500-SORT-BY-SCORE.
109500
109600     SORT SVR-RANK-SORT-FILE
109700         ON DESCENDING KEY SRT1-SCORE-KEY
109800         INPUT  PROCEDURE 510-RANK-RELEASE THRU 510-RANK-RELEASE-EXIT
109900         OUTPUT PROCEDURE 520-RANK-RETURN  THRU 520-RANK-RETURN-EXIT.
110000
110100 500-SORT-BY-SCORE-EXIT.
110200     EXIT.
110300
110400 510-RANK-RELEASE.
110500
110600     PERFORM 512-RELEASE-ONE-SCORE THRU 512-RELEASE-ONE-SCORE-EXIT
110700        VARYING WS-SCR-IDX FROM 1 BY 1
110800        UNTIL WS-SCR-IDX > WS-SCORE-CT.
110900
111000 510-RANK-RELEASE-EXIT.
111100     EXIT.
111200
111300 512-RELEASE-ONE-SCORE.
111400
111500     MOVE WS-SCR-COMPOSITE (WS-SCR-IDX) TO SRT1-SCORE-KEY.
111600     MOVE WS-SCR-TICKER    (WS-SCR-IDX) TO SRT1-TICKER.
111700     MOVE WS-SCR-COMPANY   (WS-SCR-IDX) TO SRT1-COMPANY-NAME.
111800     MOVE WS-SCR-SECTOR    (WS-SCR-IDX) TO SRT1-SECTOR.
111900     MOVE WS-SCR-TAG       (WS-SCR-IDX) TO SRT1-VALUATION-TAG.
112000     MOVE WS-SCR-SIGNAL    (WS-SCR-IDX) TO SRT1-OVERALL-SIGNAL.
112100     MOVE WS-SCR-PRICE     (WS-SCR-IDX) TO SRT1-CURRENT-PRICE.
112200     MOVE WS-SCR-PE        (WS-SCR-IDX) TO SRT1-PE-RATIO.
112300     MOVE WS-SCR-DEBT-PCT  (WS-SCR-IDX) TO SRT1-DEBT-PCT.         TIP-6010
112400     RELEASE SVR-RANK-SORT-REC.
112500
112600 512-RELEASE-ONE-SCORE-EXIT.
112700     EXIT.
112800
112900 520-RANK-RETURN.
113000
113100     MOVE 'NO ' TO WS-RANK-EOF-SW.
113200     PERFORM 522-RETURN-ONE-RANK THRU 522-RETURN-ONE-RANK-EXIT.
113300     PERFORM 524-STORE-RANKED THRU 524-STORE-RANKED-EXIT
113400        UNTIL RANK-EOF.
113500
113600 520-RANK-RETURN-EXIT.
113700     EXIT.
113800
113900 522-RETURN-ONE-RANK.
114000
114100     RETURN SVR-RANK-SORT-FILE
114200         AT END MOVE 'YES' TO WS-RANK-EOF-SW.
114300
114400 522-RETURN-ONE-RANK-EXIT.
114500     EXIT.
114600
114700 524-STORE-RANKED.
114800
114900     IF WS-RANKED-CT < 500
115000        ADD 1 TO WS-RANKED-CT
115100        SET WS-RNK-IDX TO WS-RANKED-CT
115200        MOVE SRT1-TICKER        TO WS-RNK-TICKER   (WS-RNK-IDX)
115300        MOVE SRT1-COMPANY-NAME  TO WS-RNK-COMPANY   (WS-RNK-IDX)
115400        MOVE SRT1-SECTOR        TO WS-RNK-SECTOR    (WS-RNK-IDX)
115500        MOVE SRT1-SCORE-KEY     TO WS-RNK-COMPOSITE (WS-RNK-IDX)
115600        MOVE SRT1-VALUATION-TAG TO WS-RNK-TAG       (WS-RNK-IDX)
115700        MOVE SRT1-OVERALL-SIGNAL TO WS-RNK-SIGNAL   (WS-RNK-IDX)
115800        MOVE SRT1-CURRENT-PRICE TO WS-RNK-PRICE     (WS-RNK-IDX)
115900        MOVE SRT1-PE-RATIO      TO WS-RNK-PE        (WS-RNK-IDX)
116000        MOVE SRT1-DEBT-PCT      TO WS-RNK-DEBT-PCT  (WS-RNK-IDX)  TIP-6010
116100        MOVE SRT1-TICKER        TO HSS-TICKER
116200        MOVE SRT1-COMPANY-NAME  TO HSS-COMPANY-NAME
116300        MOVE SRT1-SECTOR        TO HSS-SECTOR
116400        MOVE SRT1-SCORE-KEY     TO HSS-COMPOSITE-SCORE
116500        MOVE SRT1-VALUATION-TAG TO HSS-VALUATION-TAG
116600        MOVE SRT1-OVERALL-SIGNAL TO HSS-OVERALL-SIGNAL
116700        MOVE SRT1-CURRENT-PRICE TO HSS-CURRENT-PRICE
116800        MOVE SRT1-PE-RATIO      TO HSS-PE-RATIO
116900        MOVE SRT1-DEBT-PCT      TO HSS-DEBT-PCT                   TIP-6010
117000        WRITE SVR-SCORED-RECORD
117100     END-IF.
117200     PERFORM 522-RETURN-ONE-RANK THRU 522-RETURN-ONE-RANK-EXIT.
117300
117400 524-STORE-RANKED-EXIT.
117500     EXIT.
117600
117700******************************************************************
117800*    SECTOR HEAD-COUNT FOR THE SUMMARY PAGE.  A LINEAR SCAN OF    *
117900*    THE SCORE TABLE BUILDS THE DISTINCT-SECTOR LIST, THEN A      *
118000*    SIMPLE BUBBLE SORT PUTS THE BUSIEST SECTORS FIRST -- AT      *
118100*    MOST 60 SECTORS SO A TABLE SORT IS CHEAPER HERE THAN A       *
118200*    THIRD SORT-VERB PASS WOULD BE.                               *
118300******************************************************************
118400 600-BUILD-SECTOR-COUNTS.
118500
118600     PERFORM 610-TALLY-ONE-SECTOR THRU 610-TALLY-ONE-SECTOR-EXIT
118700        VARYING WS-SCR-IDX FROM 1 BY 1
118800        UNTIL WS-SCR-IDX > WS-SCORE-CT.
118900     MOVE 'YES' TO WS-SWAP-SW.
119000     PERFORM 620-BUBBLE-PASS THRU 620-BUBBLE-PASS-EXIT
119100        UNTIL NOT WS-DID-SWAP.
119200
119300 600-BUILD-SECTOR-COUNTS-EXIT.
119400     EXIT.
119500
119600 610-TALLY-ONE-SECTOR.
119700
119800     SET WS-SC-IDX TO 1.
119900     SEARCH WS-SC-ROW
120000        AT END
120100           IF WS-SECCNT-CT < 60
120200              ADD 1 TO WS-SECCNT-CT
120300              SET WS-SC-IDX TO WS-SECCNT-CT
120400              MOVE WS-SCR-SECTOR (WS-SCR-IDX) TO
120500                    WS-SC-SECTOR (WS-SC-IDX)
120600              MOVE 1 TO WS-SC-COUNT (WS-SC-IDX)
120700           END-IF
120800        WHEN WS-SC-SECTOR (WS-SC-IDX) = WS-SCR-SECTOR (WS-SCR-IDX)
120900           ADD 1 TO WS-SC-COUNT (WS-SC-IDX).
121000
121100 610-TALLY-ONE-SECTOR-EXIT.
121200     EXIT.
121300
121400 620-BUBBLE-PASS.
121500
121600     MOVE 'NO ' TO WS-SWAP-SW.
121700     PERFORM 622-BUBBLE-COMPARE THRU 622-BUBBLE-COMPARE-EXIT
121800        VARYING WS-SUB-1 FROM 1 BY 1
121900        UNTIL WS-SUB-1 > WS-SECCNT-CT - 1.
122000
122100 620-BUBBLE-PASS-EXIT.
122200     EXIT.
122300
122400 622-BUBBLE-COMPARE.
122500
122600     SET WS-SC-IDX TO WS-SUB-1.
122700     ADD 1 TO WS-SUB-1 GIVING WS-SUB-2.
122800     IF WS-SC-COUNT (WS-SC-IDX) < WS-SC-COUNT (WS-SUB-2)
122900        MOVE WS-SC-SECTOR (WS-SC-IDX) TO WS-SC-TEMP-SECTOR
123000        MOVE WS-SC-COUNT  (WS-SC-IDX) TO WS-SC-TEMP-COUNT
123100        MOVE WS-SC-SECTOR (WS-SUB-2)  TO WS-SC-SECTOR (WS-SC-IDX)
123200        MOVE WS-SC-COUNT  (WS-SUB-2)  TO WS-SC-COUNT  (WS-SC-IDX)
123300        MOVE WS-SC-TEMP-SECTOR        TO WS-SC-SECTOR (WS-SUB-2)
123400        MOVE WS-SC-TEMP-COUNT         TO WS-SC-COUNT  (WS-SUB-2)
123500        MOVE 'YES' TO WS-SWAP-SW
123600     END-IF.
123700
123800 622-BUBBLE-COMPARE-EXIT.
123900     EXIT.
124000
124100******************************************************************
124200*    SECOND SORT PASS -- SECTOR ASCENDING, SCORE DESCENDING       *
124300*    WITHIN SECTOR.  FEEDS THE ALL-STOCKS CONTROL-BREAK SECTION   *
124400*    OF THE REPORT.  (TIP-6203 -- SEE CHANGE LOG.)                *
124500******************************************************************
124600 650-SORT-BY-SECTOR.                                              TIP-6203
124700
124800     SORT SVR-SECTOR-SORT-FILE                                    TIP-6203
124900         ON ASCENDING  KEY SRT2-SECTOR-KEY
125000            DESCENDING KEY SRT2-SCORE-KEY
125100         INPUT  PROCEDURE 660-SECTOR-RELEASE THRU                 TIP-6203
125200                          660-SECTOR-RELEASE-EXIT                 TIP-6203
125300         OUTPUT PROCEDURE 670-SECTOR-RETURN  THRU                 TIP-6203
125400                          670-SECTOR-RETURN-EXIT.                 TIP-6203
125500
125600 650-SORT-BY-SECTOR-EXIT.                                         TIP-6203
125700     EXIT.
125800
125900 660-SECTOR-RELEASE.
126000
126100     PERFORM 662-RELEASE-ONE-SECTOR THRU 662-RELEASE-ONE-SECTOR-EXIT
126200        VARYING WS-SCR-IDX FROM 1 BY 1
126300        UNTIL WS-SCR-IDX > WS-SCORE-CT.
126400
126500 660-SECTOR-RELEASE-EXIT.
126600     EXIT.
126700
126800 662-RELEASE-ONE-SECTOR.
126900
127000     MOVE WS-SCR-SECTOR    (WS-SCR-IDX) TO SRT2-SECTOR-KEY.
127100     MOVE WS-SCR-COMPOSITE (WS-SCR-IDX) TO SRT2-SCORE-KEY.
127200     MOVE WS-SCR-TICKER    (WS-SCR-IDX) TO SRT2-TICKER.
127300     MOVE WS-SCR-COMPANY   (WS-SCR-IDX) TO SRT2-COMPANY-NAME.
127400     MOVE WS-SCR-TAG       (WS-SCR-IDX) TO SRT2-VALUATION-TAG.
127500     MOVE WS-SCR-SIGNAL    (WS-SCR-IDX) TO SRT2-OVERALL-SIGNAL.
127600     MOVE WS-SCR-PRICE     (WS-SCR-IDX) TO SRT2-CURRENT-PRICE.
127700     RELEASE SVR-SECTOR-SORT-REC.
127800
127900 662-RELEASE-ONE-SECTOR-EXIT.
128000     EXIT.
128100
128200 670-SECTOR-RETURN.
128300
128400     MOVE 'NO ' TO WS-RANK-EOF-SW.
128500     PERFORM 672-RETURN-ONE-SECTOR THRU 672-RETURN-ONE-SECTOR-EXIT.
128600     PERFORM 674-STORE-SECTOR THRU 674-STORE-SECTOR-EXIT
128700        UNTIL RANK-EOF.
128800
128900 670-SECTOR-RETURN-EXIT.
129000     EXIT.
129100
129200 672-RETURN-ONE-SECTOR.
129300
129400     RETURN SVR-SECTOR-SORT-FILE
129500         AT END MOVE 'YES' TO WS-RANK-EOF-SW.
129600
129700 672-RETURN-ONE-SECTOR-EXIT.
129800     EXIT.
129900
130000 674-STORE-SECTOR.
130100
130200     IF WS-SECTOR-CT < 500
130300        ADD 1 TO WS-SECTOR-CT
130400        SET WS-SEC-IDX TO WS-SECTOR-CT
130500        MOVE SRT2-SECTOR-KEY    TO WS-SEC-SECTOR   (WS-SEC-IDX)
130600        MOVE SRT2-SCORE-KEY     TO WS-SEC-COMPOSITE (WS-SEC-IDX)
130700        MOVE SRT2-TICKER        TO WS-SEC-TICKER   (WS-SEC-IDX)
130800        MOVE SRT2-COMPANY-NAME  TO WS-SEC-COMPANY  (WS-SEC-IDX)
130900        MOVE SRT2-VALUATION-TAG TO WS-SEC-TAG      (WS-SEC-IDX)
131000        MOVE SRT2-OVERALL-SIGNAL TO WS-SEC-SIGNAL  (WS-SEC-IDX)
131100        MOVE SRT2-CURRENT-PRICE TO WS-SEC-PRICE    (WS-SEC-IDX)
131200     END-IF.
131300     PERFORM 672-RETURN-ONE-SECTOR THRU 672-RETURN-ONE-SECTOR-EXIT.
131400
131500 674-STORE-SECTOR-EXIT.
131600     EXIT.
131700                                                                  TIP-6511
131800******************************************************************
131900*    $1,000 ALLOCATION ACROSS THE TOP 10.  ELIGIBLE = TAGGED      *
132000*    UNDERPRICED OR FAIR VALUE WITH A POSITIVE PRICE.  DOLLARS    *
132100*    SPLIT BY SCORE WEIGHT (EQUAL SPLIT IF THE TOTAL SCORE IS     *
132200*    ZERO), ROUNDED TO THE NEAREST TEN, $10 MINIMUM, ROUNDING     *
132300*    REMAINDER SWEPT INTO THE TOP-RANKED STOCK.                   *
132400******************************************************************
132500 700-BUILD-ALLOCATIONS.
132600
132700     PERFORM 710-COLLECT-ELIGIBLE THRU 710-COLLECT-ELIGIBLE-EXIT
132800        VARYING WS-RNK-IDX FROM 1 BY 1
132900        UNTIL WS-RNK-IDX > 10 OR WS-RNK-IDX > WS-RANKED-CT.
133000     IF WS-ALLOC-ELIGIBLE-CT > 0
133100        PERFORM 720-ALLOCATE-ONE THRU 720-ALLOCATE-ONE-EXIT
133200           VARYING WS-ALC-IDX FROM 1 BY 1
133300           UNTIL WS-ALC-IDX > WS-ALLOC-ELIGIBLE-CT
133400        PERFORM 730-APPLY-REMAINDER THRU 730-APPLY-REMAINDER-EXIT TIP-6511
133500        PERFORM 740-WRITE-ALLOC THRU 740-WRITE-ALLOC-EXIT
133600           VARYING WS-ALC-IDX FROM 1 BY 1
133700           UNTIL WS-ALC-IDX > WS-ALLOC-ELIGIBLE-CT
133800     END-IF.
133900
134000 700-BUILD-ALLOCATIONS-EXIT.
134100     EXIT.
134200
134300 710-COLLECT-ELIGIBLE.
134400
134500     IF WS-RNK-TAG (WS-RNK-IDX) NOT = 'OVERPRICED '
134600        AND WS-RNK-PRICE (WS-RNK-IDX) > 0
134700        AND WS-ALLOC-ELIGIBLE-CT < 10
134800        ADD 1 TO WS-ALLOC-ELIGIBLE-CT
134900        SET WS-ALC-IDX TO WS-ALLOC-ELIGIBLE-CT
135000        MOVE WS-RNK-TICKER    (WS-RNK-IDX) TO WS-ALC-TICKER  (WS-ALC-IDX)
135100        MOVE WS-RNK-COMPANY   (WS-RNK-IDX) TO WS-ALC-COMPANY (WS-ALC-IDX)
135200        MOVE WS-RNK-PRICE     (WS-RNK-IDX) TO WS-ALC-PRICE   (WS-ALC-IDX)
135300        MOVE WS-RNK-COMPOSITE (WS-RNK-IDX) TO WS-ALC-SCORE   (WS-ALC-IDX)
135400        MOVE WS-RNK-TAG       (WS-RNK-IDX) TO WS-ALC-TAG     (WS-ALC-IDX)
135500        ADD WS-RNK-COMPOSITE  (WS-RNK-IDX) TO WS-ALLOC-TOTAL-SCORE
135600     END-IF.
135700
135800 710-COLLECT-ELIGIBLE-EXIT.
135900     EXIT.
136000
136100 720-ALLOCATE-ONE.
136200
136300     IF WS-ALLOC-TOTAL-SCORE > 0
136400        COMPUTE WS-ALLOC-RAW-WORK =
136500           WS-ALLOC-BUDGET * WS-ALC-SCORE (WS-ALC-IDX) /
136600              WS-ALLOC-TOTAL-SCORE
136700     ELSE
136800        COMPUTE WS-ALLOC-RAW-WORK =
136900           WS-ALLOC-BUDGET / WS-ALLOC-ELIGIBLE-CT.
137000     COMPUTE WS-ALLOC-TENS-WORK ROUNDED = WS-ALLOC-RAW-WORK / 10.
137100     COMPUTE WS-ALC-DOLLARS (WS-ALC-IDX) =
137200        WS-ALLOC-TENS-WORK * 10.
137300     IF WS-ALC-DOLLARS (WS-ALC-IDX) < 10
137400        MOVE 10 TO WS-ALC-DOLLARS (WS-ALC-IDX).
137500     ADD WS-ALC-DOLLARS (WS-ALC-IDX) TO WS-ALLOC-SUM-DOLLARS.
137600     COMPUTE WS-CENTS-WORK =
137700        WS-ALC-DOLLARS (WS-ALC-IDX) / WS-ALC-PRICE (WS-ALC-IDX) * 100.
137800     COMPUTE WS-ALC-SHARES (WS-ALC-IDX) = WS-CENTS-WORK / 100.
137900
138000 720-ALLOCATE-ONE-EXIT.
138100     EXIT.
138200
138300 730-APPLY-REMAINDER.                                             TIP-6511
138400
138500     COMPUTE WS-ALLOC-REMAINDER =                                 TIP-6511
138600        WS-ALLOC-BUDGET - WS-ALLOC-SUM-DOLLARS.                   TIP-6511
138700     IF WS-ALLOC-REMAINDER NOT = 0                                TIP-6511
138800        SET WS-ALC-IDX TO 1                                       TIP-6511
138900        ADD WS-ALLOC-REMAINDER TO WS-ALC-DOLLARS (WS-ALC-IDX)     TIP-6511
139000        COMPUTE WS-CENTS-WORK =                                   TIP-6511
139100           WS-ALC-DOLLARS (WS-ALC-IDX) / WS-ALC-PRICE (WS-ALC-IDX) * 100
139200        COMPUTE WS-ALC-SHARES (WS-ALC-IDX) = WS-CENTS-WORK / 100
139300     END-IF.                                                      TIP-6511
139400
139500 730-APPLY-REMAINDER-EXIT.                                        TIP-6511
139600     EXIT.
139700
139800 740-WRITE-ALLOC.
139900
140000     MOVE WS-ALC-TICKER  (WS-ALC-IDX) TO HAA-TICKER.
140100     MOVE WS-ALC-COMPANY (WS-ALC-IDX) TO HAA-COMPANY-NAME.
140200     MOVE WS-ALC-PRICE   (WS-ALC-IDX) TO HAA-PRICE.
140300     MOVE WS-ALC-DOLLARS (WS-ALC-IDX) TO HAA-ALLOCATION-DOLLARS.
140400     MOVE WS-ALC-SHARES  (WS-ALC-IDX) TO HAA-APPROX-SHARES.
140500     WRITE SVR-ALLOC-RECORD.
140600
140700 740-WRITE-ALLOC-EXIT.
140800     EXIT.
140900
141000******************************************************************
141100*    REPORT SECTION 1 -- SUMMARY PAGE: RUN TOTALS AND THE SECTOR  *
141200*    HEAD-COUNT BREAKDOWN (BUSIEST SECTOR FIRST).                 *
141300******************************************************************
141400 800-PRINT-SUMMARY.
141500
141600     MOVE 1 TO WS-REPORT-PAGE-NO.
141700     MOVE WS-RUN-DATE TO RL1-RUN-DATE.
141800     MOVE WS-REPORT-PAGE-NO TO RL1-PAGE-NO.
141900     WRITE SVR-REPORT-LINE FROM RL-HEADER-1 AFTER ADVANCING PAGE.
142000     MOVE 1 TO WS-LINES-USED.
142100     MOVE WS-TOTAL-SCREENED TO RL2-SCREENED.
142200     MOVE RL-HEADER-2 TO SVR-REPORT-LINE.
142300     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
142400     MOVE 'TOTAL PASSED      : ' TO RL3-CAPTION.
142500     MOVE WS-TOTAL-PASS         TO RL3-VALUE.
142600     MOVE RL-SUMMARY-LINE       TO SVR-REPORT-LINE.
142700     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
142800     MOVE 'TOTAL FAILED      : ' TO RL3-CAPTION.
142900     MOVE WS-TOTAL-FAIL         TO RL3-VALUE.
143000     MOVE RL-SUMMARY-LINE       TO SVR-REPORT-LINE.
143100     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
143200     MOVE 'TOTAL DOUBTFUL    : ' TO RL3-CAPTION.
143300     MOVE WS-TOTAL-DOUBTFUL     TO RL3-VALUE.
143400     MOVE RL-SUMMARY-LINE       TO SVR-REPORT-LINE.
143500     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
143600     MOVE 'TOTAL ERROR       : ' TO RL3-CAPTION.
143700     MOVE WS-TOTAL-ERROR        TO RL3-VALUE.
143800     MOVE RL-SUMMARY-LINE       TO SVR-REPORT-LINE.
143900     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
144000     MOVE WS-SCORE-CT TO WS-TOTAL-SCORED.
144100     MOVE 'TOTAL SCORED      : ' TO RL3-CAPTION.
144200     MOVE WS-TOTAL-SCORED       TO RL3-VALUE.
144300     MOVE RL-SUMMARY-LINE       TO SVR-REPORT-LINE.
144400     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
144500     MOVE RL-BLANK-LINE TO SVR-REPORT-LINE.
144600     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
144700     PERFORM 810-PRINT-SECTOR-COUNT THRU 810-PRINT-SECTOR-COUNT-EXIT
144800        VARYING WS-SC-IDX FROM 1 BY 1
144900        UNTIL WS-SC-IDX > WS-SECCNT-CT.
145000
145100 800-PRINT-SUMMARY-EXIT.
145200     EXIT.
145300
145400 810-PRINT-SECTOR-COUNT.
145500
145600     MOVE WS-SC-SECTOR (WS-SC-IDX) TO RL4-SECTOR.
145700     MOVE WS-SC-COUNT  (WS-SC-IDX) TO RL4-COUNT.
145800     MOVE RL-SECTOR-COUNT-LINE TO SVR-REPORT-LINE.
145900     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
146000
146100 810-PRINT-SECTOR-COUNT-EXIT.
146200     EXIT.
146300
146400******************************************************************
146500*    REPORT SECTION 2 -- TOP-10 RANKING AND THE INVESTMENT PLAN.  *
146600******************************************************************
146700 820-PRINT-TOP10-AND-PLAN.
146800
146900     MOVE RL-BLANK-LINE TO SVR-REPORT-LINE.
147000     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
147100     MOVE RL-TOP10-HEADER TO SVR-REPORT-LINE.
147200     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
147300     MOVE ZERO TO WS-RANK-NO.
147400     PERFORM 822-PRINT-TOP10-LINE THRU 822-PRINT-TOP10-LINE-EXIT
147500        VARYING WS-RNK-IDX FROM 1 BY 1
147600        UNTIL WS-RNK-IDX > 10 OR WS-RNK-IDX > WS-RANKED-CT.
147700     IF WS-ALLOC-ELIGIBLE-CT > 0
147800        MOVE RL-BLANK-LINE TO SVR-REPORT-LINE
147900        PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
148000        MOVE RL-ALLOC-HEADER TO SVR-REPORT-LINE
148100        PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
148200        PERFORM 824-PRINT-ALLOC-LINE THRU 824-PRINT-ALLOC-LINE-EXIT
148300           VARYING WS-ALC-IDX FROM 1 BY 1
148400           UNTIL WS-ALC-IDX > WS-ALLOC-ELIGIBLE-CT
148500        MOVE WS-ALLOC-BUDGET TO RL7-TOTAL
148600        MOVE RL-ALLOC-TOTAL  TO SVR-REPORT-LINE
148700        PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
148800     END-IF.
148900
149000 820-PRINT-TOP10-AND-PLAN-EXIT.
149100     EXIT.
149200
149300 822-PRINT-TOP10-LINE.
149400
149500     ADD 1 TO WS-RANK-NO.
149600     MOVE WS-RANK-NO             TO RL5-RANK.
149700     MOVE WS-RNK-TICKER (WS-RNK-IDX)   TO RL5-TICKER.
149800     MOVE WS-RNK-COMPANY (WS-RNK-IDX)  TO RL5-COMPANY.
149900     MOVE WS-RNK-SECTOR (WS-RNK-IDX)   TO RL5-SECTOR.
150000     MOVE WS-RNK-COMPOSITE (WS-RNK-IDX) TO RL5-SCORE.
150100     MOVE WS-RNK-PRICE (WS-RNK-IDX)    TO RL5-PRICE.
150200     MOVE WS-RNK-TAG (WS-RNK-IDX)      TO RL5-TAG.
150300     MOVE WS-RNK-SIGNAL (WS-RNK-IDX)   TO RL5-SIGNAL.
150400     MOVE WS-RNK-PE (WS-RNK-IDX)       TO RL5-PE.
150500     MOVE WS-RNK-DEBT-PCT (WS-RNK-IDX) TO RL5-DEBTPCT.            TIP-6010
150600     MOVE RL-TOP10-DETAIL TO SVR-REPORT-LINE.
150700     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
150800
150900 822-PRINT-TOP10-LINE-EXIT.
151000     EXIT.
151100
151200 824-PRINT-ALLOC-LINE.
151300
151400     MOVE WS-ALC-TICKER  (WS-ALC-IDX) TO RL6-TICKER.
151500     MOVE WS-ALC-COMPANY (WS-ALC-IDX) TO RL6-COMPANY.
151600     MOVE WS-ALC-DOLLARS (WS-ALC-IDX) TO RL6-DOLLARS.
151700     MOVE WS-ALC-SHARES  (WS-ALC-IDX) TO RL6-SHARES.
151800     MOVE RL-ALLOC-DETAIL TO SVR-REPORT-LINE.
151900     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
152000
152100 824-PRINT-ALLOC-LINE-EXIT.
152200     EXIT.
152300
152400******************************************************************
152500*    REPORT SECTION 3 -- ALL SCORED STOCKS, SECTOR CONTROL BREAK  *
152600*    (SECTORS IN ALPHABETICAL ORDER, SCORE DESCENDING WITHIN).    *
152700******************************************************************
152800 840-PRINT-ALL-STOCKS.
152900
153000     MOVE RL-BLANK-LINE TO SVR-REPORT-LINE.
153100     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
153200     MOVE SPACES TO WS-PRIOR-SECTOR.
153300     MOVE 'YES' TO WS-FIRST-SECTOR-SW.
153400     MOVE ZERO  TO WS-SECTOR-SUB-TOTAL.
153500     PERFORM 842-PRINT-ONE-STOCK THRU 842-PRINT-ONE-STOCK-EXIT
153600        VARYING WS-SEC-IDX FROM 1 BY 1
153700        UNTIL WS-SEC-IDX > WS-SECTOR-CT.
153800     IF NOT WS-FIRST-SECTOR
153900        MOVE WS-SECTOR-SUB-TOTAL TO RL10-COUNT
154000        MOVE RL-SECTOR-SUBTOTAL-LINE TO SVR-REPORT-LINE
154100        PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
154200     END-IF.
154300     MOVE WS-SECTOR-CT TO RL11-COUNT.
154400     MOVE RL-GRAND-TOTAL-LINE TO SVR-REPORT-LINE.
154500     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
154600
154700 840-PRINT-ALL-STOCKS-EXIT.
154800     EXIT.
154900
155000 842-PRINT-ONE-STOCK.
155100
155200     IF WS-SEC-SECTOR (WS-SEC-IDX) NOT = WS-PRIOR-SECTOR
155300        IF NOT WS-FIRST-SECTOR
155400           MOVE WS-SECTOR-SUB-TOTAL TO RL10-COUNT
155500           MOVE RL-SECTOR-SUBTOTAL-LINE TO SVR-REPORT-LINE
155600           PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
155700        END-IF
155800        MOVE WS-SEC-SECTOR (WS-SEC-IDX) TO RL9-SECTOR
155900        MOVE RL-SECTOR-BREAK-LINE TO SVR-REPORT-LINE
156000        PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT
156100        MOVE WS-SEC-SECTOR (WS-SEC-IDX) TO WS-PRIOR-SECTOR
156200        MOVE ZERO TO WS-SECTOR-SUB-TOTAL
156300        MOVE 'NO ' TO WS-FIRST-SECTOR-SW
156400     END-IF.
156500     MOVE WS-SEC-TICKER  (WS-SEC-IDX) TO RL8-TICKER.
156600     MOVE WS-SEC-COMPANY (WS-SEC-IDX) TO RL8-COMPANY.
156700     MOVE WS-SEC-COMPOSITE (WS-SEC-IDX) TO RL8-SCORE.
156800     MOVE WS-SEC-PRICE   (WS-SEC-IDX) TO RL8-PRICE.
156900     MOVE WS-SEC-TAG     (WS-SEC-IDX) TO RL8-TAG.
157000     MOVE WS-SEC-SIGNAL  (WS-SEC-IDX) TO RL8-SIGNAL.
157100     MOVE RL-ALL-DETAIL TO SVR-REPORT-LINE.
157200     PERFORM 900-WRITE-LINE THRU 900-WRITE-LINE-EXIT.
157300     ADD 1 TO WS-SECTOR-SUB-TOTAL.
157400
157500 842-PRINT-ONE-STOCK-EXIT.
157600     EXIT.
157700
157800******************************************************************
157900*    SHARED PRINT-LINE ROUTINE -- HANDLES PAGE-OVERFLOW.  CALLER   *
158000*    MOVES THE FORMATTED LINE INTO SVR-REPORT-LINE FIRST.          *
158100******************************************************************
158200 900-WRITE-LINE.
158300
158400     IF WS-LINES-USED > 54
158500        ADD 1 TO WS-REPORT-PAGE-NO
158600        MOVE WS-REPORT-PAGE-NO TO RL1-PAGE-NO
158700        WRITE SVR-REPORT-LINE FROM RL-HEADER-1 AFTER ADVANCING PAGE
158800        MOVE 1 TO WS-LINES-USED
158900     END-IF.
159000     WRITE SVR-REPORT-LINE AFTER ADVANCING 1 LINE.
159100     ADD 1 TO WS-LINES-USED.
159200
159300 900-WRITE-LINE-EXIT.
159400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HISTORICAL-GROWTH-ANALYSIS.
000300 AUTHOR.        J Q OTERO.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  08/05/97.
000600 DATE-COMPILED. 08/05/97.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->         *
001100*    PLD.TIP05 -> WLA.TIP06                                      *
001200******************************************************************
001300*    CGR.TIP03 READS THE SAME PRICE HISTORY EXTRACT AS TSE.TIP02 *
001400*    AND FOR EACH TICKER COMPUTES THE COMPOUND ANNUAL GROWTH     *
001500*    RATE OVER THE 1, 3, 5 AND 10 YEAR WINDOWS BACK FROM THE     *
001600*    LATEST TRADE DATE ON FILE.  OUTPUT FEEDS THE GROWTH COLUMN  *
001700*    ON THE ANALYST'S SIDE REPORT -- IT DOES NOT ENTER THE       *
001800*    COMPOSITE SCORE COMPUTED BY SVR.TIP04.                      *
001900******************************************************************
002000*                       CHANGE LOG                               *
002100******************************************************************
002200* 08/05/97    JQO  TIP-5341   ORIGINAL PROGRAM.                  *
002300* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- WINDOW CUTOFF DATE   *TIP-5120
002400*                             MATH REWORKED OFF THE 4-DIGIT      *TIP-5120
002500*                             YEAR, NO 2-DIGIT ROLLOVER RISK.    *TIP-5120
002600* 02/17/00    JQO  TIP-5330   TABLE WIDENED TO 2600 ROWS SO THE  *TIP-5330
002700*                             10-YEAR WINDOW HAS ROOM TO LOAD.   *TIP-5330
002800* 09/09/04    RSK  TIP-6510   UNAVAILABLE FLAG NOW ALSO SET WHEN *TIP-6510
002900*                             THE WINDOW HOLDS ONLY ONE CLOSE.   *TIP-6510
003000* 09/22/05    JQO  TIP-6415   TAKEN OUT OF THE OLD IN-LINE       *TIP-6415
003100*                             PERFORM LOOPS PER THE SHOP'S       *TIP-6415
003200*                             OUT-OF-LINE PERFORM STANDARD --    *TIP-6415
003300*                             THE OUTER TICKER LOOP AND THE      *TIP-6415
003400*                             WINDOW-ROW SCAN NOW PERFORM A      *TIP-6415
003500*                             NAMED PARAGRAPH.  NO CHANGE TO     *TIP-6415
003600*                             THE ARITHMETIC.                    *TIP-6415
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CGR-PRICES-FILE ASSIGN TO PRICES
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PRICE-STATUS.
004900     SELECT CGR-GROWTH-FILE  ASSIGN TO GROWTHOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-GROWTH-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CGR-PRICES-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  CGR-PRICE-RECORD.
005800     COPY HPH.TIP02.
005900 FD  CGR-GROWTH-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  CGR-GROWTH-RECORD.
006300     COPY HGR.TIP11.
006400 WORKING-STORAGE SECTION.
006500 01  WS-PROGRAM-SWITCHES.
006600     05  WS-PRICE-EOF-SW           PIC X(03)  VALUE 'NO '.
006700         88  PRICE-EOF                         VALUE 'YES'.
006800     05  WS-PRICE-STATUS           PIC X(02)  VALUE SPACES.
006900         88  WS-PRICE-OK                       VALUE '00'.
007000     05  WS-GROWTH-STATUS          PIC X(02)  VALUE SPACES.
007100         88  WS-GROWTH-OK                      VALUE '00'.
007200     05  FILLER                    PIC X(04).
007300 01  WS-TABLE-CTL.
007400     05  WS-OCCURS-CT              PIC 9(04)  COMP VALUE ZERO.
007500     05  WS-CURRENT-TICKER         PIC X(08)  VALUE SPACES.
007600     05  FILLER                    PIC X(04).
007700******************************************************************
007800*    UP TO 2600 TRADING DAYS (ABOUT 10 YEARS) PER TICKER.        *
007900******************************************************************
008000 01  WS-PRICE-TABLE-FILLERS.
008100     05  WS-ROW-FILL OCCURS 2600 TIMES.                           TIP-5330
008200         10  FILLER                PIC X(10).
008300         10  FILLER                PIC S9(7)V9999.
008400 01  WS-PRICE-TABLE REDEFINES WS-PRICE-TABLE-FILLERS.
008500     05  WS-ROW OCCURS 2600 TIMES INDEXED BY WS-ROW-IDX.          TIP-5330
008600         10  WS-ROW-DATE           PIC X(10).
008700         10  WS-ROW-CLOSE          PIC S9(7)V9999.
008800 01  WS-WINDOW-TABLE-FILLERS.
008900     05  WS-WIN-FILL OCCURS 4 TIMES.
009000         10  FILLER                PIC 9(02).
009100 01  WS-WINDOW-TABLE REDEFINES WS-WINDOW-TABLE-FILLERS.
009200     05  WS-WINDOW-YEARS OCCURS 4 TIMES
009300                         INDEXED BY WS-WIN-IDX PIC 9(02).
009400     VALUE SPACES.
009500 01  WS-WINDOW-YEARS-VALUES REDEFINES WS-WINDOW-TABLE-FILLERS.
009600     05  WS-WY-1                   PIC 9(02) VALUE 1.
009700     05  WS-WY-2                   PIC 9(02) VALUE 3.
009800     05  WS-WY-3                   PIC 9(02) VALUE 5.
009900     05  WS-WY-4                   PIC 9(02) VALUE 10.
010000 01  WS-CUTOFF-WORK.
010100     05  WS-LATEST-DATE            PIC X(10) VALUE SPACES.
010200     05  WS-LATEST-YEAR            PIC 9(04) VALUE ZERO.          TIP-5120
010300     05  WS-CUTOFF-YEAR            PIC 9(04) VALUE ZERO.          TIP-5120
010400     05  WS-CUTOFF-DATE.
010500         10  WS-CUTOFF-YYYY        PIC 9(04).
010600         10  FILLER                PIC X(01) VALUE '-'.
010700         10  WS-CUTOFF-MMDD        PIC X(05).
010800     05  FILLER                    PIC X(04).
010900 01  WS-CAGR-WORK.
011000     05  WS-START-IDX              PIC 9(04)  COMP VALUE ZERO.
011100     05  WS-OBS-IN-WINDOW          PIC 9(04)  COMP VALUE ZERO.
011200     05  WS-START-CLOSE            PIC S9(7)V9999 VALUE ZERO.
011300     05  WS-END-CLOSE              PIC S9(7)V9999 VALUE ZERO.
011400     05  WS-RATIO                  PIC S9(5)V999999 VALUE ZERO.
011500     05  WS-LOG-RATIO              PIC S9(5)V999999 VALUE ZERO.
011600     05  WS-EXPONENT               PIC S9(5)V999999 VALUE ZERO.
011700     05  WS-CAGR-RESULT            PIC S9(1)V9999 VALUE ZERO.
011800     05  WS-CAGR-AVAIL             PIC X(01)  VALUE 'N'.
011900     05  FILLER                    PIC X(04).
012000 01  WS-MISC.
012100     05  WS-SUB-1                  PIC 9(04)  COMP VALUE ZERO.
012200     05  FILLER                    PIC X(04).
012300 PROCEDURE DIVISION.
012400
012500 000-MAINLINE SECTION.
012600
012700     OPEN INPUT  CGR-PRICES-FILE
012800          OUTPUT CGR-GROWTH-FILE.
012900     IF NOT WS-PRICE-OK
013000        DISPLAY '** CGR0001 CANNOT OPEN PRICES FILE, STATUS = '
013100                WS-PRICE-STATUS
013200        MOVE 16 TO RETURN-CODE
013300        GO TO 000-MAINLINE-EXIT.
013400     PERFORM 100-READ-PRICE THRU 100-READ-PRICE-EXIT.
013500     PERFORM 160-PROCESS-ONE-TICKER THRU 160-PROCESS-ONE-TICKER-EXIT
013600        UNTIL PRICE-EOF.
013700     CLOSE CGR-PRICES-FILE
013800           CGR-GROWTH-FILE.
013900     MOVE ZERO TO RETURN-CODE.
014000
014100 000-MAINLINE-EXIT.
014200     STOP RUN.
014300
014400 100-READ-PRICE.
014500
014600     READ CGR-PRICES-FILE
014700         AT END MOVE 'YES' TO WS-PRICE-EOF-SW.
014800
014900 100-READ-PRICE-EXIT.
015000     EXIT.
015100
015200 150-LOAD-TICKER-PRICES.
015300
015400     IF WS-OCCURS-CT < 2600
015500        ADD 1 TO WS-OCCURS-CT
015600        SET WS-ROW-IDX TO WS-OCCURS-CT
015700        MOVE HPH-TRADE-DATE  TO WS-ROW-DATE (WS-ROW-IDX)
015800        MOVE HPH-CLOSE-PRICE TO WS-ROW-CLOSE (WS-ROW-IDX).
015900     PERFORM 100-READ-PRICE THRU 100-READ-PRICE-EXIT.
016000
016100 150-LOAD-TICKER-PRICES-EXIT.
016200     EXIT.
016300
016400******************************************************************
016500*    ONE PASS OF THE OUTER TICKER LOOP -- LOADS ALL ROWS FOR THE  *
016600*    CURRENT TICKER THEN BUILDS ITS GROWTH RECORD.  TAKEN OUT OF  *
016700*    LINE PER THE SHOP'S OUT-OF-LINE PERFORM STANDARD.            *
016800******************************************************************
016900 160-PROCESS-ONE-TICKER.                                          TIP-6415
017000
017100     MOVE HPH-TICKER TO WS-CURRENT-TICKER.                        TIP-6415
017200     MOVE 0 TO WS-OCCURS-CT.                                      TIP-6415
017300     PERFORM 150-LOAD-TICKER-PRICES THRU                          TIP-6415
017400                150-LOAD-TICKER-PRICES-EXIT                       TIP-6415
017500        UNTIL PRICE-EOF OR                                        TIP-6415
017600              HPH-TICKER NOT = WS-CURRENT-TICKER.                 TIP-6415
017700     PERFORM 200-BUILD-GROWTH-RECORD THRU                         TIP-6415
017800                200-BUILD-GROWTH-RECORD-EXIT.                     TIP-6415
017900
018000 160-PROCESS-ONE-TICKER-EXIT.                                     TIP-6415
018100     EXIT.
018200
018300 200-BUILD-GROWTH-RECORD.
018400
018500     MOVE WS-CURRENT-TICKER TO HGR-TICKER.
018600     IF WS-OCCURS-CT < 2
018700        PERFORM 290-SET-ALL-UNAVAILABLE THRU
018800                   290-SET-ALL-UNAVAILABLE-EXIT
018900        GO TO 200-BUILD-GROWTH-RECORD-EXIT.
019000     SET WS-ROW-IDX TO WS-OCCURS-CT.
019100     MOVE WS-ROW-DATE (WS-ROW-IDX)  TO WS-LATEST-DATE.
019200     MOVE WS-ROW-CLOSE (WS-ROW-IDX) TO WS-END-CLOSE.
019300     MOVE WS-LATEST-DATE (1:4) TO WS-LATEST-YEAR.
019400     PERFORM 300-CALC-WINDOW THRU 300-CALC-WINDOW-EXIT
019500        VARYING WS-WIN-IDX FROM 1 BY 1 UNTIL WS-WIN-IDX > 4.
019600     WRITE CGR-GROWTH-RECORD.
019700
019800 200-BUILD-GROWTH-RECORD-EXIT.
019900     EXIT.
020000
020100 290-SET-ALL-UNAVAILABLE.
020200
020300     MOVE 9.9999 TO HGR-CAGR-1YR HGR-CAGR-3YR
020400                     HGR-CAGR-5YR HGR-CAGR-10YR.
020500     MOVE 'N' TO HGR-CAGR-1YR-AVAIL HGR-CAGR-3YR-AVAIL
020600                 HGR-CAGR-5YR-AVAIL HGR-CAGR-10YR-AVAIL.
020700     WRITE CGR-GROWTH-RECORD.
020800
020900 290-SET-ALL-UNAVAILABLE-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300*    ONE WINDOW (1/3/5/10 YR).  FINDS THE FIRST TABLE ROW WHOSE  *
021400*    DATE FALLS ON OR AFTER THE CUTOFF DATE, ASCENDING SCAN.     *
021500******************************************************************
021600 300-CALC-WINDOW.
021700
021800     COMPUTE WS-CUTOFF-YEAR = WS-LATEST-YEAR - WS-WINDOW-YEARS
021900                                                (WS-WIN-IDX).
022000     MOVE WS-CUTOFF-YEAR       TO WS-CUTOFF-YYYY.
022100     MOVE WS-LATEST-DATE (6:5) TO WS-CUTOFF-MMDD.
022200     MOVE 0 TO WS-START-IDX WS-OBS-IN-WINDOW.
022300     PERFORM 310-SCAN-WINDOW-ROWS THRU 310-SCAN-WINDOW-ROWS-EXIT  TIP-6415
022400        VARYING WS-SUB-1 FROM 1 BY 1                              TIP-6415
022500        UNTIL WS-SUB-1 > WS-OCCURS-CT.                            TIP-6415
022600     IF WS-START-IDX = 0 OR WS-OBS-IN-WINDOW < 2                  TIP-6510
022700        PERFORM 320-STORE-UNAVAILABLE THRU 320-STORE-UNAVAILABLE-EXIT
022800        GO TO 300-CALC-WINDOW-EXIT.
022900     MOVE WS-ROW-CLOSE (WS-START-IDX) TO WS-START-CLOSE.
023000     IF WS-START-CLOSE NOT > 0
023100        PERFORM 320-STORE-UNAVAILABLE THRU 320-STORE-UNAVAILABLE-EXIT
023200        GO TO 300-CALC-WINDOW-EXIT.
023300     COMPUTE WS-RATIO = WS-END-CLOSE / WS-START-CLOSE.
023400     COMPUTE WS-LOG-RATIO = FUNCTION LOG (WS-RATIO).
023500     COMPUTE WS-EXPONENT =
023600        WS-LOG-RATIO / WS-WINDOW-YEARS (WS-WIN-IDX).
023700     COMPUTE WS-CAGR-RESULT ROUNDED =
023800        FUNCTION EXP (WS-EXPONENT) - 1.
023900     MOVE 'Y' TO WS-CAGR-AVAIL.
024000     PERFORM 340-STORE-RESULT THRU 340-STORE-RESULT-EXIT.
024100
024200 300-CALC-WINDOW-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600*    SCANS THE TICKER'S PRICE ROWS FOR THOSE ON OR AFTER THE      *
024700*    WINDOW CUTOFF DATE.  TAKEN OUT OF LINE PER THE SHOP'S        *
024800*    OUT-OF-LINE PERFORM STANDARD.                                *
024900******************************************************************
025000 310-SCAN-WINDOW-ROWS.                                            TIP-6415
025100
025200     IF WS-ROW-DATE (WS-SUB-1) >= WS-CUTOFF-DATE                  TIP-6415
025300        IF WS-START-IDX = 0                                       TIP-6415
025400           MOVE WS-SUB-1 TO WS-START-IDX                          TIP-6415
025500        END-IF                                                    TIP-6415
025600        ADD 1 TO WS-OBS-IN-WINDOW                                 TIP-6415
025700     END-IF.                                                      TIP-6415
025800
025900 310-SCAN-WINDOW-ROWS-EXIT.                                       TIP-6415
026000     EXIT.
026100
026200 320-STORE-UNAVAILABLE.
026300
026400     MOVE 9.9999 TO WS-CAGR-RESULT.
026500     MOVE 'N' TO WS-CAGR-AVAIL.
026600     PERFORM 340-STORE-RESULT THRU 340-STORE-RESULT-EXIT.
026700
026800 320-STORE-UNAVAILABLE-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200*    FILE THE COMPUTED (OR UNAVAILABLE) CAGR INTO THE OUTPUT     *
027300*    RECORD SLOT FOR THIS WINDOW.  IF/ELSE CHAIN ON THE WINDOW   *
027400*    INDEX -- NO EVALUATE IN THIS SHOP'S STYLE.                  *
027500******************************************************************
027600 340-STORE-RESULT.
027700
027800     IF WS-WIN-IDX = 1
027900        MOVE WS-CAGR-RESULT TO HGR-CAGR-1YR
028000        MOVE WS-CAGR-AVAIL  TO HGR-CAGR-1YR-AVAIL
028100     ELSE
028200        IF WS-WIN-IDX = 2
028300           MOVE WS-CAGR-RESULT TO HGR-CAGR-3YR
028400           MOVE WS-CAGR-AVAIL  TO HGR-CAGR-3YR-AVAIL
028500        ELSE
028600           IF WS-WIN-IDX = 3
028700              MOVE WS-CAGR-RESULT TO HGR-CAGR-5YR
028800              MOVE WS-CAGR-AVAIL  TO HGR-CAGR-5YR-AVAIL
028900           ELSE
029000              MOVE WS-CAGR-RESULT TO HGR-CAGR-10YR
029100              MOVE WS-CAGR-AVAIL  TO HGR-CAGR-10YR-AVAIL.
029200
029300 340-STORE-RESULT-EXIT.
029400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTFOLIO-LEDGER-UPDATE.
000300 AUTHOR.        R S KHAN.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  05/19/92.
000600 DATE-COMPILED. 05/19/92.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->        *
001100*    PLD.TIP05 -> WLA.TIP06                                     *
001200******************************************************************
001300*    PLD.TIP05 IS THE PORTFOLIO STEP.  IT READS THE TRANSACTION  *
001400*               LEDGER (BUY/SELL FILLS) IN DATE ORDER, VALIDATES *
001500*               EACH SELL AGAINST SHARES ACTUALLY HELD, AND      *
001600*               ACCUMULATES A WEIGHTED AVERAGE COST HOLDING PER  *
001700*               TICKER.  IT THEN PRICES EVERY OPEN HOLDING OFF   *
001800*               THE FUNDAMENTALS EXTRACT AND DISPLAYS THE        *
001900*               PORTFOLIO SUMMARY TO THE OPERATOR CONSOLE.  LAST *
002000*               IT WALKS THE TRANSFER-AGENT DIVIDEND FEED AND    *
002100*               APPENDS A PURIFICATION-LOG ENTRY FOR EVERY       *
002200*               DIVIDEND PAID ON A DOUBTFUL/IMPURE-INCOME NAME,  *
002300*               USING THE IMPURE-INCOME RATIO CARRIED ON THE     *
002400*               SCREEN-RESULT.                                   *
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700******************************************************************
002800* 05/19/92    RSK  TIP-4550   ORIGINAL PROGRAM -- SELL           *
002900*                              VALIDATION, WEIGHTED AVERAGE COST *
003000*                              HOLDINGS AND THE PORTFOLIO        *
003100*                              SUMMARY.                          *
003200* 11/14/96    DMP  TIP-5205   DIVIDEND PURIFICATION LOGIC ADDED  *TIP-5205
003300*                              -- READS THE NEW TRANSFER-AGENT   *TIP-5205
003400*                              DIVIDEND FEED AND WRITES THE      *TIP-5205
003500*                              PURIFICATION LOG.                 *TIP-5205
003600* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- CONFIRMED TXN-DATE   *TIP-5120
003700*                              AND EX-DIVIDEND DATE ARE BOTH     *TIP-5120
003800*                              X(10) YYYY-MM-DD, NO WINDOWING    *TIP-5120
003900*                              NEEDED.                           *TIP-5120
004000* 01/09/99    JQO  TIP-5810   SHARES WIDENED TO ALLOW FRACTIONAL *TIP-5810
004100*                              DRIP PURCHASES (SEE HTX.TIP03).   *TIP-5810
004200* 06/15/03    JQO  TIP-6203   FUNDAMENTALS AND SCREEN-RESULT     *TIP-6203
004300*                              LOOKUP TABLES WIDENED TO 500      *TIP-6203
004400*                              TICKERS TO MATCH THE GROWN        *TIP-6203
004500*                              UNIVERSE.                         *TIP-6203
004600* 04/22/08    JQO  TIP-6970   FUNDAMENTALS AND TRANSACTION       *TIP-6970
004700*                              TICKERS ARE NOW UPPER-CASED ON    *TIP-6970
004800*                              READ -- A LOWER-CASE TICKER ON A  *TIP-6970
004900*                              BUY OR SELL CARD WAS FAILING THE  *TIP-6970
005000*                              HOLDINGS TABLE SEARCH.            *TIP-6970
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PLD-FUNDAMENTALS-FILE ASSIGN TO FUNDAMENTALS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FUND-STATUS.
006400     SELECT PLD-SCREEN-RESULTS-FILE ASSIGN TO SCREENRES
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-SCRN-STATUS.
006700     SELECT PLD-TRANSACTIONS-FILE ASSIGN TO TRANSACTS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-TXN-STATUS.
007000     SELECT PLD-DIVIDEND-FILE ASSIGN TO DIVIDENDS
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-DIV-STATUS.
007300     SELECT PLD-PURIF-FILE ASSIGN TO PURIFLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-PURIF-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PLD-FUNDAMENTALS-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  PLD-FUND-RECORD.
008200     COPY HFD.TIP01.
008300 FD  PLD-SCREEN-RESULTS-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  PLD-SCREEN-RECORD.
008700     COPY HSR.TIP06.
008800 FD  PLD-TRANSACTIONS-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  PLD-TRANSACTION-RECORD.
009200     COPY HTX.TIP03.
009300 FD  PLD-DIVIDEND-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  PLD-DIVIDEND-RECORD.
009700     COPY HDV.TIP09.
009800 FD  PLD-PURIF-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  PLD-PURIF-RECORD.
010200     COPY HPU.TIP10.
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*    PROGRAM INDICATOR SWITCHES                                  *
010600******************************************************************
010700 01  WS-PROGRAM-SWITCHES.
010800     05  WS-FUND-EOF-SW            PIC X(03)  VALUE 'NO '.
010900         88  FUND-EOF                          VALUE 'YES'.
011000     05  WS-FUND-STATUS            PIC X(02)  VALUE SPACES.
011100         88  WS-FUND-OK                        VALUE '00'.
011200     05  WS-SCRN-EOF-SW            PIC X(03)  VALUE 'NO '.
011300         88  SCRN-EOF                          VALUE 'YES'.
011400     05  WS-SCRN-STATUS            PIC X(02)  VALUE SPACES.
011500         88  WS-SCRN-OK                        VALUE '00'.
011600     05  WS-TXN-EOF-SW             PIC X(03)  VALUE 'NO '.
011700         88  TXN-EOF                           VALUE 'YES'.
011800     05  WS-TXN-STATUS             PIC X(02)  VALUE SPACES.
011900         88  WS-TXN-OK                         VALUE '00'.
012000     05  WS-DIV-EOF-SW             PIC X(03)  VALUE 'NO '.
012100         88  DIV-EOF                           VALUE 'YES'.
012200     05  WS-DIV-STATUS             PIC X(02)  VALUE SPACES.
012300         88  WS-DIV-OK                         VALUE '00'.
012400     05  WS-PURIF-STATUS           PIC X(02)  VALUE SPACES.
012500         88  WS-PURIF-OK                       VALUE '00'.
012600     05  FILLER                    PIC X(04).
012700******************************************************************
012800*    FUNDAMENTALS LOOKUP TABLE -- CURRENT PRICE BY TICKER,       *
012900*    LOADED ONCE, SEARCHED FOR EVERY OPEN HOLDING.               *
013000******************************************************************
013100 01  WS-FUND-TABLE-CTL.
013200     05  WS-FUND-CT                PIC 9(04)  COMP VALUE ZERO.
013300     05  FILLER                    PIC X(04).
013400 01  WS-FUND-TABLE-FILLERS.
013500     05  WS-FND-ROW-FILL OCCURS 500 TIMES.                        TIP-6203
013600         10  FILLER                PIC X(08).
013700         10  FILLER                PIC S9(7)V99.
013800 01  WS-FUND-TABLE REDEFINES WS-FUND-TABLE-FILLERS.
013900     05  WS-FND-ROW OCCURS 500 TIMES INDEXED BY WS-FND-IDX.       TIP-6203
014000         10  WS-FND-TICKER         PIC X(08).
014100         10  WS-FND-PRICE          PIC S9(7)V99.
014200 01  WS-PRICE-NOT-FOUND-SW        PIC X(03)  VALUE 'NO '.
014300     88  WS-PRICE-NOT-FOUND           VALUE 'YES'.
014400******************************************************************
014500*    SCREEN-RESULT LOOKUP TABLE -- IMPURE-INCOME RATIO BY        *
014600*    TICKER, NEEDED TO PURIFY EACH DIVIDEND-FEED DETAIL LINE.    *
014700******************************************************************
014800 01  WS-SCRN-TABLE-CTL.
014900     05  WS-SCRN-CT                PIC 9(04)  COMP VALUE ZERO.
015000     05  FILLER                    PIC X(04).
015100 01  WS-SCRN-TABLE-FILLERS.
015200     05  WS-SCR-ROW-FILL OCCURS 500 TIMES.                        TIP-6203
015300         10  FILLER                PIC X(08).
015400         10  FILLER                PIC S9(3)V9999.
015500 01  WS-SCRN-TABLE REDEFINES WS-SCRN-TABLE-FILLERS.
015600     05  WS-SCR-ROW OCCURS 500 TIMES INDEXED BY WS-SCR-IDX.       TIP-6203
015700         10  WS-SCR-TICKER         PIC X(08).
015800         10  WS-SCR-IMPURE-RATIO   PIC S9(3)V9999.
015900 01  WS-IMPURE-NOT-FOUND-SW       PIC X(03)  VALUE 'NO '.
016000     88  WS-IMPURE-NOT-FOUND          VALUE 'YES'.
016100******************************************************************
016200*    HOLDINGS TABLE -- ONE ROW PER TICKER EVER TRADED, BUILT     *
016300*    AS THE TRANSACTION LEDGER IS POSTED IN DATE ORDER.          *
016400******************************************************************
016500 01  WS-HOLDINGS-TABLE-CTL.
016600     05  WS-HOLDINGS-CT            PIC 9(04)  COMP VALUE ZERO.
016700     05  FILLER                    PIC X(04).
016800 01  WS-HOLDINGS-TABLE-FILLERS.
016900     05  WS-HLD-ROW-FILL OCCURS 500 TIMES.
017000         10  FILLER                PIC X(08).
017100         10  FILLER                PIC S9(7)V99.
017200         10  FILLER                PIC S9(9)V99.
017300         10  FILLER                PIC S9(7)V99.
017400 01  WS-HOLDINGS-TABLE REDEFINES WS-HOLDINGS-TABLE-FILLERS.
017500     05  WS-HLD-ROW OCCURS 500 TIMES INDEXED BY WS-HLD-IDX.
017600         10  WS-HLD-TICKER         PIC X(08).
017700         10  WS-HLD-BOUGHT-SHARES  PIC S9(7)V99.                  TIP-5810
017800         10  WS-HLD-BOUGHT-COST    PIC S9(9)V99.
017900         10  WS-HLD-SOLD-SHARES    PIC S9(7)V99.                  TIP-5810
018000 01  WS-HOLDINGS-NOT-FOUND-SW     PIC X(03)  VALUE 'NO '.
018100     88  WS-HOLDINGS-NOT-FOUND        VALUE 'YES'.
018200******************************************************************
018300*    PORTFOLIO SUMMARY ACCUMULATORS -- DISPLAYED TO THE          *
018400*    OPERATOR CONSOLE, NO PRINT FILE OWNED BY THIS PROGRAM.      *
018500******************************************************************
018600 01  WS-SUMMARY-TOTALS.
018700     05  WS-SUM-TOTAL-INVESTED     PIC S9(11)V99 VALUE ZERO.
018800     05  WS-SUM-MARKET-VALUE       PIC S9(11)V99 VALUE ZERO.
018900     05  WS-SUM-PROFIT-LOSS        PIC S9(11)V99 VALUE ZERO.
019000     05  WS-SUM-HOLDING-CT         PIC 9(05)  COMP VALUE ZERO.
019100     05  FILLER                    PIC X(04).
019200******************************************************************
019300*    PER-HOLDING CALCULATION WORK AREA                           *
019400******************************************************************
019500 01  WS-CALC-WORK-AREA.
019600     05  WS-CALC-REMAINING         PIC S9(7)V99  VALUE ZERO.
019700     05  WS-CALC-AVG-COST          PIC S9(7)V99  VALUE ZERO.
019800     05  WS-CALC-TOTAL-INVESTED    PIC S9(9)V99  VALUE ZERO.
019900     05  WS-CALC-MARKET-VALUE      PIC S9(9)V99  VALUE ZERO.
020000     05  WS-CALC-PNL               PIC S9(9)V99  VALUE ZERO.
020100     05  WS-CALC-PNL-PCT           PIC S9(3)V9999 VALUE ZERO.
020200     05  FILLER                    PIC X(04).
020300******************************************************************
020400*    DIVIDEND PURIFICATION WORK AREA                             *
020500******************************************************************
020600 01  WS-PURIF-WORK-AREA.
020700     05  WS-PURIF-IMPURE-PCT       PIC S9(3)V99  VALUE ZERO.
020800     05  WS-PURIF-AMOUNT           PIC S9(7)V99  VALUE ZERO.
020900     05  FILLER                    PIC X(04).
021000 01  WS-MISC.
021100     05  WS-SUB-1                  PIC 9(03)  COMP VALUE ZERO.
021200     05  FILLER                    PIC X(04).
021300
021400 PROCEDURE DIVISION.
021500
021600 000-MAINLINE SECTION.
021700
021800     OPEN INPUT  PLD-FUNDAMENTALS-FILE
021900                 PLD-SCREEN-RESULTS-FILE
022000                 PLD-TRANSACTIONS-FILE
022100                 PLD-DIVIDEND-FILE.
022200     IF NOT WS-FUND-OK OR NOT WS-SCRN-OK
022300                       OR NOT WS-TXN-OK OR NOT WS-DIV-OK
022400        DISPLAY '** PLD0001 CANNOT OPEN ONE OR MORE INPUT FILES'
022500        MOVE 16 TO RETURN-CODE
022600        GO TO 000-MAINLINE-EXIT.
022700     PERFORM 100-LOAD-FUND-TABLE THRU 100-LOAD-FUND-TABLE-EXIT.
022800     PERFORM 150-LOAD-SCRN-TABLE THRU 150-LOAD-SCRN-TABLE-EXIT.
022900     PERFORM 200-READ-TRANSACTION THRU 200-READ-TRANSACTION-EXIT.
023000     PERFORM 250-POST-TRANSACTION THRU 250-POST-TRANSACTION-EXIT
023100        UNTIL TXN-EOF.
023200     PERFORM 500-BUILD-SUMMARY THRU 500-BUILD-SUMMARY-EXIT.
023300     PERFORM 700-CALC-PURIFICATION THRU 700-CALC-PURIFICATION-EXIT.
023400     CLOSE PLD-FUNDAMENTALS-FILE
023500           PLD-SCREEN-RESULTS-FILE
023600           PLD-TRANSACTIONS-FILE
023700           PLD-DIVIDEND-FILE.
023800     MOVE ZERO TO RETURN-CODE.
023900
024000 000-MAINLINE-EXIT.
024100     STOP RUN.
024200
024300******************************************************************
024400*    LOAD THE FUNDAMENTALS EXTRACT INTO A LOOKUP TABLE SO        *
024500*    EVERY OPEN HOLDING CAN BE PRICED WITHOUT RE-READING THE     *
024600*    FILE.  TIP-6203 WIDENED THIS TO 500 ROWS.                   *
024700******************************************************************
024800 100-LOAD-FUND-TABLE.
024900
025000     PERFORM 110-READ-FUNDAMENTAL THRU 110-READ-FUNDAMENTAL-EXIT.
025100     PERFORM 120-STORE-FUND THRU 120-STORE-FUND-EXIT
025200        UNTIL FUND-EOF.
025300
025400 100-LOAD-FUND-TABLE-EXIT.
025500     EXIT.
025600
025700 110-READ-FUNDAMENTAL.
025800
025900     READ PLD-FUNDAMENTALS-FILE
026000         AT END MOVE 'YES' TO WS-FUND-EOF-SW.
026100     IF NOT FUND-EOF                                              TIP-6970
026200        INSPECT HFD-TICKER CONVERTING                             TIP-6970
026300           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
026400           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
026500
026600 110-READ-FUNDAMENTAL-EXIT.
026700     EXIT.
026800
026900 120-STORE-FUND.
027000
027100     IF WS-FUND-CT < 500
027200        ADD 1 TO WS-FUND-CT
027300        SET WS-FND-IDX TO WS-FUND-CT
027400        MOVE HFD-TICKER         TO WS-FND-TICKER (WS-FND-IDX)
027500        MOVE HFD-CURRENT-PRICE  TO WS-FND-PRICE  (WS-FND-IDX)
027600     END-IF.
027700     PERFORM 110-READ-FUNDAMENTAL THRU 110-READ-FUNDAMENTAL-EXIT.
027800
027900 120-STORE-FUND-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    LOAD THE SCREEN-RESULT FILE INTO A LOOKUP TABLE, KEEPING    *
028400*    ONLY THE IMPURE-INCOME RATIO EACH TICKER NEEDS FOR          *
028500*    DIVIDEND PURIFICATION LATER IN THE RUN.                     *
028600******************************************************************
028700 150-LOAD-SCRN-TABLE.
028800
028900     PERFORM 160-READ-SCRN THRU 160-READ-SCRN-EXIT.
029000     PERFORM 170-STORE-SCRN THRU 170-STORE-SCRN-EXIT
029100        UNTIL SCRN-EOF.
029200
029300 150-LOAD-SCRN-TABLE-EXIT.
029400     EXIT.
029500
029600 160-READ-SCRN.
029700
029800     READ PLD-SCREEN-RESULTS-FILE
029900         AT END MOVE 'YES' TO WS-SCRN-EOF-SW.
030000
030100 160-READ-SCRN-EXIT.
030200     EXIT.
030300
030400 170-STORE-SCRN.
030500
030600     IF WS-SCRN-CT < 500
030700        ADD 1 TO WS-SCRN-CT
030800        SET WS-SCR-IDX TO WS-SCRN-CT
030900        MOVE HSR-TICKER        TO WS-SCR-TICKER      (WS-SCR-IDX)
031000        MOVE HSR-IMPURE-RATIO  TO WS-SCR-IMPURE-RATIO (WS-SCR-IDX)
031100     END-IF.
031200     PERFORM 160-READ-SCRN THRU 160-READ-SCRN-EXIT.
031300
031400 170-STORE-SCRN-EXIT.
031500     EXIT.
031600
031700 200-READ-TRANSACTION.
031800
031900     READ PLD-TRANSACTIONS-FILE
032000         AT END MOVE 'YES' TO WS-TXN-EOF-SW.
032100     IF NOT TXN-EOF                                               TIP-6970
032200        INSPECT HTX-TICKER CONVERTING                             TIP-6970
032300           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
032400           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
032500
032600 200-READ-TRANSACTION-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000*    POST ONE TRANSACTION -- LOCATE OR OPEN THE TICKER'S         *
033100*    HOLDINGS ROW, THEN APPLY THE BUY OR VALIDATE/APPLY THE      *
033200*    SELL.  REJECTED SELLS ARE LOGGED TO THE CONSOLE AND         *
033300*    DROPPED -- THE LEDGER IS NOT UPDATED FOR THEM.              *
033400******************************************************************
033500 250-POST-TRANSACTION.
033600
033700     PERFORM 260-FIND-HOLDING-ROW THRU 260-FIND-HOLDING-ROW-EXIT.
033800     IF HTX-ACTION-BUY
033900        PERFORM 280-POST-BUY THRU 280-POST-BUY-EXIT
034000     ELSE
034100        IF HTX-ACTION-SELL
034200           PERFORM 270-VALIDATE-SELL THRU 270-VALIDATE-SELL-EXIT
034300        END-IF
034400     END-IF.
034500     PERFORM 200-READ-TRANSACTION THRU 200-READ-TRANSACTION-EXIT.
034600
034700 250-POST-TRANSACTION-EXIT.
034800     EXIT.
034900
035000 260-FIND-HOLDING-ROW.
035100
035200     SET WS-HLD-IDX TO 1.
035300     MOVE 'NO ' TO WS-HOLDINGS-NOT-FOUND-SW.
035400     SEARCH WS-HLD-ROW
035500        AT END MOVE 'YES' TO WS-HOLDINGS-NOT-FOUND-SW
035600        WHEN WS-HLD-TICKER (WS-HLD-IDX) = HTX-TICKER
035700           CONTINUE.
035800     IF WS-HOLDINGS-NOT-FOUND
035900        IF WS-HOLDINGS-CT < 500
036000           ADD 1 TO WS-HOLDINGS-CT
036100           SET WS-HLD-IDX TO WS-HOLDINGS-CT
036200           MOVE HTX-TICKER TO WS-HLD-TICKER (WS-HLD-IDX)
036300           MOVE ZERO TO WS-HLD-BOUGHT-SHARES (WS-HLD-IDX)
036400                        WS-HLD-BOUGHT-COST   (WS-HLD-IDX)
036500                        WS-HLD-SOLD-SHARES   (WS-HLD-IDX)
036600        END-IF
036700     END-IF.
036800
036900 260-FIND-HOLDING-ROW-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    TIP-4550 -- HELD = BOUGHT MINUS SOLD OVER ALL PRIOR         *
037400*    TRANSACTIONS.  REJECT WHEN THE SELL EXCEEDS WHAT IS         *
037500*    STILL HELD.                                                 *
037600******************************************************************
037700 270-VALIDATE-SELL.
037800
037900     COMPUTE WS-CALC-REMAINING =
038000        WS-HLD-BOUGHT-SHARES (WS-HLD-IDX) -
038100        WS-HLD-SOLD-SHARES   (WS-HLD-IDX).
038200     IF HTX-SHARES > WS-CALC-REMAINING
038300        DISPLAY '** PLD0010 SELL REJECTED, ONLY ' WS-CALC-REMAINING
038400                ' SHARES HELD -- ' HTX-TICKER
038500        GO TO 270-VALIDATE-SELL-EXIT.
038600     ADD HTX-SHARES TO WS-HLD-SOLD-SHARES (WS-HLD-IDX).
038700
038800 270-VALIDATE-SELL-EXIT.
038900     EXIT.
039000
039100 280-POST-BUY.
039200
039300     ADD HTX-SHARES TO WS-HLD-BOUGHT-SHARES (WS-HLD-IDX).
039400     COMPUTE WS-HLD-BOUGHT-COST (WS-HLD-IDX) =
039500        WS-HLD-BOUGHT-COST (WS-HLD-IDX) + (HTX-SHARES * HTX-PRICE).
039600
039700 280-POST-BUY-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100*    WALK THE HOLDINGS TABLE ONCE THE FULL LEDGER IS POSTED      *
040200*    AND PRICE EVERY OPEN POSITION.                              *
040300******************************************************************
040400 500-BUILD-SUMMARY.
040500
040600     MOVE ZERO TO WS-SUM-TOTAL-INVESTED WS-SUM-MARKET-VALUE
040700                  WS-SUM-PROFIT-LOSS WS-SUM-HOLDING-CT.
040800     IF WS-HOLDINGS-CT > 0
040900        PERFORM 520-CALC-ONE-HOLDING THRU 520-CALC-ONE-HOLDING-EXIT
041000           VARYING WS-HLD-IDX FROM 1 BY 1
041100              UNTIL WS-HLD-IDX > WS-HOLDINGS-CT
041200     END-IF.
041300     PERFORM 600-DISPLAY-SUMMARY THRU 600-DISPLAY-SUMMARY-EXIT.
041400
041500 500-BUILD-SUMMARY-EXIT.
041600     EXIT.
041700
041800******************************************************************
041900*    AVG-COST USES ALL BUYS, NOT REDUCED BY SELLS (TIP-4550).    *
042000*    A FULLY SOLD TICKER (REMAINING NOT > 0) IS SKIPPED --       *
042100*    IT NO LONGER APPEARS AS A HOLDING.                          *
042200******************************************************************
042300 520-CALC-ONE-HOLDING.
042400
042500     COMPUTE WS-CALC-REMAINING =
042600        WS-HLD-BOUGHT-SHARES (WS-HLD-IDX) -
042700        WS-HLD-SOLD-SHARES   (WS-HLD-IDX).
042800     IF WS-CALC-REMAINING NOT > 0
042900        GO TO 520-CALC-ONE-HOLDING-EXIT.
043000     COMPUTE WS-CALC-AVG-COST ROUNDED =
043100        WS-HLD-BOUGHT-COST (WS-HLD-IDX) /
043200        WS-HLD-BOUGHT-SHARES (WS-HLD-IDX).
043300     COMPUTE WS-CALC-TOTAL-INVESTED ROUNDED =
043400        WS-CALC-REMAINING * WS-CALC-AVG-COST.
043500     ADD 1 TO WS-SUM-HOLDING-CT.
043600     ADD WS-CALC-TOTAL-INVESTED TO WS-SUM-TOTAL-INVESTED.
043700     PERFORM 540-FIND-CURRENT-PRICE THRU 540-FIND-CURRENT-PRICE-EXIT.
043800     IF WS-PRICE-NOT-FOUND
043900        DISPLAY '** PLD0020 NO CURRENT PRICE ON FILE -- '
044000                WS-HLD-TICKER (WS-HLD-IDX)
044100        MOVE ZERO TO WS-CALC-MARKET-VALUE WS-CALC-PNL
044200                     WS-CALC-PNL-PCT
044300     ELSE
044400        COMPUTE WS-CALC-MARKET-VALUE ROUNDED =
044500           WS-CALC-REMAINING * WS-FND-PRICE (WS-FND-IDX)
044600        COMPUTE WS-CALC-PNL =
044700           WS-CALC-MARKET-VALUE - WS-CALC-TOTAL-INVESTED
044800        IF WS-CALC-TOTAL-INVESTED = 0
044900           MOVE ZERO TO WS-CALC-PNL-PCT
045000        ELSE
045100           COMPUTE WS-CALC-PNL-PCT ROUNDED =
045200              WS-CALC-PNL / WS-CALC-TOTAL-INVESTED
045300        END-IF
045400        ADD WS-CALC-MARKET-VALUE TO WS-SUM-MARKET-VALUE
045500        ADD WS-CALC-PNL TO WS-SUM-PROFIT-LOSS
045600     END-IF.
045700     DISPLAY '   PLD0030 HOLDING ' WS-HLD-TICKER (WS-HLD-IDX)
045800             ' SHARES '    WS-CALC-REMAINING
045900             ' AVG-COST '  WS-CALC-AVG-COST
046000             ' INVESTED '  WS-CALC-TOTAL-INVESTED.
046100     DISPLAY '   PLD0031   MARKET-VALUE ' WS-CALC-MARKET-VALUE
046200             ' P-AND-L ' WS-CALC-PNL
046300             ' P-AND-L-PCT ' WS-CALC-PNL-PCT.
046400
046500 520-CALC-ONE-HOLDING-EXIT.
046600     EXIT.
046700
046800 540-FIND-CURRENT-PRICE.
046900
047000     SET WS-FND-IDX TO 1.
047100     MOVE 'NO ' TO WS-PRICE-NOT-FOUND-SW.
047200     SEARCH WS-FND-ROW
047300        AT END MOVE 'YES' TO WS-PRICE-NOT-FOUND-SW
047400        WHEN WS-FND-TICKER (WS-FND-IDX) = WS-HLD-TICKER (WS-HLD-IDX)
047500           CONTINUE.
047600
047700 540-FIND-CURRENT-PRICE-EXIT.
047800     EXIT.
047900
048000 600-DISPLAY-SUMMARY.
048100
048200     DISPLAY '** PLD0040 PORTFOLIO SUMMARY -- OPEN HOLDINGS '
048300             WS-SUM-HOLDING-CT.
048400     DISPLAY '** PLD0041 TOTAL INVESTED   ' WS-SUM-TOTAL-INVESTED.
048500     DISPLAY '** PLD0042 TOTAL MARKET VAL ' WS-SUM-MARKET-VALUE.
048600     DISPLAY '** PLD0043 TOTAL P AND L    ' WS-SUM-PROFIT-LOSS.
048700
048800 600-DISPLAY-SUMMARY-EXIT.
048900     EXIT.
049000
049100******************************************************************TIP-5205
049200*    DIVIDEND PURIFICATION -- WALK THE TRANSFER-AGENT FEED       *TIP-5205
049300*    (TIP-5205) AND APPEND ONE PURIFICATION-LOG ENTRY PER        *TIP-5205
049400*    DETAIL LINE.  HEADER AND TRAILER RECORDS ARE READ AND       *TIP-5205
049500*    DISCARDED -- THEY CARRY NO DIVIDEND OF THEIR OWN.           *TIP-5205
049600******************************************************************TIP-5205
049700 700-CALC-PURIFICATION.                                           TIP-5205
049800                                                                  TIP-5205
049900     OPEN EXTEND PLD-PURIF-FILE.                                  TIP-5205
050000     IF NOT WS-PURIF-OK                                           TIP-5205
050100        DISPLAY '** PLD0050 CANNOT OPEN PURIFLOG FILE'            TIP-5205
050200        GO TO 700-CALC-PURIFICATION-EXIT.                         TIP-5205
050300     PERFORM 710-READ-DIVIDEND THRU 710-READ-DIVIDEND-EXIT.       TIP-5205
050400     PERFORM 720-PROCESS-DIVIDEND THRU 720-PROCESS-DIVIDEND-EXIT  TIP-5205
050500        UNTIL DIV-EOF.                                            TIP-5205
050600     CLOSE PLD-PURIF-FILE.                                        TIP-5205
050700                                                                  TIP-5205
050800 700-CALC-PURIFICATION-EXIT.                                      TIP-5205
050900     EXIT.                                                        TIP-5205
051000                                                                  TIP-5205
051100 710-READ-DIVIDEND.                                               TIP-5205
051200                                                                  TIP-5205
051300     READ PLD-DIVIDEND-FILE                                       TIP-5205
051400         AT END MOVE 'YES' TO WS-DIV-EOF-SW.                      TIP-5205
051500                                                                  TIP-5205
051600 710-READ-DIVIDEND-EXIT.                                          TIP-5205
051700     EXIT.                                                        TIP-5205
051800                                                                  TIP-5205
051900 720-PROCESS-DIVIDEND.                                            TIP-5205
052000                                                                  TIP-5205
052100     IF HDV-RECORD-IS-DETAIL                                      TIP-5205
052200        PERFORM 730-WRITE-PURIFICATION THRU                       TIP-5205
052300                   730-WRITE-PURIFICATION-EXIT                    TIP-5205
052400     END-IF.                                                      TIP-5205
052500     PERFORM 710-READ-DIVIDEND THRU 710-READ-DIVIDEND-EXIT.       TIP-5205
052600                                                                  TIP-5205
052700 720-PROCESS-DIVIDEND-EXIT.                                       TIP-5205
052800     EXIT.                                                        TIP-5205
052900
053000******************************************************************TIP-5205
053100*    PURIFICATION-AMOUNT = DIVIDEND TIMES IMPURE-PCT / 100,      *TIP-5205
053200*    ROUNDED HALF-UP TO 2 DECIMALS (SPEC RULE G).  THE RATIO     *TIP-5205
053300*    ON THE SCREEN-RESULT IS A FRACTION (E.G. .0500 = 5.00%)     *TIP-5205
053400*    SO IT IS CONVERTED TO A PERCENTAGE BEFORE THE LOG WRITE.    *TIP-5205
053500******************************************************************TIP-5205
053600 730-WRITE-PURIFICATION.                                          TIP-5205
053700                                                                  TIP-5205
053800     SET WS-SCR-IDX TO 1.                                         TIP-5205
053900     MOVE 'NO ' TO WS-IMPURE-NOT-FOUND-SW.                        TIP-5205
054000     SEARCH WS-SCR-ROW                                            TIP-5205
054100        AT END MOVE 'YES' TO WS-IMPURE-NOT-FOUND-SW               TIP-5205
054200        WHEN WS-SCR-TICKER (WS-SCR-IDX) = HDV-TICKER              TIP-5205
054300           CONTINUE.                                              TIP-5205
054400     IF WS-IMPURE-NOT-FOUND                                       TIP-5205
054500        DISPLAY '** PLD0060 NO SCREEN RESULT ON FILE -- ' HDV-TICKER
054600        GO TO 730-WRITE-PURIFICATION-EXIT.                        TIP-5205
054700     COMPUTE WS-PURIF-IMPURE-PCT ROUNDED =                        TIP-5205
054800        WS-SCR-IMPURE-RATIO (WS-SCR-IDX) * 100.                   TIP-5205
054900     COMPUTE WS-PURIF-AMOUNT ROUNDED =                            TIP-5205
055000        HDV-DIVIDEND-AMOUNT * WS-PURIF-IMPURE-PCT / 100.          TIP-5205
055100     MOVE HDV-TICKER              TO HPU-TICKER.                  TIP-5205
055200     MOVE WS-PURIF-IMPURE-PCT     TO HPU-IMPURE-PERCENTAGE.       TIP-5205
055300     MOVE HDV-DIVIDEND-AMOUNT     TO HPU-DIVIDEND-AMOUNT.         TIP-5205
055400     MOVE WS-PURIF-AMOUNT         TO HPU-PURIFICATION-AMOUNT.     TIP-5205
055500     MOVE HDV-EX-DIVIDEND-DATE    TO HPU-LOG-DATE.                TIP-5205
055600     WRITE PLD-PURIF-RECORD.                                      TIP-5205
055700                                                                  TIP-5205
055800 730-WRITE-PURIFICATION-EXIT.                                     TIP-5205
055900     EXIT.                                                        TIP-5205

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HALAL-COMPLIANCE-SCREEN.
000300 AUTHOR.        R S KHAN.
000400 INSTALLATION.  DST SYSTEMS INC - AAOIFI SCREENING UNIT.
000500 DATE-WRITTEN.  03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    RUN SEQUENCE FOR THE HALAL SCREENING DAILY BATCH:           *
001000*    HSC.TIP01 -> TSE.TIP02 -> CGR.TIP03 -> SVR.TIP04 ->         *
001100*    PLD.TIP05 -> WLA.TIP06                                      *
001200******************************************************************
001300*    HSC.TIP01 READS THE OVERNIGHT FUNDAMENTALS EXTRACT AND      *
001400*    RUNS THE FIVE AAOIFI SHARIA COMPLIANCE SCREENS AGAINST      *
001500*    EACH TICKER, WRITING ONE SCREEN-RESULT RECORD PER TICKER    *
001600*    READ.  SVR.TIP04 PICKS UP THE SCREEN-RESULTS FILE LATER IN  *
001700*    THE RUN TO DECIDE WHICH NAMES GET SCORED.                   *
001800******************************************************************
001900*                       CHANGE LOG                               *
002000******************************************************************
002100* 03/11/91    RSK  TIP-4401   ORIGINAL PROGRAM.                  *
002200* 07/06/92    RSK  TIP-4433   FIXED RECEIVABLES SCREEN -- WAS    *TIP-4433
002300*                             COMPARING AGAINST TOTAL-DEBT       *TIP-4433
002400*                             INSTEAD OF MARKET-CAP.             *TIP-4433
002500* 09/14/94    RSK  TIP-4477   PASS FUNDAMENTALS AVAILABILITY     *TIP-4477
002600*                             FLAGS THROUGH TO SCREEN-RESULT SO  *TIP-4477
002700*                             SVR.TIP04 CAN TELL DOUBTFUL FROM   *TIP-4477
002800*                             A REAL FAIL.                       *TIP-4477
002900* 03/02/96    DMP  TIP-4820   ADDED CASINOS & GAMING AND ADULT   *TIP-4820
003000*                             ENTERTAINMENT TO THE BARRED        *TIP-4820
003100*                             INDUSTRY TABLE.                    *TIP-4820
003200* 11/02/98    DMP  TIP-5120   Y2K REVIEW -- NO 2-DIGIT YEAR      *
003300*                             ARITHMETIC IN THIS PROGRAM, DATES  *
003400*                             ARE NOT USED IN ANY SCREEN.  NO    *
003500*                             CHANGE REQUIRED.                   *
003600* 06/15/03    JQO  TIP-6203   MARKET-CAP WIDENED TO S9(15) TO    *TIP-6203
003700*                             MATCH THE FUNDAMENTALS COPYBOOK.   *TIP-6203
003800* 05/29/07    DMP  TIP-6640   ADDED CANNABIS AND AEROSPACE &     *TIP-6640
003900*                             DEFENSE TO THE BARRED INDUSTRY     *TIP-6640
004000*                             TABLE PER COMPLIANCE COMMITTEE.    *TIP-6640
004100* 09/18/07    RSK  TIP-6905   100-READ-FUNDAMENTALS NEVER TESTED *TIP-6905
004200*                             THE FILE STATUS FOR A REAL READ    *TIP-6905
004300*                             ERROR -- ONLY AT-END WAS HANDLED.  *TIP-6905
004400*                             A BAD RECORD NOW WRITES AN ERROR   *TIP-6905
004500*                             SCREEN-RESULT AND BUMPS THE ERROR  *TIP-6905
004600*                             COUNT INSTEAD OF BEING SILENTLY    *TIP-6905
004700*                             SKIPPED.                           *TIP-6905
004800* 04/22/08    JQO  TIP-6970   TICKER NOW UPPER-CASED ON THE      *TIP-6970
004900*                             FUNDAMENTALS READ SO A LOWER-CASE  *TIP-6970
005000*                             TICKER ON THE EXTRACT STILL MATCHES*TIP-6970
005100*                             DOWNSTREAM LOOKUP TABLES.          *TIP-6970
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT HSC-FUNDAMENTALS-FILE ASSIGN TO FUNDAMENTALS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FUND-STATUS.
006400     SELECT HSC-SCREEN-RESULTS-FILE ASSIGN TO SCREENRES
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-SCRN-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  HSC-FUNDAMENTALS-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  HSC-FUNDAMENTALS-RECORD.
007300     COPY HFD.TIP01.
007400 FD  HSC-SCREEN-RESULTS-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  HSC-SCREEN-RESULT-RECORD.
007800     COPY HSR.TIP06.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*    PROGRAM INDICATOR SWITCHES                                  *
008200******************************************************************
008300 01  WS-PROGRAM-SWITCHES.
008400     05  WS-FUND-EOF-SW            PIC X(03)  VALUE 'NO '.
008500         88  FUND-EOF                          VALUE 'YES'.
008600     05  WS-FUND-STATUS            PIC X(02)  VALUE SPACES.
008700         88  WS-FUND-OK                        VALUE '00'.
008800         88  WS-FUND-AT-END                    VALUE '10'.
008900     05  WS-SCRN-STATUS            PIC X(02)  VALUE SPACES.
009000         88  WS-SCRN-OK                        VALUE '00'.
009100     05  WS-BUSINESS-FAIL-SW       PIC X(03)  VALUE 'NO '.
009200         88  WS-BUSINESS-FAILS                 VALUE 'YES'.
009300     05  WS-ANY-DOUBTFUL-SW        PIC X(03)  VALUE 'NO '.        TIP-4477
009400         88  WS-HAS-DOUBTFUL-VALUE             VALUE 'YES'.       TIP-4477
009500     05  FILLER                    PIC X(04).
009600******************************************************************
009700*    RUN ACCUMULATORS -- ALL COUNTERS ARE BINARY PER SHOP        *
009800*    STANDARD, NEVER ZONED DISPLAY.                              *
009900******************************************************************
010000 01  WS-RUN-COUNTERS.
010100     05  WS-SCREENED-CT            PIC 9(07)  COMP VALUE ZERO.
010200     05  WS-PASSED-CT              PIC 9(07)  COMP VALUE ZERO.
010300     05  WS-DOUBTFUL-CT            PIC 9(07)  COMP VALUE ZERO.    TIP-4477
010400     05  WS-FAILED-CT              PIC 9(07)  COMP VALUE ZERO.
010500     05  WS-ERROR-CT               PIC 9(07)  COMP VALUE ZERO.
010600     05  FILLER                    PIC X(04).
010700******************************************************************
010800*    BARRED-INDUSTRY TABLE -- LOADED BY VALUE, SEARCHED FLAT.    *
010900*    REDEFINES THE FILLER SO THE TABLE CAN BE LOADED WITH A      *
011000*    SINGLE VALUE CLAUSE THE WAY THE SHOP HAS ALWAYS DONE IT.    *
011100******************************************************************
011200 01  WS-BARRED-INDUSTRY-FILLERS.
011300     05  FILLER   PIC X(30) VALUE 'ALCOHOLIC BEVERAGES'.
011400     05  FILLER   PIC X(30) VALUE 'TOBACCO'.
011500     05  FILLER   PIC X(30) VALUE 'GAMBLING'.
011600     05  FILLER   PIC X(30) VALUE 'CASINOS & GAMING'.             TIP-4820
011700     05  FILLER   PIC X(30) VALUE 'BREWERS, DISTILLERS & VINTNERS'.
011800     05  FILLER   PIC X(30) VALUE 'ADULT ENTERTAINMENT'.          TIP-4820
011900     05  FILLER   PIC X(30) VALUE 'CANNABIS'.                     TIP-6640
012000     05  FILLER   PIC X(30) VALUE 'AEROSPACE & DEFENSE'.          TIP-6640
012100 01  WS-BARRED-INDUSTRY-TABLE REDEFINES WS-BARRED-INDUSTRY-FILLERS.
012200     05  WS-BARRED-INDUSTRY OCCURS 8 TIMES                        TIP-6640
012300                            INDEXED BY WS-BARRED-IDX
012400                                       PIC X(30).
012500 01  WS-BARRED-INDUSTRY-TAB-CT   PIC 9(02) COMP VALUE 8.          TIP-6640
012600******************************************************************
012700*    SCREEN WORK AREAS -- ONE RATIO PLUS PASS FLAG PER SCREEN.   *
012800******************************************************************
012900 01  WS-SCREEN-WORK-AREA.
013000     05  WS-DEBT-DENOM             PIC S9(15).                    TIP-6203
013100     05  WS-LIQUID-NUMER           PIC S9(15).                    TIP-6203
013200     05  WS-IMPURE-NUMER           PIC S9(15).                    TIP-6203
013300     05  WS-RATIO-WORK             PIC S9(3)V9999.
013400     05  FILLER                    PIC X(04).
013500 01  WS-DIVIDEND-WORK REDEFINES WS-SCREEN-WORK-AREA.
013600     05  FILLER                    PIC X(15).
013700     05  WS-INTEREST-ABS-1         PIC S9(13).
013800     05  WS-INTEREST-ABS-2         PIC S9(13).
013900 01  WS-RECEIVABLES-WORK REDEFINES WS-SCREEN-WORK-AREA.
014000     05  WS-RECV-NUMER             PIC S9(15).                    TIP-6203
014100     05  FILLER                    PIC X(13).
014200 01  WS-MISC-COUNTERS.
014300     05  WS-SUB                    PIC 9(02)  COMP VALUE ZERO.
014400     05  FILLER                    PIC X(04).
014500 PROCEDURE DIVISION.
014600
014700 000-MAINLINE SECTION.
014800
014900     OPEN INPUT  HSC-FUNDAMENTALS-FILE
015000          OUTPUT HSC-SCREEN-RESULTS-FILE.
015100     IF NOT WS-FUND-OK
015200        DISPLAY '** HSC0001 CANNOT OPEN FUNDAMENTALS FILE, '
015300                'STATUS = ' WS-FUND-STATUS
015400        MOVE 16 TO RETURN-CODE
015500        GO TO 000-MAINLINE-EXIT.
015600     PERFORM 100-READ-FUNDAMENTALS THRU 100-READ-FUNDAMENTALS-EXIT.
015700     PERFORM 200-SCREEN-STOCK THRU 200-SCREEN-STOCK-EXIT
015800         UNTIL FUND-EOF.
015900     CLOSE HSC-FUNDAMENTALS-FILE
016000           HSC-SCREEN-RESULTS-FILE.
016100     DISPLAY 'HSC0099 SCREENED=' WS-SCREENED-CT
016200             ' PASSED=' WS-PASSED-CT
016300             ' DOUBTFUL=' WS-DOUBTFUL-CT
016400             ' FAILED=' WS-FAILED-CT
016500             ' ERROR=' WS-ERROR-CT.
016600     MOVE ZERO TO RETURN-CODE.
016700
016800 000-MAINLINE-EXIT.
016900     STOP RUN.
017000
017100 100-READ-FUNDAMENTALS.
017200
017300     READ HSC-FUNDAMENTALS-FILE
017400         AT END MOVE 'YES' TO WS-FUND-EOF-SW.
017500     IF WS-FUND-OK                                                TIP-6970
017600        INSPECT HFD-TICKER CONVERTING                             TIP-6970
017700           'abcdefghijklmnopqrstuvwxyz'                           TIP-6970
017800           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       TIP-6970
017900     IF NOT WS-FUND-OK AND NOT FUND-EOF                           TIP-6905
018000        MOVE SPACES TO HSC-SCREEN-RESULT-RECORD                   TIP-6905
018100        MOVE 'BAD-READ' TO HSR-TICKER                             TIP-6905
018200        MOVE 'ERROR   ' TO HSR-HALAL-STATUS                       TIP-6905
018300        ADD 1 TO WS-ERROR-CT                                      TIP-6905
018400        WRITE HSC-SCREEN-RESULT-RECORD                            TIP-6905
018500        GO TO 100-READ-FUNDAMENTALS.                              TIP-6905
018600
018700 100-READ-FUNDAMENTALS-EXIT.
018800     EXIT.
018900
019000 200-SCREEN-STOCK.
019100
019200     ADD 1 TO WS-SCREENED-CT.
019300     MOVE HFD-TICKER          TO HSR-TICKER.
019400     MOVE HFD-COMPANY-NAME    TO HSR-COMPANY-NAME.
019500     MOVE HFD-SECTOR          TO HSR-SECTOR.
019600     MOVE 'NO '               TO WS-BUSINESS-FAIL-SW.
019700     MOVE 'NO '               TO WS-ANY-DOUBTFUL-SW.              TIP-4477
019800     PERFORM 210-CHECK-BUSINESS-ACTIVITY THRU
019900                210-CHECK-BUSINESS-ACTIVITY-EXIT.
020000     PERFORM 220-CHECK-DEBT-RATIO THRU 220-CHECK-DEBT-RATIO-EXIT.
020100     PERFORM 230-CHECK-LIQUID-ASSETS THRU
020200                230-CHECK-LIQUID-ASSETS-EXIT.
020300     PERFORM 240-CHECK-IMPURE-INCOME THRU
020400                240-CHECK-IMPURE-INCOME-EXIT.
020500     PERFORM 245-CHECK-RECEIVABLES THRU
020600                245-CHECK-RECEIVABLES-EXIT.
020700     PERFORM 250-ROLLUP-STATUS THRU 250-ROLLUP-STATUS-EXIT.
020800     WRITE HSC-SCREEN-RESULT-RECORD.
020900     PERFORM 100-READ-FUNDAMENTALS THRU 100-READ-FUNDAMENTALS-EXIT.
021000
021100 200-SCREEN-STOCK-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    SCREEN 1 -- BUSINESS ACTIVITY.  FINANCIALS ARE BARRED       *
021600*    OUTRIGHT; THEN A FLAT TABLE SEARCH OF THE INDUSTRY.         *
021700******************************************************************
021800 210-CHECK-BUSINESS-ACTIVITY.
021900
022000     MOVE 'Y' TO HSR-BUSINESS-PASS.
022100     IF HFD-SECTOR = 'FINANCIAL SERVICES' OR
022200        HFD-SECTOR = 'FINANCIALS'
022300        MOVE 'N' TO HSR-BUSINESS-PASS
022400        MOVE 'YES' TO WS-BUSINESS-FAIL-SW
022500        GO TO 210-CHECK-BUSINESS-ACTIVITY-EXIT.
022600     SET WS-BARRED-IDX TO 1.
022700     SEARCH WS-BARRED-INDUSTRY
022800         AT END
022900             NEXT SENTENCE
023000         WHEN HFD-INDUSTRY = WS-BARRED-INDUSTRY (WS-BARRED-IDX)
023100             MOVE 'N' TO HSR-BUSINESS-PASS
023200             MOVE 'YES' TO WS-BUSINESS-FAIL-SW.
023300
023400 210-CHECK-BUSINESS-ACTIVITY-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800*    SCREEN 2 -- DEBT RATIO, TOTAL-DEBT / MARKET-CAP < 0.33      *
023900******************************************************************
024000 220-CHECK-DEBT-RATIO.
024100
024200     IF HFD-DEBT-IS-AVAIL AND HFD-MKTCAP-IS-AVAIL
024300                          AND HFD-MARKET-CAP NOT = ZERO
024400        COMPUTE HSR-DEBT-RATIO ROUNDED =
024500                HFD-TOTAL-DEBT / HFD-MARKET-CAP
024600        IF HSR-DEBT-RATIO < 0.3300
024700           MOVE 'Y' TO HSR-DEBT-PASS
024800        ELSE
024900           MOVE 'N' TO HSR-DEBT-PASS
025000           MOVE 'YES' TO WS-BUSINESS-FAIL-SW
025100     ELSE
025200        MOVE 9.9999 TO HSR-DEBT-RATIO
025300        MOVE 'Y' TO HSR-DEBT-PASS
025400        MOVE 'YES' TO WS-ANY-DOUBTFUL-SW.                         TIP-4477
025500
025600 220-CHECK-DEBT-RATIO-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000*    SCREEN 3 -- LIQUID ASSETS, (CASH + ST-INVEST) / MKT-CAP     *
026100******************************************************************
026200 230-CHECK-LIQUID-ASSETS.
026300
026400     IF HFD-MKTCAP-IS-AVAIL AND HFD-MARKET-CAP NOT = ZERO
026500        COMPUTE WS-LIQUID-NUMER =
026600                HFD-TOTAL-CASH + HFD-SHORT-TERM-INVEST
026700        COMPUTE HSR-LIQUID-RATIO ROUNDED =
026800                WS-LIQUID-NUMER / HFD-MARKET-CAP
026900        IF HSR-LIQUID-RATIO < 0.3300
027000           MOVE 'Y' TO HSR-LIQUID-PASS
027100        ELSE
027200           MOVE 'N' TO HSR-LIQUID-PASS
027300           MOVE 'YES' TO WS-BUSINESS-FAIL-SW
027400     ELSE
027500        MOVE 9.9999 TO HSR-LIQUID-RATIO
027600        MOVE 'Y' TO HSR-LIQUID-PASS
027700        MOVE 'YES' TO WS-ANY-DOUBTFUL-SW.                         TIP-4477
027800
027900 230-CHECK-LIQUID-ASSETS-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    SCREEN 4 -- IMPURE INCOME, MAX(|INT-EXP|,|INT-INC|) / REV   *
028400******************************************************************
028500 240-CHECK-IMPURE-INCOME.
028600
028700     IF HFD-REVENUE-IS-AVAIL AND HFD-TOTAL-REVENUE NOT = ZERO
028800        MOVE FUNCTION ABS (HFD-INTEREST-EXPENSE)
028900                                 TO WS-INTEREST-ABS-1
029000        MOVE FUNCTION ABS (HFD-INTEREST-INCOME)
029100                                 TO WS-INTEREST-ABS-2
029200        IF WS-INTEREST-ABS-1 > WS-INTEREST-ABS-2
029300           MOVE WS-INTEREST-ABS-1 TO WS-IMPURE-NUMER
029400        ELSE
029500           MOVE WS-INTEREST-ABS-2 TO WS-IMPURE-NUMER
029600        END-IF
029700        COMPUTE HSR-IMPURE-RATIO ROUNDED =
029800                WS-IMPURE-NUMER / HFD-TOTAL-REVENUE
029900        IF HSR-IMPURE-RATIO < 0.0500
030000           MOVE 'Y' TO HSR-IMPURE-PASS
030100        ELSE
030200           MOVE 'N' TO HSR-IMPURE-PASS
030300           MOVE 'YES' TO WS-BUSINESS-FAIL-SW
030400     ELSE
030500        MOVE 9.9999 TO HSR-IMPURE-RATIO
030600        MOVE 'Y' TO HSR-IMPURE-PASS
030700        MOVE 'YES' TO WS-ANY-DOUBTFUL-SW.                         TIP-4477
030800
030900 240-CHECK-IMPURE-INCOME-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300*    SCREEN 5 -- RECEIVABLES, NET-RECEIVABLES / MARKET-CAP       *TIP-4433
031400*    TIP-4433 -- MUST DIVIDE BY MARKET-CAP, NOT TOTAL-DEBT.      *TIP-4433
031500******************************************************************
031600 245-CHECK-RECEIVABLES.                                           TIP-4433
031700
031800     IF HFD-RECV-IS-AVAIL AND HFD-MKTCAP-IS-AVAIL                 TIP-4433
031900                          AND HFD-MARKET-CAP NOT = ZERO           TIP-4433
032000        COMPUTE HSR-RECEIVABLES-RATIO ROUNDED =                   TIP-4433
032100                HFD-NET-RECEIVABLES / HFD-MARKET-CAP              TIP-4433
032200        IF HSR-RECEIVABLES-RATIO < 0.3300                         TIP-4433
032300           MOVE 'Y' TO HSR-RECEIVABLES-PASS                       TIP-4433
032400        ELSE
032500           MOVE 'N' TO HSR-RECEIVABLES-PASS                       TIP-4433
032600           MOVE 'YES' TO WS-BUSINESS-FAIL-SW
032700     ELSE
032800        MOVE 9.9999 TO HSR-RECEIVABLES-RATIO                      TIP-4433
032900        MOVE 'Y' TO HSR-RECEIVABLES-PASS                          TIP-4433
033000        MOVE 'YES' TO WS-ANY-DOUBTFUL-SW.                         TIP-4477
033100
033200 245-CHECK-RECEIVABLES-EXIT.                                      TIP-4433
033300     EXIT.
033400
033500******************************************************************
033600*    ROLL-UP -- FAIL BEATS DOUBTFUL BEATS PASS.  A RECORD THAT   *TIP-4477
033700*    NEVER MADE IT THIS FAR (BAD READ) IS HANDLED IN 100- ABOVE  *TIP-6905
033800*    BY WRITING ITS OWN ERROR SCREEN-RESULT -- THIS PARAGRAPH IS *TIP-6905
033900*    NEVER REACHED FOR THAT RECORD.                              *TIP-6905
034000******************************************************************
034100 250-ROLLUP-STATUS.
034200
034300     IF WS-BUSINESS-FAILS
034400        MOVE 'FAIL    ' TO HSR-HALAL-STATUS
034500        ADD 1 TO WS-FAILED-CT
034600     ELSE
034700        IF WS-HAS-DOUBTFUL-VALUE                                  TIP-4477
034800           MOVE 'DOUBTFUL' TO HSR-HALAL-STATUS                    TIP-4477
034900           ADD 1 TO WS-DOUBTFUL-CT                                TIP-4477
035000        ELSE
035100           MOVE 'PASS    ' TO HSR-HALAL-STATUS
035200           ADD 1 TO WS-PASSED-CT.
035300
035400 250-ROLLUP-STATUS-EXIT.
035500     EXIT.
